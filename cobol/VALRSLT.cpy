000100******************************************************************
000200* VALRSLT.                                                       *
000300* INSTALLATION.   ADDIS COLLATERAL VALUATION SYSTEM               *
000400* AUTHOR.         T. ALEMU                                       *
000500*-----------------------------------------------------------------
000600* OUTPUT RECORD LAYOUT FOR THE VALUATION-RESULTS FILE AND THE     *
000700* PRINT-LINE LAYOUTS FOR THE VALUATION REPORT.                    *
000800*-----------------------------------------------------------------
000900*    CHANGE LOG
001000*    DATE      INIT  REQ#      DESCRIPTION
001100*    --------  ----  --------  -----------------------------------
001200*    03/14/91  TAA   VL-0001   ORIGINAL COPYBOOK
001300*    11/29/96  DBK   VL-0022   ADDED WARNING SECTION LAYOUT
001400*    02/18/99  DBK   VL-0031   Y2K REVIEW - NO DATE FIELDS FOUND
001500******************************************************************
001600*    ONE RECORD PER CASE, WRITTEN BY 8000-ECRIRE-RESULTAT AND
001700*    READ BY THE LOAN COLLATERAL SYSTEM OF RECORD DOWNSTREAM.
001800 01  VALRES-OUTPUT-RECORD.
001900     05  VR-CASE-ID              PIC X(10).
002000*        ALL FIVE VALUES BELOW ARE SIGNED EVEN THOUGH NONE IS
002100*        EVER NEGATIVE IN PRACTICE -- KEPT SIGNED SO A FUTURE
002200*        CREDIT/ADJUSTMENT CASE CAN CARRY A NEGATIVE AMOUNT
002300*        WITHOUT A LAYOUT CHANGE.
002400     05  VR-TOTAL-BUILDING-COST  PIC S9(11)V99.
002500     05  VR-TOTAL-OTHER-COSTS    PIC S9(11)V99.
002600     05  VR-CALCULATED-LOC-VALUE PIC S9(11)V99.
002700     05  VR-LOC-VALUE-LIMIT      PIC S9(11)V99.
002800     05  VR-FINAL-LOC-VALUE      PIC S9(11)V99.
002900     05  VR-MARKET-VALUE         PIC S9(11)V99.
003000     05  VR-FORCED-VALUE         PIC S9(11)V99.
003100*        ONE ENTRY PER BUILDING ON THE CASE, IN THE SAME ORDER
003200*        THE BUILDINGS ARRIVED ON THE REQUEST FILE.  ALWAYS
003300*        POPULATED FROM THE MATERIAL GRADE SUGGESTER, EVEN WHEN
003400*        THE APPRAISER ALSO ENTERED A CONFIRMED GRADE ON THE
003500*        REQUEST -- THIS FIELD NEVER REFLECTS THE CONFIRMED
003600*        GRADE, ONLY THE COMPUTED SUGGESTION.
003700     05  VR-SUGGESTED-GRADE      PIC X(10) OCCURS 20 TIMES.
003800*        COUNT OF WARNING LINES PRINTED FOR THIS CASE BY 8500 --
003900*        A NON-ZERO VALUE HERE DOES NOT BLOCK THE RESULT RECORD
004000*        FROM BEING WRITTEN, IT IS INFORMATIONAL ONLY.
004100     05  VR-WARNING-COUNT        PIC 9(02).
004200     05  FILLER                  PIC X(10).
004300
004400*-----------------------------------------------------------------
004500*    PRINT LINE LAYOUTS - VALUATION REPORT (LINE SEQUENTIAL)
004600*-----------------------------------------------------------------
004700*    BOXED TOP/MIDDLE RULE PRINTED BEFORE EVERY CASE BLOCK --
004800*    SAME '+'/'-' BORDER STYLE USED BY EACH RULE LINE BELOW.
004900 01  VALRPT-CASE-HEADER.
005000     05  FILLER                  PIC X(01) VALUE "+".
005100     05  FILLER                  PIC X(14) VALUE ALL "-".
005200     05  FILLER                  PIC X(01) VALUE "+".
005300     05  FILLER                  PIC X(60) VALUE ALL "-".
005400     05  FILLER                  PIC X(01) VALUE "+".
005500*    ONE TITLE LINE PER CASE, CARRYING THE CASE-ID PULLED
005600*    FROM THE HEADER RECORD AT 3100-DEBUT-DOSSIER.
005700 01  VALRPT-CASE-TITLE.
005800     05  FILLER                  PIC X(11) VALUE "VALUATION -".
005900     05  RPT-CASE-ID-OUT         PIC X(10).
006000     05  FILLER                  PIC X(59) VALUE SPACES.
006100*    GENERAL-PURPOSE LABEL/AMOUNT LINE REUSED FOR EVERY COST
006200*    FIGURE IN THE CASE BLOCK -- BUILDING COST, OTHER COSTS,
006300*    LOCATION VALUE, MARKET VALUE AND FORCED VALUE ALL SHARE
006400*    THIS SAME LAYOUT, ONLY THE LABEL TEXT CHANGES.
006500 01  VALRPT-COST-LINE.
006600     05  RPT-COST-LABEL          PIC X(30).
006700     05  FILLER                  PIC X(02) VALUE SPACES.
006800     05  RPT-COST-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99.
006900     05  FILLER                  PIC X(03) VALUE " ETB".
007000     05  FILLER                  PIC X(30) VALUE SPACES.
007100*    ONE LINE PER BUILDING, PRINTED IN 8500-ECRIRE-RAPPORT-
007200*    DOSSIER FOR EACH ENTRY IN VR-SUGGESTED-GRADE.
007300 01  VALRPT-GRADE-LINE.
007400     05  FILLER                  PIC X(09) VALUE "Building ".
007500     05  RPT-GRADE-BLDG-NUM      PIC Z9.
007600     05  FILLER                  PIC X(02) VALUE " (".
007700     05  RPT-GRADE-BLDG-NAME     PIC X(20).
007800     05  FILLER                  PIC X(03) VALUE "): ".
007900     05  RPT-GRADE-VALUE         PIC X(10).
008000     05  FILLER                  PIC X(30) VALUE SPACES.
008100*    PRINTED ONCE PER QUEUED WARNING -- SEE WARNING-WORKING-
008200*    MANAGER IN VAL020 FOR HOW THE QUEUE IS BUILT DURING THE
008300*    CASE AND DRAINED AT THE END OF THE CASE BLOCK.
008400 01  VALRPT-WARNING-LINE.
008500     05  FILLER                  PIC X(19) VALUE
008600         "  WARNING - BLDG ".
008700     05  RPT-WARN-BLDG-NAME      PIC X(20).
008800     05  FILLER                  PIC X(15) VALUE " COMPLETE PCT ".
008900     05  RPT-WARN-COMPLETE-PCT   PIC ZZ9.
009000     05  FILLER                  PIC X(01) VALUE "%".
009100     05  FILLER                  PIC X(16) VALUE " REQUIRED MIN. ".
009200     05  RPT-WARN-MIN-PCT        PIC ZZ9.
009300     05  FILLER                  PIC X(01) VALUE "%".
009400     05  FILLER                  PIC X(08) VALUE SPACES.
009500*    OPTIONAL -- SUPPRESSED WHEN VH-REMARKS IS ALL SPACES,
009600*    SEE THE CONDITION TESTED IN 8500 BEFORE THIS LINE IS
009700*    WRITTEN.
009800 01  VALRPT-REMARKS-LINE.
009900     05  FILLER                  PIC X(10) VALUE "Remarks - ".
010000     05  RPT-REMARKS-OUT         PIC X(40).
010100     05  FILLER                  PIC X(25) VALUE SPACES.
010200*    REUSES THE SAME LABEL/AMOUNT SHAPE AS VALRPT-COST-LINE
010300*    ABOVE -- WRITTEN ONCE AT END OF RUN BY
010400*    9000-ECRIRE-RAPPORT-FINAL FOR THE GRAND TOTAL MARKET
010500*    AND FORCED VALUES.
010600 01  VALRPT-TRAILER-LINE.
010700     05  RPT-TRAILER-LABEL       PIC X(30).
010800     05  FILLER                  PIC X(02) VALUE SPACES.
010900     05  RPT-TRAILER-AMOUNT      PIC Z,ZZZ,ZZZ,ZZ9.99.
011000     05  FILLER                  PIC X(03) VALUE " ETB".
011100     05  FILLER                  PIC X(30) VALUE SPACES.
011200*    SAME IDEA AS VALRPT-TRAILER-LINE, BUT FOR A COUNT RATHER
011300*    THAN A MONEY AMOUNT -- CASES PROCESSED, WARNINGS RAISED.
011400 01  VALRPT-TRAILER-COUNT.
011500     05  RPT-TRAILER-LABEL2      PIC X(30).
011600     05  FILLER                  PIC X(02) VALUE SPACES.
011700     05  RPT-TRAILER-COUNT-OUT   PIC ZZZ,ZZ9.
011800     05  FILLER                  PIC X(43) VALUE SPACES.
011900*    CATCH-ALL 80-BYTE WORK AREA -- NOT A PRINTED LINE ITSELF,
012000*    USED WHEN A PARAGRAPH NEEDS TO BUILD A LINE THAT DOES
012100*    NOT FIT ANY OF THE NAMED LAYOUTS ABOVE.
012200 01  VALRPT-PRINT-AREA           PIC X(80).
