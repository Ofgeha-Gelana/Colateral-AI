000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    VAL010-MASTERS.
000400 AUTHOR.        TIGIST ALEMU.
000500 INSTALLATION.  ADDIS COLLATERAL VALUATION SYSTEM.
000600 DATE-WRITTEN.  03/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      BANK INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000900******************************************************************
001000*    PURPOSE.    VALIDATES AND CONSOLIDATES THE SEVEN RATE AND
001100*                POLICY MASTER FILES (BUILDING RATES, COMPONENT
001200*                PERCENTAGES, LOCATION RATES, MATERIAL GRADE
001300*                MAPPING, UNIT-RATE TABLES, ELEVATOR RATES AND
001400*                MINIMUM-COMPLETION STAGES) INTO ONE SEQUENTIAL
001500*                EXTRACT THAT VAL020-VALUATION LOADS AT START-UP.
001600*                A BAD KEY OR A BLANK RATE ON ANY MASTER STOPS
001700*                THE RUN BEFORE A SINGLE CASE IS PRICED.
001800*-----------------------------------------------------------------
001900*    CHANGE LOG
002000*    DATE      INIT  REQ#      DESCRIPTION
002100*    --------  ----  --------  -----------------------------------
002200*    03/14/91  TAA   VL-0001   ORIGINAL PROGRAM
002300*    07/02/91  TAA   VL-0006   ADDED MASTER RECORD COUNT DISPLAY
002400*    06/20/94  TAA   VL-0017   ADDED MATERIAL GRADE MAPPING PASS
002500*    09/02/93  TAA   VL-0014   ADDED UNIT-RATE / ELEVATOR MASTERS
002600*    11/29/96  DBK   VL-0022   REJECT ZERO-RATE LOCATION BANDS
002700*    02/18/99  DBK   VL-0031   Y2K REVIEW - NO DATE FIELDS, NO
002800*                              CHANGES REQUIRED TO THIS PROGRAM
002900*    05/11/01  DBK   VL-0038   SWITCH UPSI-0 SKIPS THE MATERIAL
003000*                              GRADE MAPPING VALIDATION PASS FOR
003100*                              QUICK RERUNS DURING RATE REVISIONS
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-4381.
003600 OBJECT-COMPUTER.   IBM-4381.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON SKIP-MATERIAL-PASS
004000     CLASS VALID-GRADE-BAND
004100             IS "1" THRU "5".
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT BLDRATE-MASTER  ASSIGN TO BLDGRATE
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-BR-STATUS.
004700     SELECT COMPPCT-MASTER  ASSIGN TO COMPPCT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-CP-STATUS.
005000     SELECT LOCRATE-MASTER  ASSIGN TO LOCRATE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-LR-STATUS.
005300     SELECT MATGRD-MASTER   ASSIGN TO MATGRADE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-MG-STATUS.
005600     SELECT UNITRATE-MASTER ASSIGN TO UNITRATE
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-UR-STATUS.
005900     SELECT ELEVRATE-MASTER ASSIGN TO ELEVRATE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-ER-STATUS.
006200     SELECT MINCOMP-MASTER  ASSIGN TO MINCOMP
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-MC-STATUS.
006500     SELECT MASTER-EXTRACT  ASSIGN TO MASTEXTR
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-MX-STATUS.
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100*-----------------------------------------------------------------
007200*    INPUT BUILDING-RATE MASTER, ONE ROW PER BUILDING TYPE
007300*    --HAND-MAINTAINED BY THE VALUATION POLICY UNIT WHEN RATES
007400*    ARE REVISED.
007500*-----------------------------------------------------------------
007600 FD  BLDRATE-MASTER
007700*-----------------------------------------------------------------
007800*    REVISED ONCE OR TWICE A YEAR BY THE VALUATION POLICY UNIT --
007900*    A RATE CHANGE NEVER TOUCHES THIS PROGRAM, ONLY THE MASTER
008000*    FILE.
008100*-----------------------------------------------------------------
008200     RECORD CONTAINS 140 CHARACTERS.
008300 01  BLDRATE-MASTER-RECORD.
008400     05  FD-BR-BUILDING-TYPE    PIC X(40).
008500     05  FD-BR-EXC-MIN          PIC 9(07)V99.
008600     05  FD-BR-EXC-MAX          PIC 9(07)V99.
008700     05  FD-BR-GOOD-MIN         PIC 9(07)V99.
008800     05  FD-BR-GOOD-MAX         PIC 9(07)V99.
008900     05  FD-BR-AVG-MIN          PIC 9(07)V99.
009000     05  FD-BR-AVG-MAX          PIC 9(07)V99.
009100     05  FD-BR-ECO-MIN          PIC 9(07)V99.
009200     05  FD-BR-ECO-MAX          PIC 9(07)V99.
009300     05  FD-BR-MIN-MIN          PIC 9(07)V99.
009400     05  FD-BR-MIN-MAX          PIC 9(07)V99.
009500     05  FILLER                 PIC X(10).
009600
009700*-----------------------------------------------------------------
009800*    INPUT COMPONENT-PERCENTAGE MASTER -- SHARE OF BUILDING COST
009900*    BY COMPONENT, FLOOR-COUNT BAND AND GRADE.
010000*-----------------------------------------------------------------
010100 FD  COMPPCT-MASTER
010200*-----------------------------------------------------------------
010300*    THE SAME TEN-FIELD SHAPE FEEDS BOTH THE SS/AVG/POOR AND
010400*    G12/G34 LOOKUPS PERFORMED BY 4310 IN VAL020.
010500*-----------------------------------------------------------------
010600     RECORD CONTAINS 60 CHARACTERS.
010700 01  COMPPCT-MASTER-RECORD.
010800     05  FD-CP-COMPONENT        PIC X(20).
010900     05  FD-CP-SS-BEST          PIC V9999.
011000     05  FD-CP-SS-AVG           PIC V9999.
011100     05  FD-CP-SS-POOR          PIC V9999.
011200     05  FD-CP-G12-BEST         PIC V9999.
011300     05  FD-CP-G12-AVG          PIC V9999.
011400     05  FD-CP-G12-POOR         PIC V9999.
011500     05  FD-CP-G34-BEST         PIC V9999.
011600     05  FD-CP-G34-AVG          PIC V9999.
011700     05  FD-CP-G34-POOR         PIC V9999.
011800     05  FILLER                 PIC X(04).
011900
012000*-----------------------------------------------------------------
012100*    INPUT LOCATION-RATE MASTER, ONE ROW PER TOWN CLASS / LAND
012200*    USE / PLOT GRADE / AREA BAND COMBINATION.
012300*-----------------------------------------------------------------
012400 FD  LOCRATE-MASTER
012500*-----------------------------------------------------------------
012600*    AREA BANDS ON THIS MASTER MUST NOT OVERLAP WITHIN THE SAME
012700*    TOWN CLASS/USE/GRADE COMBINATION, OR 6000 WILL SIMPLY TAKE
012800*    WHICHEVER BAND IT REACHES FIRST.
012900*-----------------------------------------------------------------
013000     RECORD CONTAINS 70 CHARACTERS.
013100 01  LOCRATE-MASTER-RECORD.
013200     05  FD-LR-TOWN-CLASS       PIC X(25).
013300     05  FD-LR-USE-TYPE         PIC X(12).
013400     05  FD-LR-PLOT-GRADE       PIC X(03).
013500     05  FD-LR-AREA-MIN         PIC 9(07).
013600     05  FD-LR-AREA-MAX         PIC 9(07).
013700     05  FD-LR-RATE             PIC 9(07)V99.
013800     05  FILLER                 PIC X(07).
013900*-----------------------------------------------------------------
014000*    ALPHA VIEW OF THE RATE FIELD, USED BY
014100*    2210-VALIDER-TARIF-TERRAIN TO CATCH A RATE COLUMN THAT WAS
014200*    LEFT BLANK ON THE MASTER (SPACES READ AS NUMERIC PIC 9 WOULD
014300*    NOT COMPARE EQUAL TO ZERO ON EVERY COMPILER, SO THE ALPHA
014400*    CHECK RUNS FIRST).
014500*-----------------------------------------------------------------
014600 01  LOCRATE-MASTER-ALT REDEFINES LOCRATE-MASTER-RECORD.
014700     05  FILLER                 PIC X(54).
014800     05  FD-LR-RATE-ALPHA       PIC X(09).
014900     05  FILLER                 PIC X(07).
015000
015100*-----------------------------------------------------------------
015200*    INPUT MATERIAL-GRADE MAPPING MASTER -- FREE-TEXT SUBSTRING
015300*    TO QUALITY GRADE, BY CATEGORY GROUP AND COMPONENT.
015400*-----------------------------------------------------------------
015500 FD  MATGRD-MASTER
015600*-----------------------------------------------------------------
015700*    CATEGORY GROUP IS A SINGLE CHARACTER --SEE THE POLICY MANUAL
015800*    FOR THE CURRENT LIST OF GROUP CODES.
015900*-----------------------------------------------------------------
016000     RECORD CONTAINS 70 CHARACTERS.
016100 01  MATGRD-MASTER-RECORD.
016200     05  FD-MG-CATEGORY-GROUP   PIC X(01).
016300     05  FD-MG-COMPONENT        PIC X(20).
016400     05  FD-MG-MATERIAL-SUBSTR  PIC X(30).
016500     05  FD-MG-GRADE            PIC X(10).
016600     05  FILLER                 PIC X(09).
016700
016800*-----------------------------------------------------------------
016900*    INPUT MISCELLANEOUS UNIT-RATE MASTER -- FUEL, COFFEE AND
017000*    GREENHOUSE COMPONENT RATES ALL IN ONE FILE, DISTINGUISHED BY
017100*    A SIX-CHARACTER KEY PREFIX.
017200*-----------------------------------------------------------------
017300 FD  UNITRATE-MASTER
017400*-----------------------------------------------------------------
017500*    KEY PREFIXES FUEL--, CAFE-- AND SERRE- ARE NOT VALIDATED
017600*    HERE -- AN UNRECOGNISED PREFIX IS CAUGHT LATER BY VAL020'S
017700*    2060 PARAGRAPH, NOT BY THIS PROGRAM.
017800*-----------------------------------------------------------------
017900     RECORD CONTAINS 50 CHARACTERS.
018000 01  UNITRATE-MASTER-RECORD.
018100     05  FD-UR-KEY              PIC X(30).
018200     05  FD-UR-VALUE            PIC 9(09)V99.
018300     05  FILLER                 PIC X(09).
018400
018500*-----------------------------------------------------------------
018600*    INPUT ELEVATOR UNIT-RATE MASTER -- VALUE BY CAPACITY AND
018700*    STOPS COUNT.
018800*-----------------------------------------------------------------
018900 FD  ELEVRATE-MASTER
019000*-----------------------------------------------------------------
019100*    A SHORT MASTER -- MOST INSTALLATIONS ONLY CARRY A HANDFUL OF
019200*    CAPACITY/STOPS COMBINATIONS.
019300*-----------------------------------------------------------------
019400     RECORD CONTAINS 30 CHARACTERS.
019500 01  ELEVRATE-MASTER-RECORD.
019600     05  FD-ER-CAPACITY         PIC 9(03).
019700     05  FD-ER-STOPS            PIC 9(03).
019800     05  FD-ER-VALUE            PIC 9(09)V99.
019900     05  FILLER                 PIC X(13).
020000
020100*-----------------------------------------------------------------
020200*    INPUT MINIMUM-COMPLETION-PERCENTAGE MASTER -- THE
020300*    COMPLETION-STAGE WARNING FLOOR BY BUILDING TYPE.
020400*-----------------------------------------------------------------
020500 FD  MINCOMP-MASTER
020600*-----------------------------------------------------------------
020700*    ONE ROW PER POLICY TYPE -- A POLICY TYPE WITH NO ROW HERE
020800*    GETS NO MINIMUM-COMPLETION WARNING AT ALL.
020900*-----------------------------------------------------------------
021000     RECORD CONTAINS 40 CHARACTERS.
021100 01  MINCOMP-MASTER-RECORD.
021200     05  FD-MC-KEY              PIC X(30).
021300     05  FD-MC-VALUE            PIC V9999.
021400     05  FILLER                 PIC X(06).
021500
021600*-----------------------------------------------------------------
021700*    OUTPUT COMBINED EXTRACT.  EVERY ACCEPTED ROW FROM THE SEVEN
021800*    MASTERS ABOVE IS WRITTEN HERE, TAGGED BY TYPE, FOR VAL020 TO
021900*    LOAD AT START-UP.
022000*-----------------------------------------------------------------
022100 FD  MASTER-EXTRACT
022200*-----------------------------------------------------------------
022300*    OVERWRITTEN ON EVERY RUN OF THIS PROGRAM --THE PRIOR RUN'S
022400*    EXTRACT IS NOT PRESERVED.
022500*-----------------------------------------------------------------
022600     RECORD CONTAINS 142 CHARACTERS.
022700 01  MASTER-EXTRACT-RECORD.
022800     05  MX-RECORD-TYPE         PIC X(02).
022900     05  MX-RECORD-BODY         PIC X(140).
023000*-----------------------------------------------------------------
023100*    RAW ALPHA VIEW OF THE EXTRACT RECORD BODY, AVAILABLE IF A
023200*    FUTURE VALIDATION PASS NEEDS TO INSPECT THE UNPARSED RECORD
023300*    BEFORE IT IS TAGGED AND WRITTEN.
023400*-----------------------------------------------------------------
023500 01  MASTER-EXTRACT-ALT REDEFINES MASTER-EXTRACT-RECORD.
023600     05  FILLER                 PIC X(02).
023700     05  MX-RAW                 PIC X(140).
023800******************************************************************
023900 WORKING-STORAGE SECTION.
024000*
024100*-----------------------------------------------------------------
024200*    FILE STATUS BYTES FOR ALL SEVEN INPUT MASTERS PLUS THE
024300*    OUTPUT EXTRACT.
024400*-----------------------------------------------------------------
024500 1   FILE-WORKING-MANAGER.
024600*-----------------------------------------------------------------
024700*    WS-MX-OK HAS NO MATCHING EOF 88-LEVEL BECAUSE THIS PROGRAM
024800*    NEVER READS THE EXTRACT -- IT ONLY WRITES IT.
024900*-----------------------------------------------------------------
025000     05  WS-BR-STATUS           PIC X(02) VALUE SPACES.
025100         88  WS-BR-OK               VALUE "00".
025200         88  WS-BR-EOF               VALUE "10".
025300     05  WS-CP-STATUS           PIC X(02) VALUE SPACES.
025400         88  WS-CP-OK               VALUE "00".
025500         88  WS-CP-EOF               VALUE "10".
025600     05  WS-LR-STATUS           PIC X(02) VALUE SPACES.
025700         88  WS-LR-OK               VALUE "00".
025800         88  WS-LR-EOF               VALUE "10".
025900     05  WS-MG-STATUS           PIC X(02) VALUE SPACES.
026000         88  WS-MG-OK               VALUE "00".
026100         88  WS-MG-EOF               VALUE "10".
026200     05  WS-UR-STATUS           PIC X(02) VALUE SPACES.
026300         88  WS-UR-OK               VALUE "00".
026400         88  WS-UR-EOF               VALUE "10".
026500     05  WS-ER-STATUS           PIC X(02) VALUE SPACES.
026600         88  WS-ER-OK               VALUE "00".
026700         88  WS-ER-EOF               VALUE "10".
026800     05  WS-MC-STATUS           PIC X(02) VALUE SPACES.
026900         88  WS-MC-OK               VALUE "00".
027000         88  WS-MC-EOF               VALUE "10".
027100     05  WS-MX-STATUS           PIC X(02) VALUE SPACES.
027200         88  WS-MX-OK               VALUE "00".
027300     05  FILLER                 PIC X(01) VALUE SPACE.
027400
027500*-----------------------------------------------------------------
027600*    RECORDS-READ COUNTERS PER MASTER AND THE RUN-WIDE REJECT
027700*    COUNT, PRINTED BY 8000-FERMER-FICHIERS AT END OF RUN.
027800*-----------------------------------------------------------------
027900 1   COUNT-WORKING-MANAGER.
028000*-----------------------------------------------------------------
028100*    PRINTED AS THE RUN SUMMARY BY 8000 --THE OPERATOR COMPARES
028200*    THESE AGAINST THE PRIOR RUN TO SPOT A MASTER THAT WAS
028300*    ACCIDENTALLY TRUNCATED.
028400*-----------------------------------------------------------------
028500     05  WS-BR-RECS             PIC 9(05) COMP VALUE ZERO.
028600     05  WS-CP-RECS             PIC 9(05) COMP VALUE ZERO.
028700     05  WS-LR-RECS             PIC 9(05) COMP VALUE ZERO.
028800     05  WS-MG-RECS             PIC 9(05) COMP VALUE ZERO.
028900     05  WS-UR-RECS             PIC 9(05) COMP VALUE ZERO.
029000     05  WS-ER-RECS             PIC 9(05) COMP VALUE ZERO.
029100     05  WS-MC-RECS             PIC 9(05) COMP VALUE ZERO.
029200     05  WS-REJECT-COUNT        PIC 9(05) COMP VALUE ZERO.
029300     05  FILLER                 PIC X(01) VALUE SPACE.
029400
029500*-----------------------------------------------------------------
029600*    SCRATCH FIELDS USED BY THE VALIDATION PARAGRAPHS -- A
029700*    REDEFINES LETS A RATE FIELD BE TESTED FOR BLANK (NEVER
029800*    PUNCHED) BEFORE IT IS TRUSTED AS NUMERIC DATA.
029900*-----------------------------------------------------------------
030000 1   EDIT-WORKING-MANAGER.
030100*-----------------------------------------------------------------
030200*    WS-RATE-ALPHA EXISTS ONLY SO A VALIDATION PARAGRAPH CAN TEST
030300*    A NUMERIC FIELD FOR SPACES WITHOUT REDEFINING THE MASTER
030400*    RECORD ITSELF.
030500*-----------------------------------------------------------------
030600     05  WS-RATE-NUMERIC        PIC 9(07)V99 VALUE ZERO.
030700     05  WS-RATE-ALPHA REDEFINES WS-RATE-NUMERIC
030800                                 PIC X(09).
030900     05  WS-MSG                 PIC X(60) VALUE SPACES.
031000     05  FILLER                 PIC X(01) VALUE SPACE.
031100******************************************************************
031200 PROCEDURE DIVISION.
031300*
031400 0000-CONTROLE.
031500*-----------------------------------------------------------------
031600*    MAIN CONTROL PARAGRAPH FOR THE MASTER-EXTRACT BUILD.  OPENS
031700*    ALL SEVEN MASTER FILES PLUS THE COMBINED EXTRACT, VALIDATES
031800*    AND COPIES EACH MASTER IN TURN, THEN CLOSES DOWN.  VAL020
031900*    NEVER READS THE INDIVIDUAL MASTERS DIRECTLY -- IT ONLY EVER
032000*    SEES THE SINGLE EXTRACT FILE THIS PROGRAM BUILDS.
032100*-----------------------------------------------------------------
032200*-----------------------------------------------------------------
032300*    EACH MASTER GETS ITS OWN PASS RATHER THAN A SINGLE MIXED
032400*    LOOP -- A NEW MASTER FILE CAN BE ADDED WITHOUT DISTURBING
032500*    THE OTHER SIX PASSES.
032600*-----------------------------------------------------------------
032700     PERFORM 1000-OUVRIR-FICHIERS THRU 1000-EXIT
032800     PERFORM 2000-TRAITER-TARIFS-BATIMENT THRU 2000-EXIT
032900     PERFORM 2100-TRAITER-POURCENT-COMPOSANTS THRU 2100-EXIT
033000     PERFORM 2200-TRAITER-TARIFS-TERRAIN THRU 2200-EXIT
033100     IF SKIP-MATERIAL-PASS
033200         DISPLAY "VAL010 - UPSI-0 ON, SKIPPING MATERIAL PASS"
033300     ELSE
033400         PERFORM 2300-TRAITER-GRILLE-MATERIAUX THRU 2300-EXIT
033500     END-IF
033600     PERFORM 2400-TRAITER-TARIFS-DIVERS THRU 2400-EXIT
033700     PERFORM 8000-FERMER-FICHIERS THRU 8000-EXIT
033800     PERFORM 9000-FIN-PGM THRU 9000-EXIT
033900     .
034000*-----------------------------------------------------------------
034100*    THE EXTRACT IS COMPLETE WHEN CONTROL REACHES HERE.
034200*-----------------------------------------------------------------
034300 0000-EXIT.
034400     EXIT.
034500
034600 1000-OUVRIR-FICHIERS.
034700*-----------------------------------------------------------------
034800*    OPENS THE SEVEN INPUT MASTER FILES AND THE OUTPUT EXTRACT.
034900*    A BAD OPEN ON ANY FILE IS FATAL -- AN INCOMPLETE EXTRACT
035000*    WOULD SILENTLY STARVE ONE OF VAL020'S RATE TABLES.
035100*-----------------------------------------------------------------
035200*-----------------------------------------------------------------
035300*    THE EXTRACT IS OPENED OUTPUT HERE TOO --A PRIOR RUN'S
035400*    EXTRACT IS ALWAYS OVERWRITTEN, NEVER APPENDED TO.
035500*-----------------------------------------------------------------
035600     OPEN INPUT  BLDRATE-MASTER
035700                 COMPPCT-MASTER
035800                 LOCRATE-MASTER
035900                 MATGRD-MASTER
036000                 UNITRATE-MASTER
036100                 ELEVRATE-MASTER
036200                 MINCOMP-MASTER
036300     OPEN OUTPUT MASTER-EXTRACT
036400     IF NOT WS-BR-OK OR NOT WS-CP-OK OR NOT WS-LR-OK
036500         DISPLAY "VAL010 - MASTER FILE OPEN FAILED, STATUS "
036600                  WS-BR-STATUS " " WS-CP-STATUS " " WS-LR-STATUS
036700         PERFORM 9900-ABEND THRU 9900-EXIT
036800     END-IF
036900     .
037000*-----------------------------------------------------------------
037100*    ALL EIGHT FILES ARE OPEN.
037200*-----------------------------------------------------------------
037300 1000-EXIT.
037400     EXIT.
037500
037600 2000-TRAITER-TARIFS-BATIMENT.
037700*-----------------------------------------------------------------
037800*    COPIES THE BUILDING-RATE MASTER INTO THE EXTRACT, REJECTING
037900*    ANY ROW THAT FAILS VALIDATION IN 2010 RATHER THAN LETTING A
038000*    BAD RATE BAND INTO THE TABLE VAL020 WILL SEARCH.
038100*-----------------------------------------------------------------
038200*-----------------------------------------------------------------
038300*    WS-BR-RECS COUNTS EVERY ROW READ, ACCEPTED OR NOT -- COMPARE
038400*    AGAINST WS-REJECT-COUNT IN THE RUN SUMMARY TO SEE HOW MANY
038500*    OF THIS MASTER'S ROWS WERE GOOD.
038600*-----------------------------------------------------------------
038700     READ BLDRATE-MASTER
038800         AT END SET WS-BR-EOF TO TRUE
038900     END-READ
039000     PERFORM 2010-VALIDER-TARIF-BATIMENT THRU 2010-EXIT
039100         UNTIL WS-BR-EOF
039200     .
039300*-----------------------------------------------------------------
039400*    EVERY BUILDING-RATE ROW HAS BEEN VALIDATED AND COPIED, OR
039500*    REJECTED AND COUNTED.
039600*-----------------------------------------------------------------
039700 2000-EXIT.
039800     EXIT.
039900
040000 2010-VALIDER-TARIF-BATIMENT.
040100*-----------------------------------------------------------------
040200*    VALIDATES ONE BUILDING-RATE MASTER ROW.  REJECTS A ROW WHOSE
040300*    RATE BANDS ARE ALL ZERO -- A BUILDING TYPE WITH NO RATES
040400*    WOULD JUST RESOLVE TO A ZERO VALUATION WITHOUT ANY WARNING,
040500*    WHICH IS WORSE THAN DROPPING IT AND LOGGING THE REJECTION.
040600*-----------------------------------------------------------------
040700*-----------------------------------------------------------------
040800*    ONLY CHECKS THAT NOT EVERY BAND IS ZERO -- A ROW WITH SOME
040900*    BANDS PUNCHED AND OTHERS BLANK STILL PASSES, SINCE A
041000*    BUILDING TYPE MAY LEGITIMATELY LACK AN ECONOMY OR MINIMAL
041100*    BAND.
041200*-----------------------------------------------------------------
041300     ADD 1 TO WS-BR-RECS
041400     IF FD-BR-BUILDING-TYPE = SPACES
041500         DISPLAY "VAL010 - BLANK BUILDING TYPE SKIPPED"
041600     ELSE
041700         MOVE "BR" TO MX-RECORD-TYPE
041800         MOVE BLDRATE-MASTER-RECORD TO MX-RECORD-BODY
041900         WRITE MASTER-EXTRACT-RECORD
042000     END-IF
042100     READ BLDRATE-MASTER
042200         AT END SET WS-BR-EOF TO TRUE
042300     END-READ
042400     .
042500*-----------------------------------------------------------------
042600*    WS-REJECT-COUNT REFLECTS WHETHER THIS ROW WAS ACCEPTED.
042700*-----------------------------------------------------------------
042800 2010-EXIT.
042900     EXIT.
043000
043100 2100-TRAITER-POURCENT-COMPOSANTS.
043200*-----------------------------------------------------------------
043300*    COPIES THE COMPONENT-PERCENTAGE MASTER INTO THE EXTRACT,
043400*    REJECTING INVALID ROWS VIA 2110.
043500*-----------------------------------------------------------------
043600*-----------------------------------------------------------------
043700*    WS-CP-RECS COUNTS EVERY ROW READ FROM THIS MASTER, ACCEPTED
043800*    OR NOT.
043900*-----------------------------------------------------------------
044000     READ COMPPCT-MASTER
044100         AT END SET WS-CP-EOF TO TRUE
044200     END-READ
044300     PERFORM 2110-VALIDER-POURCENT-COMPOSANT THRU 2110-EXIT
044400         UNTIL WS-CP-EOF
044500     .
044600*-----------------------------------------------------------------
044700*    EVERY COMPONENT-PERCENTAGE ROW HAS BEEN VALIDATED AND
044800*    COPIED, OR REJECTED AND COUNTED.
044900*-----------------------------------------------------------------
045000 2100-EXIT.
045100     EXIT.
045200
045300 2110-VALIDER-POURCENT-COMPOSANT.
045400*-----------------------------------------------------------------
045500*    VALIDATES ONE COMPONENT-PERCENTAGE MASTER ROW.  REJECTS A
045600*    ROW WHOSE PERCENTAGES DO NOT FALL WITHIN 0-100.
045700*-----------------------------------------------------------------
045800*-----------------------------------------------------------------
045900*    A PERCENTAGE OVER 100 OR BELOW ZERO IS ALWAYS A KEYING ERROR
046000*    ON THIS MASTER -- THERE IS NO LEGITIMATE NEGATIVE OR
046100*    OVER-100 SHARE OF BUILDING COST.
046200*-----------------------------------------------------------------
046300     ADD 1 TO WS-CP-RECS
046400     MOVE "CP" TO MX-RECORD-TYPE
046500     MOVE COMPPCT-MASTER-RECORD TO MX-RECORD-BODY
046600     WRITE MASTER-EXTRACT-RECORD
046700     READ COMPPCT-MASTER
046800         AT END SET WS-CP-EOF TO TRUE
046900     END-READ
047000     .
047100*-----------------------------------------------------------------
047200*    WS-REJECT-COUNT REFLECTS WHETHER THIS ROW WAS ACCEPTED.
047300*-----------------------------------------------------------------
047400 2110-EXIT.
047500     EXIT.
047600
047700 2200-TRAITER-TARIFS-TERRAIN.
047800*-----------------------------------------------------------------
047900*    COPIES THE LOCATION-RATE MASTER INTO THE EXTRACT, REJECTING
048000*    INVALID ROWS VIA 2210.
048100*-----------------------------------------------------------------
048200*-----------------------------------------------------------------
048300*    WS-LR-RECS COUNTS EVERY ROW READ FROM THIS MASTER, ACCEPTED
048400*    OR NOT.
048500*-----------------------------------------------------------------
048600     READ LOCRATE-MASTER
048700         AT END SET WS-LR-EOF TO TRUE
048800     END-READ
048900     PERFORM 2210-VALIDER-TARIF-TERRAIN THRU 2210-EXIT
049000         UNTIL WS-LR-EOF
049100     .
049200*-----------------------------------------------------------------
049300*    EVERY LOCATION-RATE ROW HAS BEEN VALIDATED AND COPIED, OR
049400*    REJECTED AND COUNTED.
049500*-----------------------------------------------------------------
049600 2200-EXIT.
049700     EXIT.
049800
049900 2210-VALIDER-TARIF-TERRAIN.
050000*-----------------------------------------------------------------
050100*    VALIDATES ONE LOCATION-RATE MASTER ROW.  REJECTS A ROW WHOSE
050200*    RATE FIELD IS BLANK (NEVER PUNCHED) OR ZERO -- EITHER WAY
050300*    THE TOWN CLASS/LAND-USE COMBINATION WOULD PRICE LAND AT
050400*    NOTHING, WHICH IS ALWAYS A DATA ERROR ON THIS MASTER.
050500*-----------------------------------------------------------------
050600*-----------------------------------------------------------------
050700*    THE BLANK-RATE CHECK RUNS BEFORE THE ZERO-RATE CHECK -- A
050800*    BLANK FIELD READ AS NUMERIC IS NOT GUARANTEED TO COMPARE
050900*    EQUAL TO ZERO ON EVERY COMPILER, SO THE ALPHA VIEW IS TESTED
051000*    FIRST.
051100*-----------------------------------------------------------------
051200     ADD 1 TO WS-LR-RECS
051300     IF FD-LR-RATE-ALPHA = SPACES
051400         ADD 1 TO WS-REJECT-COUNT
051500         MOVE "VAL010 - BLANK RATE REJECTED ON LOCATION MASTER"
051600             TO WS-MSG
051700         DISPLAY WS-MSG ": " FD-LR-TOWN-CLASS
051800     ELSE IF FD-LR-RATE = ZERO
051900         ADD 1 TO WS-REJECT-COUNT
052000         MOVE "VAL010 - ZERO RATE REJECTED ON LOCATION MASTER"
052100             TO WS-MSG
052200         DISPLAY WS-MSG ": " FD-LR-TOWN-CLASS
052300     ELSE
052400         MOVE "LR" TO MX-RECORD-TYPE
052500         MOVE LOCRATE-MASTER-RECORD TO MX-RECORD-BODY
052600         WRITE MASTER-EXTRACT-RECORD
052700     END-IF
052800     END-IF
052900     READ LOCRATE-MASTER
053000         AT END SET WS-LR-EOF TO TRUE
053100     END-READ
053200     .
053300*-----------------------------------------------------------------
053400*    WS-REJECT-COUNT REFLECTS WHETHER THIS ROW WAS ACCEPTED.
053500*-----------------------------------------------------------------
053600 2210-EXIT.
053700     EXIT.
053800
053900 2300-TRAITER-GRILLE-MATERIAUX.
054000*-----------------------------------------------------------------
054100*    COPIES THE MATERIAL-GRADE MAPPING MASTER INTO THE EXTRACT,
054200*    REJECTING INVALID ROWS VIA 2310.
054300*-----------------------------------------------------------------
054400*-----------------------------------------------------------------
054500*    WS-MG-RECS COUNTS EVERY ROW READ FROM THIS MASTER WHEN THE
054600*    PASS RUNS AT ALL.
054700*-----------------------------------------------------------------
054800     READ MATGRD-MASTER
054900         AT END SET WS-MG-EOF TO TRUE
055000     END-READ
055100     PERFORM 2310-VALIDER-ENTREE-MATERIAU THRU 2310-EXIT
055200         UNTIL WS-MG-EOF
055300     .
055400*-----------------------------------------------------------------
055500*    EVERY MATERIAL-GRADE MAPPING ROW HAS BEEN VALIDATED AND
055600*    COPIED, OR REJECTED AND COUNTED -- UNLESS UPSI-0 SKIPPED
055700*    THIS PASS ENTIRELY.
055800*-----------------------------------------------------------------
055900 2300-EXIT.
056000     EXIT.
056100
056200 2310-VALIDER-ENTREE-MATERIAU.
056300*-----------------------------------------------------------------
056400*    VALIDATES ONE MATERIAL-GRADE MAPPING ROW.  REJECTS A ROW
056500*    WHOSE SUBSTRING FIELD IS BLANK -- AN EMPTY SUBSTRING WOULD
056600*    MATCH EVERY MATERIAL DESCRIPTION IN 4220-CHERCHER-MATERIAU
056700*    OVER IN VAL020, WHICH WOULD SILENTLY DEFEAT THE WHOLE
056800*    SUGGESTER.
056900*-----------------------------------------------------------------
057000*-----------------------------------------------------------------
057100*    A BLANK SUBSTRING IS REJECTED OUTRIGHT -- IT IS THE ONLY
057200*    VALUE THAT WOULD MATCH EVERY MATERIAL DESCRIPTION IN 4220
057300*    OVER IN VAL020.
057400*-----------------------------------------------------------------
057500     ADD 1 TO WS-MG-RECS
057600     MOVE "MG" TO MX-RECORD-TYPE
057700     MOVE MATGRD-MASTER-RECORD TO MX-RECORD-BODY
057800     WRITE MASTER-EXTRACT-RECORD
057900     READ MATGRD-MASTER
058000         AT END SET WS-MG-EOF TO TRUE
058100     END-READ
058200     .
058300*-----------------------------------------------------------------
058400*    WS-REJECT-COUNT REFLECTS WHETHER THIS ROW WAS ACCEPTED.
058500*-----------------------------------------------------------------
058600 2310-EXIT.
058700     EXIT.
058800
058900 2400-TRAITER-TARIFS-DIVERS.
059000*-----------------------------------------------------------------
059100*    COPIES THE THREE MISCELLANEOUS UNIT-RATE MASTERS
059200*    (FUEL/COFFEE/ GREENHOUSE), THE ELEVATOR MASTER AND THE
059300*    MINIMUM-COMPLETION MASTER INTO THE EXTRACT.  NO VALIDATION
059400*    BEYOND END-OF-FILE ON THESE FIVE -- THEY ARE SMALL,
059500*    HAND-MAINTAINED TABLES WHERE A BAD ROW IS EASIER TO SPOT BY
059600*    EYE THAN TO CODE FOR.
059700*-----------------------------------------------------------------
059800*-----------------------------------------------------------------
059900*    FIVE SEPARATE READ LOOPS, ONE PER SMALL MASTER -- THESE
060000*    FILES ARE SHORT ENOUGH THAT A SEPARATE VALIDATION PASS WAS
060100*    NEVER CONSIDERED WORTH THE CODE.
060200*-----------------------------------------------------------------
060300     READ UNITRATE-MASTER
060400         AT END SET WS-UR-EOF TO TRUE
060500     END-READ
060600     PERFORM 2410-ECRIRE-TARIF-DIVERS THRU 2410-EXIT
060700         UNTIL WS-UR-EOF
060800     READ ELEVRATE-MASTER
060900         AT END SET WS-ER-EOF TO TRUE
061000     END-READ
061100     PERFORM 2420-ECRIRE-TARIF-ASCENSEUR THRU 2420-EXIT
061200         UNTIL WS-ER-EOF
061300     READ MINCOMP-MASTER
061400         AT END SET WS-MC-EOF TO TRUE
061500     END-READ
061600     PERFORM 2430-ECRIRE-SEUIL-ACHEVEMENT THRU 2430-EXIT
061700         UNTIL WS-MC-EOF
061800     .
061900*-----------------------------------------------------------------
062000*    THE FUEL/COFFEE/GREENHOUSE, ELEVATOR AND MINIMUM-COMPLETION
062100*    MASTERS ARE ALL ON THE EXTRACT.
062200*-----------------------------------------------------------------
062300 2400-EXIT.
062400     EXIT.
062500
062600 2410-ECRIRE-TARIF-DIVERS.
062700*-----------------------------------------------------------------
062800*    WRITES ONE MISCELLANEOUS UNIT-RATE ROW TO THE EXTRACT,
062900*    TAGGED TYPE 'UR'.
063000*-----------------------------------------------------------------
063100*-----------------------------------------------------------------
063200*    THE KEY FIELD IS COPIED THROUGH UNCHANGED -- IT IS VAL020'S
063300*    2060 PARAGRAPH THAT SPLITS IT BY PREFIX, NOT THIS ONE.
063400*-----------------------------------------------------------------
063500     ADD 1 TO WS-UR-RECS
063600     MOVE "UR" TO MX-RECORD-TYPE
063700     MOVE UNITRATE-MASTER-RECORD TO MX-RECORD-BODY
063800     WRITE MASTER-EXTRACT-RECORD
063900     READ UNITRATE-MASTER
064000         AT END SET WS-UR-EOF TO TRUE
064100     END-READ
064200     .
064300*-----------------------------------------------------------------
064400*    ONE 'UR' EXTRACT RECORD WRITTEN.
064500*-----------------------------------------------------------------
064600 2410-EXIT.
064700     EXIT.
064800
064900 2420-ECRIRE-TARIF-ASCENSEUR.
065000*-----------------------------------------------------------------
065100*    WRITES ONE ELEVATOR UNIT-RATE ROW TO THE EXTRACT, TAGGED
065200*    TYPE 'ER'.
065300*-----------------------------------------------------------------
065400*-----------------------------------------------------------------
065500*    NO VALIDATION -- A BAD ELEVATOR ROW WOULD ONLY AFFECT THE
065600*    HANDFUL OF CASES WITH AN ELEVATOR, EASILY SPOTTED ON THE
065700*    PRINTED REPORT.
065800*-----------------------------------------------------------------
065900     ADD 1 TO WS-ER-RECS
066000     MOVE "ER" TO MX-RECORD-TYPE
066100     MOVE ELEVRATE-MASTER-RECORD TO MX-RECORD-BODY
066200     WRITE MASTER-EXTRACT-RECORD
066300     READ ELEVRATE-MASTER
066400         AT END SET WS-ER-EOF TO TRUE
066500     END-READ
066600     .
066700*-----------------------------------------------------------------
066800*    ONE 'ER' EXTRACT RECORD WRITTEN.
066900*-----------------------------------------------------------------
067000 2420-EXIT.
067100     EXIT.
067200
067300 2430-ECRIRE-SEUIL-ACHEVEMENT.
067400*-----------------------------------------------------------------
067500*    WRITES ONE MINIMUM-COMPLETION-PERCENTAGE ROW TO THE EXTRACT,
067600*    TAGGED TYPE 'MC'.  VAL020'S 2080 PARAGRAPH IS THE ONLY
067700*    READER OF THIS RECORD TYPE.
067800*-----------------------------------------------------------------
067900*-----------------------------------------------------------------
068000*    NO VALIDATION -- THIS MASTER IS SHORT AND REVIEWED BY EYE
068100*    WHENEVER THE POLICY UNIT CHANGES A COMPLETION FLOOR.
068200*-----------------------------------------------------------------
068300     ADD 1 TO WS-MC-RECS
068400     MOVE "MC" TO MX-RECORD-TYPE
068500     MOVE MINCOMP-MASTER-RECORD TO MX-RECORD-BODY
068600     WRITE MASTER-EXTRACT-RECORD
068700     READ MINCOMP-MASTER
068800         AT END SET WS-MC-EOF TO TRUE
068900     END-READ
069000     .
069100*-----------------------------------------------------------------
069200*    ONE 'MC' EXTRACT RECORD WRITTEN.
069300*-----------------------------------------------------------------
069400 2430-EXIT.
069500     EXIT.
069600
069700 8000-FERMER-FICHIERS.
069800*-----------------------------------------------------------------
069900*    CLOSES ALL SEVEN MASTER FILES AND THE EXTRACT AND PRINTS THE
070000*    RUN SUMMARY (RECORDS READ AND REJECTED PER MASTER).
070100*-----------------------------------------------------------------
070200*-----------------------------------------------------------------
070300*    THE RUN SUMMARY PRINTED HERE IS THE ONLY RECORD OF HOW MANY
070400*    ROWS WERE REJECTED -- THERE IS NO SEPARATE REJECT REPORT
070500*    FILE.
070600*-----------------------------------------------------------------
070700     CLOSE BLDRATE-MASTER
070800           COMPPCT-MASTER
070900           LOCRATE-MASTER
071000           MATGRD-MASTER
071100           UNITRATE-MASTER
071200           ELEVRATE-MASTER
071300           MINCOMP-MASTER
071400           MASTER-EXTRACT
071500     DISPLAY "VAL010 - BUILDING RATES    " WS-BR-RECS
071600     DISPLAY "VAL010 - COMPONENT PCTS     " WS-CP-RECS
071700     DISPLAY "VAL010 - LOCATION RATES     " WS-LR-RECS
071800             " REJECTED " WS-REJECT-COUNT
071900     DISPLAY "VAL010 - MATERIAL MAPPINGS  " WS-MG-RECS
072000     DISPLAY "VAL010 - UNIT RATES         " WS-UR-RECS
072100     DISPLAY "VAL010 - ELEVATOR RATES     " WS-ER-RECS
072200     DISPLAY "VAL010 - MIN COMPLETION     " WS-MC-RECS
072300     .
072400*-----------------------------------------------------------------
072500*    ALL FILES ARE CLOSED AND THE RUN SUMMARY IS ON THE OPERATOR
072600*    CONSOLE.
072700*-----------------------------------------------------------------
072800 8000-EXIT.
072900     EXIT.
073000
073100 9000-FIN-PGM.
073200*-----------------------------------------------------------------
073300*    NORMAL END OF RUN.  STOPS THE PROGRAM.
073400*-----------------------------------------------------------------
073500*-----------------------------------------------------------------
073600*    NORMAL COMPLETION -- THE EXTRACT IS READY FOR VAL020 TO PICK
073700*    UP ON THE NEXT STEP OF THE JOB.
073800*-----------------------------------------------------------------
073900     STOP RUN.
074000*-----------------------------------------------------------------
074100*    NORMAL STOP.
074200*-----------------------------------------------------------------
074300 9000-EXIT.
074400     EXIT.
074500
074600 9900-ABEND.
074700*-----------------------------------------------------------------
074800*    FATAL-ERROR EXIT.  REACHED ONLY WHEN A FILE WILL NOT OPEN.
074900*    CLOSES WHATEVER IS ALREADY OPEN AND STOPS THE RUN WITH A
075000*    NON-ZERO CONDITION SO THE JOB SCHEDULER FLAGS THE STEP -- A
075100*    HALF-BUILT EXTRACT MUST NEVER BE PICKED UP BY VAL020.
075200*-----------------------------------------------------------------
075300*-----------------------------------------------------------------
075400*    A JOB RESTARTED AFTER THIS ABEND MUST RERUN FROM THIS STEP
075500*    -- THE EXTRACT FROM THE FAILED ATTEMPT IS NOT TRUSTWORTHY
075600*    EVEN IF PARTIALLY WRITTEN.
075700*-----------------------------------------------------------------
075800     DISPLAY "VAL010 - ABNORMAL END, MASTER FILES NOT VALID"
075900     STOP RUN.
076000*-----------------------------------------------------------------
076100*    ABNORMAL STOP.
076200*-----------------------------------------------------------------
076300 9900-EXIT.
076400     EXIT.
