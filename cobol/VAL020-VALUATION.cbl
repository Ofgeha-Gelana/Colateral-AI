000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    VAL020-VALUATION.
000400 AUTHOR.        TIGIST ALEMU.
000500 INSTALLATION.  ADDIS COLLATERAL VALUATION SYSTEM.
000600 DATE-WRITTEN.  04/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.      BANK INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.
000900******************************************************************
001000*    PURPOSE.    MAIN COLLATERAL VALUATION DRIVER.  READS THE
001100*                CONSOLIDATED MASTER EXTRACT BUILT BY VAL010 INTO
001200*                TABLES, THEN READS THE VALUATION REQUEST FILE
001300*                (HEADER 'H' FOLLOWED BY ITS BUILDING 'B' DETAIL
001400*                RECORDS, GROUPED ON CASE-ID), PRICES EACH
001500*                BUILDING, ADDS ELEVATOR/LOCATION/OTHER COSTS AND
001600*                WRITES THE VALUATION RESULT RECORD PLUS THE
001700*                PRINTED VALUATION REPORT.  ALL MONEY IN ETB.
001800*-----------------------------------------------------------------
001900*    CHANGE LOG
002000*    DATE      INIT  REQ#      DESCRIPTION
002100*    --------  ----  --------  -----------------------------------
002200*    04/02/91  TAA   VL-0002   ORIGINAL PROGRAM - BUILDING COST AND
002300*                              LOCATION VALUE ONLY
002400*    08/19/91  TAA   VL-0007   ADDED MATERIAL GRADE SUGGESTER
002500*    03/05/92  TAA   VL-0009   ADDED UNDER-CONSTRUCTION VALUER AND
002600*                              MINIMUM COMPLETION WARNINGS
002700*    09/02/93  TAA   VL-0014   ADDED ELEVATOR SPECIAL ITEM AND
002800*                              FUEL/COFFEE/GREENHOUSE VALUERS
002900*    11/14/94  TAA   VL-0019   ADDED APARTMENT FLOOR AND PLOT-AREA
003000*                              ADJUSTMENTS
003100*    11/29/96  DBK   VL-0022   ADDED LOCATION VALUE CAP AND BATCH
003200*                              TRAILER TOTALS
003300*    02/18/99  DBK   VL-0031   Y2K REVIEW - NO DATE FIELDS ON FILE,
003400*                              NO CHANGES REQUIRED TO THIS PROGRAM
003500*    07/23/01  DBK   VL-0040   FORCED SALE VALUE NOW WRITTEN TO THE
003600*                              RESULT RECORD PER CREDIT POLICY MEMO
003700*    02/11/04  RKT   VL-0047   CORRECTED APARTMENT FLOOR DEDUCTION
003800*                              FLOOR OF -10% (WAS UNBOUNDED)
003900*    09/14/05  MHG   VL-0052   CORRECTED PERFORM OF 2080 PARAGRAPH -
004000*                              NAME DID NOT MATCH PARAGRAPH HEADER
004100*                              SO THE MIN-COMPLETION TABLE NEVER
004200*                              LOADED AND THE COMPLETION-STAGE
004300*                              WARNING COULD NOT FIRE
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-4381.
004800 OBJECT-COMPUTER.   IBM-4381.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 ON SKIP-ELEVATOR-PASS
005200     CLASS VALID-REC-TYPE
005300             IS "H" "B".
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT MASTER-EXTRACT   ASSIGN TO MASTEXTR
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-MX-STATUS.
005900     SELECT VALREQ-FILE      ASSIGN TO VALREQ
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-VQ-STATUS.
006200     SELECT VALRES-FILE      ASSIGN TO VALRES
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-VR-STATUS.
006500     SELECT VALRPT-FILE      ASSIGN TO VALRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-RP-STATUS.
006800******************************************************************
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  MASTER-EXTRACT
007200*-----------------------------------------------------------------
007300*    BUILT FRESH BY VAL010 ON EVERY RUN -- NEVER EDITED BY HAND
007400*    AND NEVER CARRIED FORWARD FROM A PRIOR RUN.
007500*-----------------------------------------------------------------
007600     RECORD CONTAINS 142 CHARACTERS.
007700*-----------------------------------------------------------------
007800*    THE COMBINED MASTER EXTRACT BUILT BY VAL010.  EVERY RATE
007900*    TABLE THIS PROGRAM NEEDS ARRIVES HERE AS ONE OF SEVEN RECORD
008000*    TYPES, DISTINGUISHED BY MX-RECORD-TYPE AND RE-READ THROUGH
008100*    THE MATCHING REDEFINES BELOW.
008200*-----------------------------------------------------------------
008300 01  MASTER-EXTRACT-RECORD.
008400*-----------------------------------------------------------------
008500*    MX-RECORD-BODY IS REINTERPRETED BY WHICHEVER OF THE SEVEN
008600*    VIEWS BELOW MATCHES MX-RECORD-TYPE.
008700*-----------------------------------------------------------------
008800     05  MX-RECORD-TYPE          PIC X(02).
008900     05  MX-RECORD-BODY          PIC X(140).
009000*-----------------------------------------------------------------
009100*    BUILDING-RATE MASTER VIEW (TYPE 'BR') -- PER-SQM RATE BANDS
009200*    BY BUILDING TYPE AND QUALITY GRADE.
009300*-----------------------------------------------------------------
009400 01  MX-BR-VIEW REDEFINES MASTER-EXTRACT-RECORD.
009500     05  FILLER                  PIC X(02).
009600     05  MX-BR-BUILDING-TYPE     PIC X(40).
009700     05  MX-BR-EXC-MIN           PIC 9(07)V99.
009800     05  MX-BR-EXC-MAX           PIC 9(07)V99.
009900     05  MX-BR-GOOD-MIN          PIC 9(07)V99.
010000     05  MX-BR-GOOD-MAX          PIC 9(07)V99.
010100     05  MX-BR-AVG-MIN           PIC 9(07)V99.
010200     05  MX-BR-AVG-MAX           PIC 9(07)V99.
010300     05  MX-BR-ECO-MIN           PIC 9(07)V99.
010400     05  MX-BR-ECO-MAX           PIC 9(07)V99.
010500     05  MX-BR-MIN-MIN           PIC 9(07)V99.
010600     05  MX-BR-MIN-MAX           PIC 9(07)V99.
010700*-----------------------------------------------------------------
010800*    COMPONENT-PERCENTAGE MASTER VIEW (TYPE 'CP') -- SHARE OF
010900*    BUILDING COST BY COMPONENT, FLOOR-COUNT BAND AND GRADE.
011000*-----------------------------------------------------------------
011100 01  MX-CP-VIEW REDEFINES MASTER-EXTRACT-RECORD.
011200     05  FILLER                  PIC X(02).
011300     05  MX-CP-COMPONENT         PIC X(20).
011400     05  MX-CP-SS-BEST           PIC V9999.
011500     05  MX-CP-SS-AVG            PIC V9999.
011600     05  MX-CP-SS-POOR           PIC V9999.
011700     05  MX-CP-G12-BEST          PIC V9999.
011800     05  MX-CP-G12-AVG           PIC V9999.
011900     05  MX-CP-G12-POOR          PIC V9999.
012000     05  MX-CP-G34-BEST          PIC V9999.
012100     05  MX-CP-G34-AVG           PIC V9999.
012200     05  MX-CP-G34-POOR          PIC V9999.
012300*-----------------------------------------------------------------
012400*    LOCATION-RATE MASTER VIEW (TYPE 'LR') -- PER-SQM LAND RATE
012500*    BY TOWN CLASS, LAND USE, PLOT GRADE AND AREA BAND.
012600*-----------------------------------------------------------------
012700 01  MX-LR-VIEW REDEFINES MASTER-EXTRACT-RECORD.
012800     05  FILLER                  PIC X(02).
012900     05  MX-LR-TOWN-CLASS        PIC X(25).
013000     05  MX-LR-USE-TYPE          PIC X(12).
013100     05  MX-LR-PLOT-GRADE        PIC X(03).
013200     05  MX-LR-AREA-MIN          PIC 9(07).
013300     05  MX-LR-AREA-MAX          PIC 9(07).
013400     05  MX-LR-RATE              PIC 9(07)V99.
013500*-----------------------------------------------------------------
013600*    MATERIAL-GRADE MAPPING MASTER VIEW (TYPE 'MG') -- FREE-TEXT
013700*    SUBSTRING TO QUALITY GRADE, BY CATEGORY GROUP AND COMPONENT.
013800*-----------------------------------------------------------------
013900 01  MX-MG-VIEW REDEFINES MASTER-EXTRACT-RECORD.
014000     05  FILLER                  PIC X(02).
014100     05  MX-MG-CATEGORY-GROUP    PIC X(01).
014200     05  MX-MG-COMPONENT         PIC X(20).
014300     05  MX-MG-MATERIAL-SUBSTR   PIC X(30).
014400     05  MX-MG-GRADE             PIC X(10).
014500*-----------------------------------------------------------------
014600*    MISCELLANEOUS UNIT-RATE MASTER VIEW (TYPE 'UR') -- CARRIES
014700*    FUEL/COFFEE/GREENHOUSE COMPONENT RATES, SPLIT BY KEY PREFIX
014800*    WHEN LOADED INTO TABLES (SEE 2060 IN THE PROCEDURE
014900*    DIVISION).
015000*-----------------------------------------------------------------
015100 01  MX-UR-VIEW REDEFINES MASTER-EXTRACT-RECORD.
015200     05  FILLER                  PIC X(02).
015300     05  MX-UR-KEY               PIC X(30).
015400     05  MX-UR-VALUE             PIC 9(09)V99.
015500*-----------------------------------------------------------------
015600*    ELEVATOR UNIT-RATE MASTER VIEW (TYPE 'ER') -- VALUE BY
015700*    CAPACITY AND STOPS COUNT.
015800*-----------------------------------------------------------------
015900 01  MX-ER-VIEW REDEFINES MASTER-EXTRACT-RECORD.
016000     05  FILLER                  PIC X(02).
016100     05  MX-ER-CAPACITY          PIC 9(03).
016200     05  MX-ER-STOPS             PIC 9(03).
016300     05  MX-ER-VALUE             PIC 9(09)V99.
016400*-----------------------------------------------------------------
016500*    MINIMUM-COMPLETION-PERCENTAGE MASTER VIEW (TYPE 'MC')
016600*    --COMPLETION-STAGE WARNING FLOOR, KEYED BY BUILDING TYPE.
016700*-----------------------------------------------------------------
016800 01  MX-MC-VIEW REDEFINES MASTER-EXTRACT-RECORD.
016900     05  FILLER                  PIC X(02).
017000     05  MX-MC-KEY               PIC X(30).
017100     05  MX-MC-VALUE             PIC V9999.
017200
017300*-----------------------------------------------------------------
017400*    INBOUND VALUATION REQUEST FILE.  ONE 'H' HEADER RECORD PER
017500*    CASE FOLLOWED BY ONE OR MORE 'B' BUILDING RECORDS -- LAYOUT
017600*    IN VALCOMP, SHARED WITH THE BRANCH DATA-ENTRY SCREEN.
017700*-----------------------------------------------------------------
017800 FD  VALREQ-FILE
017900*-----------------------------------------------------------------
018000*    SORTED BY CASE-ID BEFORE THIS PROGRAM EVER SEES IT -- THE
018100*    CONTROL BREAK IN 3010 DEPENDS ON THAT ORDER.
018200*-----------------------------------------------------------------
018300     RECORD CONTAINS 450 CHARACTERS.
018400 COPY VALCOMP.
018500
018600*-----------------------------------------------------------------
018700*    OUTBOUND VALUATION RESULT FILE, ONE RECORD PER CASE -- FEEDS
018800*    THE LOAN COLLATERAL SYSTEM OF RECORD.  LAYOUT IN VALRSLT.
018900*-----------------------------------------------------------------
019000 FD  VALRES-FILE
019100*-----------------------------------------------------------------
019200*    FIXED LENGTH, ONE RECORD PER CASE, WRITTEN IN THE SAME ORDER
019300*    THE CASES WERE READ.
019400*-----------------------------------------------------------------
019500     RECORD CONTAINS 313 CHARACTERS.
019600 COPY VALRSLT.
019700
019800*-----------------------------------------------------------------
019900*    PRINTED VALUATION REPORT, ONE VARIABLE-LENGTH BLOCK PER CASE
020000*    PLUS THE BATCH TRAILER AT END OF RUN.
020100*-----------------------------------------------------------------
020200 FD  VALRPT-FILE
020300*-----------------------------------------------------------------
020400*    SPOOLED TO THE APPRAISAL UNIT'S PRINTER QUEUE BY THE JOB
020500*    SCHEDULER -- NOT WRITTEN TO BY ANY OTHER PROGRAM.
020600*-----------------------------------------------------------------
020700     RECORD CONTAINS 80 CHARACTERS.
020800 01  VALRPT-RECORD               PIC X(80).
020900******************************************************************
021000 WORKING-STORAGE SECTION.
021100*
021200*-----------------------------------------------------------------
021300*    ALL SEVEN RATE-TABLE OCCURS ARRAYS LIVE IN THIS COPYBOOK
021400*    --LOADED ONCE AT START-UP BY THE 2000 SERIES BELOW AND
021500*    SEARCHED REPEATEDLY AS EACH CASE IS PRICED.
021600*-----------------------------------------------------------------
021700 COPY VALMAST.
021800*-----------------------------------------------------------------
021900*    CHANGING AN OCCURS LIMIT IN THIS COPYBOOK NEVER REQUIRES A
022000*    CHANGE HERE -- ONLY A RECOMPILE OF BOTH VAL010 AND VAL020,
022100*    SINCE THEY SHARE THE SAME EXTRACT LAYOUT.
022200*-----------------------------------------------------------------
022300*
022400*-----------------------------------------------------------------
022500*    FILE STATUS BYTES AND THE FOUR RUN-CONTROL SWITCHES (MASTER
022600*    EOF, REQUEST EOF, FIRST-BUILDING-OF-CASE, CASE-OPEN) THAT
022700*    DRIVE THE MAIN LOOP.
022800*-----------------------------------------------------------------
022900 1   FILE-WORKING-MANAGER.
023000*-----------------------------------------------------------------
023100*    SW-FIRST-BUILDING AND SW-HAVE-CASE TOGETHER TELL 3010
023200*    WHETHER IT IS LOOKING AT THE FIRST BUILDING OF A NEW CASE OR
023300*    A SUBSEQUENT ONE.
023400*-----------------------------------------------------------------
023500     05  WS-MX-STATUS           PIC X(02) VALUE SPACES.
023600         88  WS-MX-OK               VALUE "00".
023700         88  WS-MX-EOF               VALUE "10".
023800     05  WS-VQ-STATUS           PIC X(02) VALUE SPACES.
023900         88  WS-VQ-OK               VALUE "00".
024000         88  WS-VQ-EOF               VALUE "10".
024100     05  WS-VR-STATUS           PIC X(02) VALUE SPACES.
024200     05  WS-RP-STATUS           PIC X(02) VALUE SPACES.
024300     05  SW-MASTERS-EOF         PIC X(01) VALUE "N".
024400         88  MASTERS-EOF            VALUE "Y".
024500     05  SW-REQUESTS-EOF        PIC X(01) VALUE "N".
024600         88  REQUESTS-EOF            VALUE "Y".
024700     05  SW-FIRST-BUILDING      PIC X(01) VALUE "Y".
024800         88  IS-FIRST-BUILDING      VALUE "Y".
024900     05  SW-HAVE-CASE           PIC X(01) VALUE "N".
025000         88  HAVE-OPEN-CASE          VALUE "Y".
025100     05  FILLER                 PIC X(01) VALUE SPACE.
025200
025300 77  SUB-1                      PIC 9(03) COMP VALUE ZERO.
025400 77  SUB-2                      PIC 9(03) COMP VALUE ZERO.
025500 77  W-DIFF                     PIC 9(05) COMP VALUE ZERO.
025600
025700*-----------------------------------------------------------------
025800*    ONE CASE'S WORKING FIELDS -- HEADER DATA CARRIED FORWARD
025900*    FROM THE 'H' RECORD, RUNNING COST ACCUMULATORS, AND THE
026000*    FINAL VALUES COMPUTED AT 3900-FIN-DOSSIER.  RESET FOR EVERY
026100*    CASE BY 3100-DEBUT-DOSSIER.
026200*-----------------------------------------------------------------
026300 1   CASE-WORKING-MANAGER.
026400*-----------------------------------------------------------------
026500*    CW-CCW (CUMULATIVE CONSTRUCTION WORTH) IS THE RUNNING
026600*    BUILDING-COST TOTAL BEFORE LAND, ELEVATOR AND OTHER COSTS
026700*    ARE ADDED IN 3900.
026800*-----------------------------------------------------------------
026900     05  CW-CASE-ID             PIC X(10) VALUE SPACES.
027000     05  CW-PLOT-AREA           PIC 9(07)V99 VALUE ZERO.
027100     05  CW-ADJ-PLOT-AREA       PIC 9(07)V99 VALUE ZERO.
027200     05  CW-PROP-TOWN           PIC X(25) VALUE SPACES.
027300     05  CW-GEN-USE             PIC X(12) VALUE SPACES.
027400     05  CW-PLOT-GRADE          PIC X(03) VALUE SPACES.
027500     05  CW-HAS-ELEVATOR        PIC X(01) VALUE "N".
027600         88  CW-ELEVATOR-PRESENT    VALUE "Y".
027700     05  CW-ELEVATOR-STOPS      PIC 9(03) VALUE ZERO.
027800     05  CW-FENCE-PCT           PIC 9(03)V99 VALUE ZERO.
027900     05  CW-SEPTIC-PCT          PIC 9(03)V99 VALUE ZERO.
028000     05  CW-EXTERNAL-PCT        PIC 9(03)V99 VALUE ZERO.
028100     05  CW-WATER-TANK-COST     PIC 9(09)V99 VALUE ZERO.
028200     05  CW-CONSULT-PCT         PIC 9(03)V99 VALUE ZERO.
028300     05  CW-MCF                 PIC 9(01)V9999 VALUE ZERO.
028400     05  CW-PEF                 PIC 9(01)V9999 VALUE ZERO.
028500     05  CW-REMARKS             PIC X(40) VALUE SPACES.
028600     05  CW-CCW                 PIC S9(11)V99 VALUE ZERO.
028700     05  CW-OTHER-COSTS         PIC S9(11)V99 VALUE ZERO.
028800     05  CW-CALC-LOC-VALUE      PIC S9(11)V99 VALUE ZERO.
028900     05  CW-LOC-VALUE-LIMIT     PIC S9(11)V99 VALUE ZERO.
029000     05  CW-FINAL-LOC-VALUE     PIC S9(11)V99 VALUE ZERO.
029100     05  CW-SUBTOTAL            PIC S9(11)V99 VALUE ZERO.
029200     05  CW-CONSULTANCY         PIC S9(11)V99 VALUE ZERO.
029300     05  CW-MARKET-VALUE        PIC S9(11)V99 VALUE ZERO.
029400     05  CW-FORCED-VALUE        PIC S9(11)V99 VALUE ZERO.
029500     05  CW-BLDG-COUNT          PIC 9(03) COMP VALUE ZERO.
029600     05  CW-BLDG-NAME-TABLE     PIC X(20) OCCURS 20 TIMES.
029700     05  CW-WARN-COUNT          PIC 9(02) COMP VALUE ZERO.
029800     05  CW-FIRST-CATEGORY      PIC X(25) VALUE SPACES.
029900     05  CW-FIRST-GRADE         PIC X(10) VALUE SPACES.
030000     05  CW-LR-BAND-FOUND       PIC X(01) VALUE "N".
030100         88  CW-LR-BAND-WAS-FOUND   VALUE "Y".
030200     05  FILLER                 PIC X(01) VALUE SPACE.
030300
030400*-----------------------------------------------------------------
030500*    ONE BUILDING'S WORKING FIELDS, REBUILT FOR EVERY 'B' RECORD
030600*    BY 4000-TRAITER-BATIMENT AND ITS CALLEES.
030700*-----------------------------------------------------------------
030800 1   BUILDING-WORKING-MANAGER.
030900*-----------------------------------------------------------------
031000*    REBUILT FOR EVERY BUILDING, SO NOTHING HERE SURVIVES FROM
031100*    ONE BUILDING TO THE NEXT WITHIN THE SAME CASE.
031200*-----------------------------------------------------------------
031300     05  BW-AREA                PIC 9(09)V99 VALUE ZERO.
031400     05  BW-BUILDING-TYPE       PIC X(40) VALUE SPACES.
031500     05  BW-POLICY-TYPE         PIC X(15) VALUE SPACES.
031600     05  BW-RATE                PIC 9(07)V99 VALUE ZERO.
031700     05  BW-FLOOR-MULT          PIC 9(03) VALUE ZERO.
031800     05  BW-FULL-COST           PIC S9(11)V99 VALUE ZERO.
031900     05  BW-SUGGESTED-GRADE     PIC X(10) VALUE SPACES.
032000     05  BW-EFFECTIVE-GRADE     PIC X(10) VALUE SPACES.
032100     05  BW-COMPLETED-FRACTION  PIC 9(01)V9999 VALUE ZERO.
032200     05  BW-COMPLETE-PCT        PIC 9(03) VALUE ZERO.
032300     05  BW-MIN-PCT             PIC 9(03) VALUE ZERO.
032400     05  BW-BLDG-COST           PIC S9(11)V99 VALUE ZERO.
032500     05  BW-FLOOR-DEDUCTION     PIC S9(01)V9999 VALUE ZERO.
032600     05  FILLER                 PIC X(01) VALUE SPACE.
032700
032800*-----------------------------------------------------------------
032900*    SCRATCH FIELDS FOR THE MATERIAL-GRADE SUGGESTER (4200
033000*    SERIES) --ONE COMPONENT'S MATCH STATE AT A TIME.
033100*-----------------------------------------------------------------
033200 1   SUGGESTER-WORKING-MANAGER.
033300*-----------------------------------------------------------------
033400*    MGW-MATCH-COUNT AND MGW-SCORE-TOTAL ARE RESET BY 4210 FOR
033500*    EACH COMPONENT -- THEY ARE NOT CASE-WIDE ACCUMULATORS.
033600*-----------------------------------------------------------------
033700     05  MGW-SCORE-TOTAL        PIC 9(03) COMP VALUE ZERO.
033800     05  MGW-MATCH-COUNT        PIC 9(03) COMP VALUE ZERO.
033900     05  MGW-AVG-SCORE          PIC 9(01)V9999 VALUE ZERO.
034000     05  MGW-CATEGORY-GROUP     PIC X(01) VALUE SPACES.
034100     05  MGW-COMP-NAME          PIC X(20) VALUE SPACES.
034200     05  MGW-MAT-TEXT           PIC X(30) VALUE SPACES.
034300     05  MGW-GRADE-FOUND        PIC X(10) VALUE SPACES.
034400     05  MGW-GRADE-SCORE        PIC 9(01) COMP VALUE ZERO.
034500     05  MGW-MATCH-THIS-COMP    PIC X(01) VALUE "N".
034600         88  MGW-COMP-MATCHED       VALUE "Y".
034700     05  MGW-SUBSTR-LEN         PIC 9(02) COMP VALUE ZERO.
034800     05  FILLER                 PIC X(01) VALUE SPACE.
034900
035000*-----------------------------------------------------------------
035100*    SCRATCH FIELDS FOR THE UNDER-CONSTRUCTION VALUER (4300
035200*    SERIES).
035300*-----------------------------------------------------------------
035400 1   UNDERCONSTR-WORKING-MANAGER.
035500*-----------------------------------------------------------------
035600*    UC-GRADE-BAND COLLAPSES THE FIVE MASTER GRADES DOWN TO THREE
035700*    DEDUCTION BANDS -- SEE THE EVALUATE IN 4300 THAT SETS IT.
035800*-----------------------------------------------------------------
035900     05  UC-GRADE-BAND          PIC X(04) VALUE SPACES.
036000     05  UC-STRUCT-CLASS        PIC X(03) VALUE SPACES.
036100     05  UC-DEDUCTION-TOTAL     PIC 9(01)V9999 VALUE ZERO.
036200     05  UC-DEDUCTION-ONE       PIC 9(01)V9999 VALUE ZERO.
036300     05  UC-COMP-NAME           PIC X(20) VALUE SPACES.
036400     05  FILLER                 PIC X(01) VALUE SPACE.
036500
036600*-----------------------------------------------------------------
036700*    SCRATCH FIELDS FOR THE ELEVATOR CLOSEST-STOPS SEARCH (5000
036800*    SERIES).
036900*-----------------------------------------------------------------
037000 1   ELEVATOR-WORKING-MANAGER.
037100*-----------------------------------------------------------------
037200*    EW-BEST-DIFF STARTS AT 99999 SO THE FIRST TABLE ROW EXAMINED
037300*    IS ALWAYS TAKEN AS THE INITIAL BEST MATCH.
037400*-----------------------------------------------------------------
037500     05  EW-BEST-DIFF           PIC 9(05) COMP VALUE 99999.
037600     05  EW-BEST-VALUE          PIC 9(09)V99 VALUE ZERO.
037700     05  EW-FOUND-SW            PIC X(01) VALUE "N".
037800         88  EW-FOUND-ONE           VALUE "Y".
037900     05  FILLER                 PIC X(01) VALUE SPACE.
038000
038100*-----------------------------------------------------------------
038200*    QUEUE OF WARNING LINES FOR THE CURRENT CASE, PRINTED BY 8520
038300*    AT THE END OF THE CASE'S REPORT BLOCK.  TWENTY-ENTRY LIMIT
038400*    --NO CASE IN PRACTICE HAS MORE THAN A HANDFUL OF BUILDINGS.
038500*-----------------------------------------------------------------
038600 1   WARNING-WORKING-MANAGER.
038700*-----------------------------------------------------------------
038800*    CLEARED IMPLICITLY BY CW-WARN-COUNT BEING RESET TO ZERO AT
038900*    3100 -- OLD ENTRIES ARE SIMPLY OVERWRITTEN, NOT ERASED.
039000*-----------------------------------------------------------------
039100     05  WARN-TABLE OCCURS 20 TIMES INDEXED BY WARN-IDX.
039200         10  WARN-BLDG-NAME     PIC X(20).
039300         10  WARN-COMPLETE-PCT  PIC 9(03).
039400         10  WARN-MIN-PCT       PIC 9(03).
039500     05  FILLER                 PIC X(01) VALUE SPACE.
039600
039700*-----------------------------------------------------------------
039800*    RUN-WIDE ACCUMULATORS FOR THE BATCH TRAILER WRITTEN BY 9000
039900*    AT END OF FILE.
040000*-----------------------------------------------------------------
040100 1   BATCH-TOTALS-MANAGER.
040200*-----------------------------------------------------------------
040300*    NEVER RESET DURING THE RUN -- THESE FIELDS ACCUMULATE FROM
040400*    THE FIRST CASE TO THE LAST.
040500*-----------------------------------------------------------------
040600     05  BT-CASE-COUNT          PIC 9(05) COMP VALUE ZERO.
040700     05  BT-MARKET-TOTAL        PIC S9(13)V99 VALUE ZERO.
040800     05  BT-FORCED-TOTAL        PIC S9(13)V99 VALUE ZERO.
040900     05  BT-WARNING-TOTAL       PIC 9(07) COMP VALUE ZERO.
041000     05  FILLER                 PIC X(01) VALUE SPACE.
041100
041200*-----------------------------------------------------------------
041300*    SCRATCH FIELDS FOR THE GREENHOUSE COMPONENT VALUER (4700
041400*    SERIES).
041500*-----------------------------------------------------------------
041600 1   GENHSE-WORKING-MANAGER.
041700*-----------------------------------------------------------------
041800*    THE SMALLEST OF THE SPECIAL-ITEM WORKING GROUPS --
041900*    GREENHOUSE COMPONENTS CARRY NO SECOND QUANTITY FIELD THE WAY
042000*    FUEL COMPONENTS SOMETIMES DO.
042100*-----------------------------------------------------------------
042200     05  GH-QTY-1               PIC 9(07)V99 VALUE ZERO.
042300     05  GH-RATE                PIC 9(09)V99 VALUE ZERO.
042400     05  FILLER                 PIC X(01) VALUE SPACE.
042500******************************************************************
042600 PROCEDURE DIVISION.
042700*
042800 0000-CONTROLE.
042900*-----------------------------------------------------------------
043000*    MAIN CONTROL PARAGRAPH.  CALLED ONCE.  OPENS THE RUN, DRIVES
043100*    THE MASTER LOAD, THE CASE PROCESSING LOOP AND THE BATCH
043200*    TRAILER, THEN CLOSES DOWN.  NOTHING BUSINESS-SPECIFIC
043300*    HAPPENS HERE -- THIS IS JUST THE SEQUENCE OF THE FOUR MAJOR
043400*    PHASES OF THE RUN.
043500*-----------------------------------------------------------------
043600*-----------------------------------------------------------------
043700*    A FAILED MASTER OPEN IN 1000 STOPS THE RUN BEFORE 3000 IS
043800*    EVER REACHED, SO NO PARTIAL RESULT FILE CAN BE PRODUCED FROM
043900*    AN INCOMPLETE MASTER SET.
044000*-----------------------------------------------------------------
044100     PERFORM 1000-INITIALISATION THRU 1000-EXIT
044200     PERFORM 3000-TRAITER-DOSSIERS THRU 3000-EXIT
044300     PERFORM 9000-ECRIRE-RAPPORT-FINAL THRU 9000-EXIT
044400     PERFORM 9900-FIN-PGM THRU 9900-EXIT
044500     .
044600*-----------------------------------------------------------------
044700*    RUN IS COMPLETE WHEN CONTROL REACHES HERE.
044800*-----------------------------------------------------------------
044900 0000-EXIT.
045000     EXIT.
045100
045200 1000-INITIALISATION.
045300*-----------------------------------------------------------------
045400*    OPENS THE MASTER EXTRACT BUILT BY VAL010, THE INBOUND
045500*    VALUATION REQUEST FILE AND THE TWO OUTPUT FILES.  A BAD OPEN
045600*    ON EITHER INPUT FILE IS TREATED AS FATAL -- THE RUN CANNOT
045700*    PRICE A SINGLE CASE WITHOUT BOTH, SO WE ABEND RATHER THAN
045800*    LIMP THROUGH WITH EMPTY TABLES.  BATCH TRAILER COUNTERS ARE
045900*    ZEROED HERE, NOT IN WORKING-STORAGE VALUE CLAUSES, SO A
046000*    FUTURE SUBROUTINE CALL INTO THIS PARAGRAPH (SHOULD ONE EVER
046100*    BE ADDED) STARTS CLEAN.
046200*-----------------------------------------------------------------
046300*-----------------------------------------------------------------
046400*    WS-MX-STATUS AND WS-VQ-STATUS ARE CHECKED TOGETHER RATHER
046500*    THAN SEPARATELY SO ONE DISPLAY LINE COVERS BOTH POSSIBLE
046600*    FAILURES FOR THE OPERATOR.
046700*-----------------------------------------------------------------
046800     OPEN INPUT  MASTER-EXTRACT
046900                 VALREQ-FILE
047000     OPEN OUTPUT VALRES-FILE
047100                 VALRPT-FILE
047200     IF NOT WS-MX-OK OR NOT WS-VQ-OK
047300         DISPLAY "VAL020 - INPUT FILE OPEN FAILED, STATUS "
047400                  WS-MX-STATUS " " WS-VQ-STATUS
047500         PERFORM 9900-FIN-PGM THRU 9900-EXIT
047600     END-IF
047700     PERFORM 2000-CHARGER-TOUS-TARIFS THRU 2000-EXIT
047800     MOVE ZERO TO BT-CASE-COUNT BT-MARKET-TOTAL BT-FORCED-TOTAL
047900     MOVE ZERO TO BT-WARNING-TOTAL
048000     READ VALREQ-FILE
048100         AT END SET REQUESTS-EOF TO TRUE
048200     END-READ
048300     .
048400*-----------------------------------------------------------------
048500*    FILES ARE OPEN AND THE FIRST REQUEST RECORD IS IN HAND.
048600*-----------------------------------------------------------------
048700 1000-EXIT.
048800     EXIT.
048900
049000*-----------------------------------------------------------------
049100*    2000 SERIES - LOAD ALL MASTER TABLES FROM THE VAL010 EXTRACT
049200*-----------------------------------------------------------------
049300 2000-CHARGER-TOUS-TARIFS.
049400*-----------------------------------------------------------------
049500*    DRIVES THE MASTER EXTRACT READ LOOP.  THE EXTRACT BUILT BY
049600*    VAL010 INTERLEAVES SEVEN DIFFERENT RECORD TYPES
049700*    (BR/CP/LR/MG/ UR/ER/MC) IN NO PARTICULAR ORDER -- EACH ONE
049800*    IS ROUTED TO ITS OWN TABLE-LOAD PARAGRAPH BY 2010 BELOW.
049900*-----------------------------------------------------------------
050000*-----------------------------------------------------------------
050100*    THE READ-AHEAD PATTERN (READ, THEN PERFORM ... UNTIL EOF)
050200*    MEANS 2010 NEVER SEES THE EOF RECORD ITSELF -- IT ONLY EVER
050300*    SEES VALID EXTRACT RECORDS.
050400*-----------------------------------------------------------------
050500     READ MASTER-EXTRACT
050600         AT END SET MASTERS-EOF TO TRUE
050700     END-READ
050800     PERFORM 2010-CHARGER-UNE-LIGNE THRU 2010-EXIT
050900         UNTIL MASTERS-EOF
051000     .
051100*-----------------------------------------------------------------
051200*    ALL SEVEN MASTER TABLES ARE NOW LOADED IN STORAGE.
051300*-----------------------------------------------------------------
051400 2000-EXIT.
051500     EXIT.
051600
051700 2010-CHARGER-UNE-LIGNE.
051800*-----------------------------------------------------------------
051900*    ROUTES ONE MASTER-EXTRACT RECORD TO THE TABLE LOAD PARAGRAPH
052000*    FOR ITS TYPE.  MX-RECORD-TYPE IS THE TWO-CHARACTER TAG
052100*    VAL010 STAMPED ON EVERY EXTRACT RECORD WHEN IT BUILT THE
052200*    FILE.  KEEP THE WHEN CLAUSE AND THE TARGET PARAGRAPH'S OWN
052300*    NAME IN STEP --SEE THE VL-0052 CHANGE LOG ENTRY ABOVE FOR
052400*    WHAT HAPPENS WHEN THEY DRIFT APART.
052500*-----------------------------------------------------------------
052600*-----------------------------------------------------------------
052700*    AN EXTRACT TYPE THAT MATCHES NO WHEN CLAUSE IS LOGGED TO THE
052800*    OPERATOR CONSOLE AND SKIPPED RATHER THAN ABENDING THE RUN --
052900*    A ONE-OFF BAD ROW SHOULD NOT STOP THE WHOLE VALUATION BATCH.
053000*-----------------------------------------------------------------
053100     EVALUATE MX-RECORD-TYPE
053200         WHEN "BR"
053300             PERFORM 2020-CHARGER-TARIF-BATIMENT THRU 2020-EXIT
053400         WHEN "CP"
053500             PERFORM 2030-CHARGER-POURCENT-COMPOSANT
053600                 THRU 2030-EXIT
053700         WHEN "LR"
053800             PERFORM 2040-CHARGER-TARIF-TERRAIN THRU 2040-EXIT
053900         WHEN "MG"
054000             PERFORM 2050-CHARGER-GRILLE-MATERIAU THRU 2050-EXIT
054100         WHEN "UR"
054200             PERFORM 2060-CHARGER-TARIF-DIVERS THRU 2060-EXIT
054300         WHEN "ER"
054400             PERFORM 2070-CHARGER-TARIF-ASCENSEUR THRU 2070-EXIT
054500*        09/14/05 MHG VL-0052 - PERFORM NAME CORRECTED TO MATCH
054600*        THE PARAGRAPH HEADER BELOW (WAS MISSING THE "S" IN
054700*        "SEUILS") - MIN-COMPLETION TABLE NOW LOADS CORRECTLY
054800         WHEN "MC"
054900             PERFORM 2080-CHARGER-SEUILS-ACHEVEMENT THRU 2080-EXIT
055000         WHEN OTHER
055100             DISPLAY "VAL020 - UNKNOWN EXTRACT TYPE "
055200                     MX-RECORD-TYPE
055300     END-EVALUATE
055400     READ MASTER-EXTRACT
055500         AT END SET MASTERS-EOF TO TRUE
055600     END-READ
055700     .
055800*-----------------------------------------------------------------
055900*    ONE EXTRACT RECORD LOADED, NEXT ONE ALREADY READ AHEAD.
056000*-----------------------------------------------------------------
056100 2010-EXIT.
056200     EXIT.
056300
056400 2020-CHARGER-TARIF-BATIMENT.
056500*-----------------------------------------------------------------
056600*    LOADS ONE ROW OF THE BUILDING-RATE MASTER (GRADE-RATE TABLE)
056700*    INTO TAB-TARIFS-BATIMENT.  EACH ROW CARRIES THE FOUR PER-SQM
056800*    RATE BANDS (EXCELLENT/GOOD/AVERAGE/ECONOMY/MINIMAL) FOR ONE
056900*    BUILDING TYPE, SEARCHED LATER BY
057000*    4100-RECHERCHER-TARIF-GRADE.
057100*-----------------------------------------------------------------
057200*-----------------------------------------------------------------
057300*    TAB-TARIFS-BATIMENT IS SIZED FOR EVERY BUILDING TYPE IN THE
057400*    POLICY MANUAL WITH ROOM TO SPARE; SEE VALMAST FOR THE OCCURS
057500*    LIMIT.
057600*-----------------------------------------------------------------
057700     SET W-BR-IDX TO W-BR-COUNT
057800     SET W-BR-IDX UP BY 1
057900     MOVE MX-BR-BUILDING-TYPE TO W-BR-BUILDING-TYPE(W-BR-IDX)
058000     MOVE MX-BR-EXC-MIN       TO W-BR-EXC-MIN(W-BR-IDX)
058100     MOVE MX-BR-EXC-MAX       TO W-BR-EXC-MAX(W-BR-IDX)
058200     MOVE MX-BR-GOOD-MIN      TO W-BR-GOOD-MIN(W-BR-IDX)
058300     MOVE MX-BR-GOOD-MAX      TO W-BR-GOOD-MAX(W-BR-IDX)
058400     MOVE MX-BR-AVG-MIN       TO W-BR-AVG-MIN(W-BR-IDX)
058500     MOVE MX-BR-AVG-MAX       TO W-BR-AVG-MAX(W-BR-IDX)
058600     MOVE MX-BR-ECO-MIN       TO W-BR-ECO-MIN(W-BR-IDX)
058700     MOVE MX-BR-ECO-MAX       TO W-BR-ECO-MAX(W-BR-IDX)
058800     MOVE MX-BR-MIN-MIN       TO W-BR-MIN-MIN(W-BR-IDX)
058900     MOVE MX-BR-MIN-MAX       TO W-BR-MIN-MAX(W-BR-IDX)
059000     SET W-BR-COUNT TO W-BR-IDX
059100     .
059200*-----------------------------------------------------------------
059300*    W-BR-COUNT NOW REFLECTS THE NEWLY LOADED ROW.
059400*-----------------------------------------------------------------
059500 2020-EXIT.
059600     EXIT.
059700
059800 2030-CHARGER-POURCENT-COMPOSANT.
059900*-----------------------------------------------------------------
060000*    LOADS ONE ROW OF THE COMPONENT-PERCENTAGE MASTER.  EACH ROW
060100*    GIVES THE SHARE OF TOTAL BUILDING COST A COMPONENT (ROOF,
060200*    FOUNDATION, FINISHES, ETC) REPRESENTS, BROKEN OUT BY FLOOR
060300*    COUNT (1-2 STOREY VS 3-4 STOREY) AND BY QUALITY GRADE.  USED
060400*    BY THE UNDER-CONSTRUCTION VALUER TO STRIP OUT COMPONENTS NOT
060500*    YET BUILT.
060600*-----------------------------------------------------------------
060700*-----------------------------------------------------------------
060800*    TEN PERCENTAGE FIELDS COVER THREE QUALITY BANDS
060900*    (BEST/AVG/POOR) ACROSS TWO FLOOR-COUNT GROUPS (1-2 STOREY
061000*    SS, 3-4 STOREY G34) PLUS THE G12 GROUP USED FOR SUBSTRUCTURE
061100*    COMPONENTS.
061200*-----------------------------------------------------------------
061300     SET W-CP-IDX TO W-CP-COUNT
061400     SET W-CP-IDX UP BY 1
061500     MOVE MX-CP-COMPONENT    TO W-CP-COMPONENT(W-CP-IDX)
061600     MOVE MX-CP-SS-BEST      TO W-CP-SS-BEST(W-CP-IDX)
061700     MOVE MX-CP-SS-AVG       TO W-CP-SS-AVG(W-CP-IDX)
061800     MOVE MX-CP-SS-POOR      TO W-CP-SS-POOR(W-CP-IDX)
061900     MOVE MX-CP-G12-BEST     TO W-CP-G12-BEST(W-CP-IDX)
062000     MOVE MX-CP-G12-AVG      TO W-CP-G12-AVG(W-CP-IDX)
062100     MOVE MX-CP-G12-POOR     TO W-CP-G12-POOR(W-CP-IDX)
062200     MOVE MX-CP-G34-BEST     TO W-CP-G34-BEST(W-CP-IDX)
062300     MOVE MX-CP-G34-AVG      TO W-CP-G34-AVG(W-CP-IDX)
062400     MOVE MX-CP-G34-POOR     TO W-CP-G34-POOR(W-CP-IDX)
062500     SET W-CP-COUNT TO W-CP-IDX
062600     .
062700*-----------------------------------------------------------------
062800*    W-CP-COUNT NOW REFLECTS THE NEWLY LOADED ROW.
062900*-----------------------------------------------------------------
063000 2030-EXIT.
063100     EXIT.
063200
063300 2040-CHARGER-TARIF-TERRAIN.
063400*-----------------------------------------------------------------
063500*    LOADS ONE ROW OF THE LOCATION-RATE MASTER -- THE
063600*    PER-SQUARE-METRE LAND RATE FOR A TOWN CLASS / LAND-USE /
063700*    PLOT-GRADE COMBINATION, BANDED BY PLOT AREA.  SEARCHED BY
063800*    6000-CALCULER-VALEUR-TERRAIN.
063900*-----------------------------------------------------------------
064000*-----------------------------------------------------------------
064100*    DUPLICATE TOWN-CLASS/USE-TYPE ROWS WITH OVERLAPPING AREA
064200*    BANDS ARE NOT DETECTED HERE -- 6000 TAKES THE FIRST MATCH IT
064300*    FINDS IN TABLE (LOAD) ORDER.
064400*-----------------------------------------------------------------
064500     SET W-LR-IDX TO W-LR-COUNT
064600     SET W-LR-IDX UP BY 1
064700     MOVE MX-LR-TOWN-CLASS   TO W-LR-TOWN-CLASS(W-LR-IDX)
064800     MOVE MX-LR-USE-TYPE     TO W-LR-USE-TYPE(W-LR-IDX)
064900     MOVE MX-LR-PLOT-GRADE   TO W-LR-PLOT-GRADE(W-LR-IDX)
065000     MOVE MX-LR-AREA-MIN     TO W-LR-AREA-MIN(W-LR-IDX)
065100     MOVE MX-LR-AREA-MAX     TO W-LR-AREA-MAX(W-LR-IDX)
065200     MOVE MX-LR-RATE         TO W-LR-RATE(W-LR-IDX)
065300     SET W-LR-COUNT TO W-LR-IDX
065400     .
065500*-----------------------------------------------------------------
065600*    W-LR-COUNT NOW REFLECTS THE NEWLY LOADED ROW.
065700*-----------------------------------------------------------------
065800 2040-EXIT.
065900     EXIT.
066000
066100 2050-CHARGER-GRILLE-MATERIAU.
066200*-----------------------------------------------------------------
066300*    LOADS ONE ROW OF THE MATERIAL-GRADE MAPPING MASTER.  EACH
066400*    ROW PAIRS A SUBSTRING OF A MATERIAL DESCRIPTION (AS
066500*    FREE-TEXT ENTERED ON THE VALUATION REQUEST) WITH THE QUALITY
066600*    GRADE IT IMPLIES, FOR ONE COMPONENT WITHIN ONE
066700*    BUILDING-CATEGORY GROUP.
066800*-----------------------------------------------------------------
066900*-----------------------------------------------------------------
067000*    CATEGORY GROUPS KEEP RESIDENTIAL AND COMMERCIAL MATERIAL
067100*    VOCABULARY FROM COLLIDING -- THE SAME WORD CAN IMPLY A
067200*    DIFFERENT GRADE IN EACH GROUP.
067300*-----------------------------------------------------------------
067400     SET W-MG-IDX TO W-MG-COUNT
067500     SET W-MG-IDX UP BY 1
067600     MOVE MX-MG-CATEGORY-GROUP TO W-MG-CATEGORY-GROUP(W-MG-IDX)
067700     MOVE MX-MG-COMPONENT      TO W-MG-COMPONENT(W-MG-IDX)
067800     MOVE MX-MG-MATERIAL-SUBSTR
067900                               TO W-MG-MATERIAL-SUBSTR(W-MG-IDX)
068000     MOVE MX-MG-GRADE          TO W-MG-GRADE(W-MG-IDX)
068100     SET W-MG-COUNT TO W-MG-IDX
068200     .
068300*-----------------------------------------------------------------
068400*    W-MG-COUNT NOW REFLECTS THE NEWLY LOADED ROW.
068500*-----------------------------------------------------------------
068600 2050-EXIT.
068700     EXIT.
068800
068900 2060-CHARGER-TARIF-DIVERS.
069000*-----------------------------------------------------------------
069100*    LOADS ONE ROW OF THE MISCELLANEOUS UNIT-RATE MASTER.  THIS
069200*    SINGLE MASTER CARRIES THREE UNRELATED RATE LISTS -- FUEL
069300*    STATION COMPONENTS, COFFEE-SITE COMPONENTS AND GREENHOUSE
069400*    COMPONENTS -- DISTINGUISHED ONLY BY A SIX-CHARACTER PREFIX
069500*    ON THE KEY (FUEL--, CAFE--, SERRE-).  SPLIT HERE INTO THREE
069600*    SEPARATE TABLES SO THE VALUERS BELOW CAN DO A PLAIN
069700*    SEQUENTIAL SEARCH WITHOUT RE-CHECKING THE PREFIX EVERY TIME.
069800*-----------------------------------------------------------------
069900*-----------------------------------------------------------------
070000*    THE SIX-CHARACTER PREFIX TEST IS POSITIONAL, NOT A KEYWORD
070100*    SEARCH -- THE MASTER'S KEY FIELD MUST BE PUNCHED
070200*    LEFT-JUSTIFIED WITH THE PREFIX IN COLUMNS 1 THROUGH 6 OR THE
070300*    ROW IS REJECTED AS UNKNOWN.
070400*-----------------------------------------------------------------
070500     EVALUATE TRUE
070600         WHEN MX-UR-KEY(1:6) = "FUEL--"
070700             SET W-UR-FUEL-IDX TO W-UR-FUEL-COUNT
070800             SET W-UR-FUEL-IDX UP BY 1
070900             MOVE MX-UR-KEY   TO W-UR-FUEL-KEY(W-UR-FUEL-IDX)
071000             MOVE MX-UR-VALUE TO W-UR-FUEL-VALUE(W-UR-FUEL-IDX)
071100             SET W-UR-FUEL-COUNT TO W-UR-FUEL-IDX
071200         WHEN MX-UR-KEY(1:6) = "CAFE--"
071300             SET W-UR-CAFE-IDX TO W-UR-CAFE-COUNT
071400             SET W-UR-CAFE-IDX UP BY 1
071500             MOVE MX-UR-KEY   TO W-UR-CAFE-KEY(W-UR-CAFE-IDX)
071600             MOVE MX-UR-VALUE TO W-UR-CAFE-VALUE(W-UR-CAFE-IDX)
071700             SET W-UR-CAFE-COUNT TO W-UR-CAFE-IDX
071800         WHEN MX-UR-KEY(1:6) = "SERRE-"
071900             SET W-UR-SERRE-IDX TO W-UR-SERRE-COUNT
072000             SET W-UR-SERRE-IDX UP BY 1
072100             MOVE MX-UR-KEY   TO W-UR-SERRE-KEY(W-UR-SERRE-IDX)
072200             MOVE MX-UR-VALUE TO W-UR-SERRE-VALUE(W-UR-SERRE-IDX)
072300             SET W-UR-SERRE-COUNT TO W-UR-SERRE-IDX
072400         WHEN OTHER
072500             DISPLAY "VAL020 - UNKNOWN UNIT-RATE KEY "
072600                     MX-UR-KEY
072700     END-EVALUATE
072800     .
072900*-----------------------------------------------------------------
073000*    THE APPROPRIATE FUEL/CAFE/SERRE COUNTER HAS BEEN
073100*    INCREMENTED, OR THE ROW WAS REJECTED AS UNKNOWN.
073200*-----------------------------------------------------------------
073300 2060-EXIT.
073400     EXIT.
073500
073600 2070-CHARGER-TARIF-ASCENSEUR.
073700*-----------------------------------------------------------------
073800*    LOADS ONE ROW OF THE ELEVATOR UNIT-RATE MASTER -- ONE VALUE
073900*    PER CAPACITY/STOPS COMBINATION.  SEARCHED BY
074000*    5000-CALCULER-ASCENSEUR, WHICH PICKS THE ROW WITH THE
074100*    CLOSEST STOPS COUNT WHEN THE EXACT STOPS VALUE IS NOT
074200*    CARRIED.
074300*-----------------------------------------------------------------
074400*-----------------------------------------------------------------
074500*    CAPACITY AND STOPS TOGETHER FORM THE EFFECTIVE KEY -- THE
074600*    SAME STOPS COUNT CAN APPEAR MORE THAN ONCE IN THE TABLE
074700*    UNDER DIFFERENT CAPACITIES.
074800*-----------------------------------------------------------------
074900     SET W-ER-IDX TO W-ER-COUNT
075000     SET W-ER-IDX UP BY 1
075100     MOVE MX-ER-CAPACITY     TO W-ER-CAPACITY(W-ER-IDX)
075200     MOVE MX-ER-STOPS        TO W-ER-STOPS(W-ER-IDX)
075300     MOVE MX-ER-VALUE        TO W-ER-VALUE(W-ER-IDX)
075400     SET W-ER-COUNT TO W-ER-IDX
075500     .
075600*-----------------------------------------------------------------
075700*    W-ER-COUNT NOW REFLECTS THE NEWLY LOADED ROW.
075800*-----------------------------------------------------------------
075900 2070-EXIT.
076000     EXIT.
076100
076200 2080-CHARGER-SEUILS-ACHEVEMENT.
076300*-----------------------------------------------------------------
076400*    LOADS ONE ROW OF THE MINIMUM-COMPLETION-PERCENTAGE MASTER
076500*    INTO W-SEUILS-ACHEVEMENT.  THESE ARE THE FLOOR PERCENTAGES
076600*    BELOW WHICH AN UNDER-CONSTRUCTION BUILDING IS TOO
076700*    EARLY-STAGE TO VALUE WITH CONFIDENCE -- SEE BW-MIN-PCT IN
076800*    4300-VALORISER-INACHEVE AND THE WARNING IT RAISES.  IF THIS
076900*    TABLE COMES UP EMPTY AT RUN TIME, CHECK 2010 ABOVE FIRST.
077000*-----------------------------------------------------------------
077100*-----------------------------------------------------------------
077200*    KEEP THIS MASTER'S KEYS IN STEP WITH BW-POLICY-TYPE -- A
077300*    POLICY TYPE WITH NO MATCHING ROW FALLS BACK TO A ZERO
077400*    MINIMUM, WHICH MEANS THE WARNING CAN NEVER FIRE FOR THAT
077500*    TYPE.
077600*-----------------------------------------------------------------
077700     SET W-MN-IDX TO W-MN-COUNT
077800     SET W-MN-IDX UP BY 1
077900     MOVE MX-MC-KEY          TO W-MN-KEY(W-MN-IDX)
078000     MOVE MX-MC-VALUE        TO W-MN-VALUE(W-MN-IDX)
078100     SET W-MN-COUNT TO W-MN-IDX
078200     .
078300*-----------------------------------------------------------------
078400*    W-MN-COUNT NOW REFLECTS THE NEWLY LOADED ROW -- THIS IS THE
078500*    TABLE 4300 CHECKS BW-MIN-PCT AGAINST.
078600*-----------------------------------------------------------------
078700 2080-EXIT.
078800     EXIT.
078900
079000*-----------------------------------------------------------------
079100*    3000 SERIES - MAIN CASE LOOP, CONTROL BREAK ON CASE-ID
079200*-----------------------------------------------------------------
079300 3000-TRAITER-DOSSIERS.
079400*-----------------------------------------------------------------
079500*    MAIN SEQUENTIAL READ LOOP OVER THE VALUATION REQUEST FILE.
079600*    RUNS UNTIL REQUESTS-EOF.  A CASE IS ONE 'H' HEADER RECORD
079700*    FOLLOWED BY ONE OR MORE 'B' BUILDING RECORDS, ALL SHARING
079800*    THE SAME CASE-ID -- THE CONTROL BREAK IS HANDLED DOWN IN
079900*    3010 AND 3900, NOT HERE.
080000*-----------------------------------------------------------------
080100*-----------------------------------------------------------------
080200*    THIS PARAGRAPH ITSELF DOES NOT KNOW WHETHER IT IS LOOKING AT
080300*    A HEADER OR A BUILDING -- THAT DECISION IS MADE ONE LEVEL
080400*    DOWN, IN 3010.
080500*-----------------------------------------------------------------
080600     PERFORM 3010-TRAITER-UN-ENREG THRU 3010-EXIT
080700         UNTIL REQUESTS-EOF
080800     IF HAVE-OPEN-CASE
080900         PERFORM 3900-FIN-DOSSIER THRU 3900-EXIT
081000     END-IF
081100     .
081200*-----------------------------------------------------------------
081300*    EVERY CASE ON THE REQUEST FILE HAS BEEN PRICED AND WRITTEN.
081400*-----------------------------------------------------------------
081500 3000-EXIT.
081600     EXIT.
081700
081800 3010-TRAITER-UN-ENREG.
081900*-----------------------------------------------------------------
082000*    DISPATCHES ONE VALREQ RECORD BY ITS TYPE CODE.  AN 'H'
082100*    RECORD CLOSES OUT THE PRIOR CASE (IF ANY) AND OPENS A NEW
082200*    ONE.  A 'B' RECORD IS PRICED IMMEDIATELY AND ITS COST FOLDED
082300*    INTO THE RUNNING CASE COST -- WE DO NOT BUFFER BUILDINGS IN
082400*    A TABLE, THE CASE TOTAL IS ACCUMULATED AS WE GO.
082500*-----------------------------------------------------------------
082600*-----------------------------------------------------------------
082700*    VH-IS-HEADER AND VB-IS-BUILDING ARE 88-LEVELS OVER THE SAME
082800*    RECORD-TYPE BYTE, DEFINED IN VALCOMP.
082900*-----------------------------------------------------------------
083000     EVALUATE TRUE
083100         WHEN VH-IS-HEADER
083200             IF HAVE-OPEN-CASE
083300                 PERFORM 3900-FIN-DOSSIER THRU 3900-EXIT
083400             END-IF
083500             PERFORM 3100-DEBUT-DOSSIER THRU 3100-EXIT
083600         WHEN VB-IS-BUILDING
083700             PERFORM 4000-TRAITER-BATIMENT THRU 4000-EXIT
083800         WHEN OTHER
083900             DISPLAY "VAL020 - UNKNOWN REQUEST RECORD TYPE "
084000                     VH-REC-TYPE
084100     END-EVALUATE
084200     READ VALREQ-FILE
084300         AT END SET REQUESTS-EOF TO TRUE
084400     END-READ
084500     .
084600*-----------------------------------------------------------------
084700*    THE CURRENT RECORD HAS BEEN FULLY APPLIED TO THE OPEN CASE
084800*    (OR A NEW CASE HAS BEEN OPENED).
084900*-----------------------------------------------------------------
085000 3010-EXIT.
085100     EXIT.
085200
085300 3100-DEBUT-DOSSIER.
085400*-----------------------------------------------------------------
085500*    OPENS A NEW CASE.  RESETS THE CASE ACCUMULATORS (TOTAL COST,
085600*    GRADE COUNTERS, WARNING COUNT) AND COPIES THE HEADER FIELDS
085700*    (CASE-ID, TOWN CLASS, LAND USE, PLOT AREA, PLOT GRADE) OUT
085800*    OF THE INCOMING RECORD FOR USE BY THE LOCATION VALUER LATER
085900*    IN THE CASE.
086000*-----------------------------------------------------------------
086100*-----------------------------------------------------------------
086200*    IF A CASE IS ALREADY OPEN WHEN THIS RUNS (I.E. THE PRIOR
086300*    CASE'S TRAILING 'H' WAS MISSING), 3010 HAS ALREADY CLOSED IT
086400*    OUT VIA 3900 BEFORE CALLING HERE.
086500*-----------------------------------------------------------------
086600     SET HAVE-OPEN-CASE TO TRUE
086700     SET IS-FIRST-BUILDING TO TRUE
086800     MOVE VH-CASE-ID        TO CW-CASE-ID
086900     MOVE VH-PLOT-AREA      TO CW-PLOT-AREA
087000     MOVE VH-PLOT-AREA      TO CW-ADJ-PLOT-AREA
087100     MOVE VH-PROP-TOWN      TO CW-PROP-TOWN
087200     MOVE VH-GEN-USE        TO CW-GEN-USE
087300     MOVE VH-PLOT-GRADE     TO CW-PLOT-GRADE
087400     MOVE VH-HAS-ELEVATOR   TO CW-HAS-ELEVATOR
087500     MOVE VH-ELEVATOR-STOPS TO CW-ELEVATOR-STOPS
087600     MOVE VH-FENCE-PCT      TO CW-FENCE-PCT
087700     MOVE VH-SEPTIC-PCT     TO CW-SEPTIC-PCT
087800     MOVE VH-EXTERNAL-PCT   TO CW-EXTERNAL-PCT
087900     MOVE VH-WATER-TANK-COST TO CW-WATER-TANK-COST
088000     MOVE VH-CONSULT-PCT    TO CW-CONSULT-PCT
088100     MOVE VH-MCF            TO CW-MCF
088200     MOVE VH-PEF            TO CW-PEF
088300     MOVE VH-REMARKS        TO CW-REMARKS
088400     MOVE ZERO TO CW-CCW CW-OTHER-COSTS CW-CALC-LOC-VALUE
088500     MOVE ZERO TO CW-LOC-VALUE-LIMIT CW-FINAL-LOC-VALUE
088600     MOVE ZERO TO CW-SUBTOTAL CW-CONSULTANCY CW-MARKET-VALUE
088700     MOVE ZERO TO CW-FORCED-VALUE CW-BLDG-COUNT CW-WARN-COUNT
088800     MOVE SPACES TO CW-FIRST-CATEGORY CW-FIRST-GRADE
088900     MOVE SPACES TO WARN-BLDG-NAME(1)
089000     .
089100*-----------------------------------------------------------------
089200*    THE CASE-WORKING-MANAGER FIELDS ARE RESET AND READY FOR THE
089300*    FIRST BUILDING OF THE NEW CASE.
089400*-----------------------------------------------------------------
089500 3100-EXIT.
089600     EXIT.
089700
089800*-----------------------------------------------------------------
089900*    4000 SERIES - PER-BUILDING COST COMPUTATION
090000*-----------------------------------------------------------------
090100 4000-TRAITER-BATIMENT.
090200*-----------------------------------------------------------------
090300*    PRICES ONE BUILDING AND FOLDS ITS COST INTO THE CASE TOTAL.
090400*    DETERMINES THE BUILDING TYPE AND POLICY TYPE, LOOKS UP THE
090500*    PER-SQM GRADE RATE, APPLIES THE BASEMENT AND FLOOR-COUNT
090600*    MULTIPLIERS, SUGGESTS MATERIAL GRADES WHERE THE REQUEST LEFT
090700*    THEM BLANK, AND -- WHEN THE BUILDING IS FLAGGED UNDER
090800*    CONSTRUCTION -- HANDS OFF TO THE COMPLETION-STAGE VALUER
090900*    INSTEAD OF PRICING IT AS A FINISHED BUILDING.
091000*-----------------------------------------------------------------
091100*-----------------------------------------------------------------
091200*    THE BASEMENT AND FLOOR-COUNT MULTIPLIERS ARE APPLIED ON TOP
091300*    OF THE GRADE RATE FOUND BY 4100, NOT BLENDED INTO THE MASTER
091400*    RATE ITSELF.
091500*-----------------------------------------------------------------
091600     ADD 1 TO CW-BLDG-COUNT
091700     MOVE VB-BLDG-NAME TO CW-BLDG-NAME-TABLE(CW-BLDG-COUNT)
091800     IF IS-FIRST-BUILDING
091900         MOVE VB-BLDG-CATEGORY TO CW-FIRST-CATEGORY
092000         MOVE VB-CONFIRMED-GRADE TO CW-FIRST-GRADE
092100         MOVE "N" TO SW-FIRST-BUILDING
092200     END-IF
092300     EVALUATE VB-BLDG-CATEGORY
092400         WHEN "Fuel Station"
092500             PERFORM 4500-VALORISER-STATION-SERVICE
092600                 THRU 4500-EXIT
092700         WHEN "Coffee Washing Site"
092800             PERFORM 4600-VALORISER-SITE-CAFE THRU 4600-EXIT
092900         WHEN "Green House"
093000             PERFORM 4700-VALORISER-SERRE THRU 4700-EXIT
093100         WHEN OTHER
093200             PERFORM 4050-DETERMINER-TYPE-BATIMENT
093300                 THRU 4050-EXIT
093400             PERFORM 4200-SUGGERER-GRADE-MATERIAUX
093500                 THRU 4200-EXIT
093600             IF VB-CONFIRMED-GRADE = SPACES
093700                 MOVE BW-SUGGESTED-GRADE TO BW-EFFECTIVE-GRADE
093800             ELSE
093900                 MOVE VB-CONFIRMED-GRADE TO BW-EFFECTIVE-GRADE
094000             END-IF
094100             MOVE BW-SUGGESTED-GRADE
094200                 TO VR-SUGGESTED-GRADE(CW-BLDG-COUNT)
094300             PERFORM 4100-RECHERCHER-TARIF-GRADE THRU 4100-EXIT
094400             IF VB-TOTAL-BLDG-AREA > ZERO
094500                 MOVE VB-TOTAL-BLDG-AREA TO BW-AREA
094600             ELSE
094700                 COMPUTE BW-AREA = VB-LENGTH-M * VB-WIDTH-M
094800             END-IF
094900             IF VB-BLDG-CATEGORY = "Apartment / Condominium"
095000                 MOVE 1 TO BW-FLOOR-MULT
095100             ELSE
095200                 COMPUTE BW-FLOOR-MULT = VB-NUM-FLOORS + 1
095300             END-IF
095400             COMPUTE BW-FULL-COST ROUNDED =
095500                     BW-AREA * BW-RATE * BW-FLOOR-MULT
095600             IF VB-HAS-BASEMENT-YES
095700                 COMPUTE BW-FULL-COST ROUNDED =
095800                         BW-FULL-COST * 1.25
095900             END-IF
096000             IF VB-UNDER-CONSTR-YES
096100                 PERFORM 4300-VALORISER-INACHEVE THRU 4300-EXIT
096200                 MOVE BW-BLDG-COST TO BW-FULL-COST
096300             ELSE
096400                 MOVE BW-FULL-COST TO BW-BLDG-COST
096500             END-IF
096600             IF VB-BLDG-CATEGORY = "Apartment / Condominium"
096700                 PERFORM 4400-AJUSTER-ETAGE-APPART
096800                     THRU 4400-EXIT
096900             END-IF
097000             ADD BW-BLDG-COST TO CW-CCW
097100     END-EVALUATE
097200     .
097300*-----------------------------------------------------------------
097400*    CW-CCW HAS BEEN INCREASED BY THIS BUILDING'S COST.
097500*-----------------------------------------------------------------
097600 4000-EXIT.
097700     EXIT.
097800
097900 4050-DETERMINER-TYPE-BATIMENT.
098000*-----------------------------------------------------------------
098100*    MAPS THE REQUEST'S BUILDING CATEGORY AND FLOOR COUNT ONTO
098200*    THE INTERNAL BUILDING-TYPE AND POLICY-TYPE CODES THE RATE
098300*    TABLES ARE KEYED ON.  KEEP THIS IN STEP WITH THE CATEGORY
098400*    TABLE IN THE VALUATION POLICY MANUAL -- A CATEGORY ADDED
098500*    THERE AND NOT HERE FALLS THROUGH TO THE DEFAULT TYPE
098600*    SILENTLY.
098700*-----------------------------------------------------------------
098800*-----------------------------------------------------------------
098900*    G+1, G+3 AND SIMILAR CODES COME STRAIGHT OFF THE APPRAISER'S
099000*    FIELD SHEET -- THEY ARE NOT NORMALISED BEFORE THIS COMPARE,
099100*    SO THE INCOMING CATEGORY TEXT MUST MATCH EXACTLY.
099200*-----------------------------------------------------------------
099300     EVALUATE TRUE
099400         WHEN VB-BLDG-CATEGORY = "Higher Villa"
099500             MOVE "Single Story Building (higher Villa)"
099600                 TO BW-BUILDING-TYPE
099700             MOVE "Higher Villa" TO BW-POLICY-TYPE
099800         WHEN VB-NUM-FLOORS >= 1 AND VB-NUM-FLOORS <= 3
099900             MOVE "G+1 and G+2" TO BW-BUILDING-TYPE
100000             MOVE "G+1-3" TO BW-POLICY-TYPE
100100         WHEN VB-NUM-FLOORS >= 4
100200             MOVE "G+3 and G+4" TO BW-BUILDING-TYPE
100300             MOVE "G+4 & above" TO BW-POLICY-TYPE
100400         WHEN OTHER
100500             MOVE "Single Story Building (higher Villa)"
100600                 TO BW-BUILDING-TYPE
100700             MOVE "Higher Villa" TO BW-POLICY-TYPE
100800     END-EVALUATE
100900     .
101000*-----------------------------------------------------------------
101100*    BW-BUILDING-TYPE AND BW-POLICY-TYPE ARE SET FOR THE
101200*    REMAINDER OF THIS BUILDING'S PROCESSING.
101300*-----------------------------------------------------------------
101400 4050-EXIT.
101500     EXIT.
101600
101700*-----------------------------------------------------------------
101800*    4100 - GRADE-RATE LOOKUP (SEQUENTIAL SEARCH, BUILDING RATES)
101900*-----------------------------------------------------------------
102000 4100-RECHERCHER-TARIF-GRADE.
102100*-----------------------------------------------------------------
102200*    SEQUENTIAL SEARCH OF TAB-TARIFS-BATIMENT FOR THE ROW
102300*    MATCHING THE BUILDING TYPE, THEN PICKS THE RATE BAND
102400*    (EXCELLENT/GOOD/ AVERAGE/ECONOMY/MINIMAL) WHOSE RANGE
102500*    CONTAINS THE REQUESTED OVERALL QUALITY GRADE.  NOT FOUND IS
102600*    LEFT TO THE CALLER TO DETECT VIA THE SEARCH-FAILED SWITCH.
102700*-----------------------------------------------------------------
102800*-----------------------------------------------------------------
102900*    THE SEARCH STOPS AT THE FIRST MATCHING BUILDING TYPE -- THE
103000*    MASTER IS NOT EXPECTED TO HAVE A DUPLICATE BUILDING-TYPE
103100*    ROW.
103200*-----------------------------------------------------------------
103300     MOVE ZERO TO BW-RATE
103400     SET W-BR-IDX TO 1
103500     SEARCH W-BR-ENTRY
103600         AT END MOVE ZERO TO BW-RATE
103700         WHEN W-BR-BUILDING-TYPE(W-BR-IDX) = BW-BUILDING-TYPE
103800             EVALUATE BW-EFFECTIVE-GRADE
103900                 WHEN "Excellent"
104000                     COMPUTE BW-RATE ROUNDED =
104100                         (W-BR-EXC-MIN(W-BR-IDX) +
104200                          W-BR-EXC-MAX(W-BR-IDX)) / 2
104300                 WHEN "Good"
104400                     COMPUTE BW-RATE ROUNDED =
104500                         (W-BR-GOOD-MIN(W-BR-IDX) +
104600                          W-BR-GOOD-MAX(W-BR-IDX)) / 2
104700                 WHEN "Average"
104800                     COMPUTE BW-RATE ROUNDED =
104900                         (W-BR-AVG-MIN(W-BR-IDX) +
105000                          W-BR-AVG-MAX(W-BR-IDX)) / 2
105100                 WHEN "Economy"
105200                     COMPUTE BW-RATE ROUNDED =
105300                         (W-BR-ECO-MIN(W-BR-IDX) +
105400                          W-BR-ECO-MAX(W-BR-IDX)) / 2
105500                 WHEN "Minimum"
105600                     COMPUTE BW-RATE ROUNDED =
105700                         (W-BR-MIN-MIN(W-BR-IDX) +
105800                          W-BR-MIN-MAX(W-BR-IDX)) / 2
105900                 WHEN OTHER
106000                     COMPUTE BW-RATE ROUNDED =
106100                         (W-BR-AVG-MIN(W-BR-IDX) +
106200                          W-BR-AVG-MAX(W-BR-IDX)) / 2
106300             END-EVALUATE
106400     END-SEARCH
106500     .
106600*-----------------------------------------------------------------
106700*    BW-RATE CARRIES THE MATCHED RATE, OR ZERO IF NO ROW MATCHED
106800*    THE BUILDING TYPE.
106900*-----------------------------------------------------------------
107000 4100-EXIT.
107100     EXIT.
107200
107300*-----------------------------------------------------------------
107400*    4200 - MATERIAL GRADE SUGGESTER
107500*-----------------------------------------------------------------
107600 4200-SUGGERER-GRADE-MATERIAUX.
107700*-----------------------------------------------------------------
107800*    SUGGESTS A MATERIAL GRADE FROM THE FREE-TEXT MATERIAL
107900*    DESCRIPTION FIELDS BY MATCHING THEM AGAINST THE MATERIAL-
108000*    GRADE MAPPING MASTER.  CALLS 4210 ONCE PER MATERIAL
108100*    COMPONENT (ROOF, WALLS, FLOOR, ETC) ON THE BUILDING AND
108200*    ALWAYS COMPUTES BW-SUGGESTED-GRADE, WHETHER OR NOT THE
108300*    REQUEST ALSO CARRIES A CONFIRMED GRADE.
108400*-----------------------------------------------------------------
108500*-----------------------------------------------------------------
108600*    A SUGGESTED GRADE IS JUST THAT -- A SUGGESTION, ALWAYS
108700*    REPORTED ON THE RESULT RECORD.  THE CALLER (4000) DECIDES
108800*    BW-EFFECTIVE-GRADE: THE APPRAISER'S CONFIRMED GRADE WINS
108900*    WHEN PRESENT, ELSE THIS SUGGESTION IS USED FOR PRICING.
109000*-----------------------------------------------------------------
109100     MOVE ZERO TO MGW-SCORE-TOTAL
109200     MOVE ZERO TO MGW-MATCH-COUNT
109300     IF VB-BLDG-CATEGORY = "MPH & Factory Building"
109400         MOVE "M" TO MGW-CATEGORY-GROUP
109500     ELSE
109600         MOVE "V" TO MGW-CATEGORY-GROUP
109700     END-IF
109800     MOVE "Foundation"  TO MGW-COMP-NAME
109900     MOVE VB-MAT-FOUNDATION TO MGW-MAT-TEXT
110000     PERFORM 4210-NOTER-UN-COMPOSANT THRU 4210-EXIT
110100     MOVE "Roofing"     TO MGW-COMP-NAME
110200     MOVE VB-MAT-ROOFING TO MGW-MAT-TEXT
110300     PERFORM 4210-NOTER-UN-COMPOSANT THRU 4210-EXIT
110400     MOVE "Metal Work"  TO MGW-COMP-NAME
110500     MOVE VB-MAT-METALWORK TO MGW-MAT-TEXT
110600     PERFORM 4210-NOTER-UN-COMPOSANT THRU 4210-EXIT
110700     MOVE "Floor"       TO MGW-COMP-NAME
110800     MOVE VB-MAT-FLOOR TO MGW-MAT-TEXT
110900     PERFORM 4210-NOTER-UN-COMPOSANT THRU 4210-EXIT
111000     MOVE "Ceiling"     TO MGW-COMP-NAME
111100     MOVE VB-MAT-CEILING TO MGW-MAT-TEXT
111200     PERFORM 4210-NOTER-UN-COMPOSANT THRU 4210-EXIT
111300     MOVE "Sanitary"    TO MGW-COMP-NAME
111400     MOVE VB-MAT-SANITARY TO MGW-MAT-TEXT
111500     PERFORM 4210-NOTER-UN-COMPOSANT THRU 4210-EXIT
111600     IF MGW-MATCH-COUNT = ZERO
111700         MOVE "Average" TO BW-SUGGESTED-GRADE
111800     ELSE
111900         COMPUTE MGW-AVG-SCORE ROUNDED =
112000                 MGW-SCORE-TOTAL / MGW-MATCH-COUNT
112100         EVALUATE TRUE
112200             WHEN MGW-AVG-SCORE >= 3.5
112300                 MOVE "Excellent" TO BW-SUGGESTED-GRADE
112400             WHEN MGW-AVG-SCORE >= 2.5
112500                 MOVE "Good"      TO BW-SUGGESTED-GRADE
112600             WHEN MGW-AVG-SCORE >= 1.5
112700                 MOVE "Average"   TO BW-SUGGESTED-GRADE
112800             WHEN MGW-AVG-SCORE >= 0.5
112900                 MOVE "Economy"   TO BW-SUGGESTED-GRADE
113000             WHEN OTHER
113100                 MOVE "Minimum"   TO BW-SUGGESTED-GRADE
113200         END-EVALUATE
113300     END-IF
113400     .
113500*-----------------------------------------------------------------
113600*    EVERY BLANK MATERIAL GRADE ON THIS BUILDING HAS BEEN GIVEN A
113700*    SUGGESTED VALUE WHERE ONE COULD BE FOUND.
113800*-----------------------------------------------------------------
113900 4200-EXIT.
114000     EXIT.
114100
114200 4210-NOTER-UN-COMPOSANT.
114300*-----------------------------------------------------------------
114400*    SCORES ONE MATERIAL COMPONENT AGAINST THE MATERIAL-GRADE
114500*    MAPPING TABLE (4220) AND STORES WHATEVER GRADE RESULTS INTO
114600*    BW-SUGGESTED-GRADE.  THE SUGGESTION IS ALWAYS COMPUTED HERE
114700*    FOR EVERY COMPONENT, REGARDLESS OF WHETHER THE REQUEST ALSO
114800*    CARRIES A CONFIRMED GRADE -- SEE 4000 FOR HOW THE TWO ARE
114900*    COMBINED INTO BW-EFFECTIVE-GRADE.
115000*-----------------------------------------------------------------
115000*-----------------------------------------------------------------
115100*    BW-EFFECTIVE-GRADE IS WHAT THE REST OF THE PROGRAM ACTUALLY
115200*    PRICES WITH -- IT IS EITHER THE ENTERED GRADE OR THE
115300*    SUGGESTED ONE, NEVER BOTH.
115400*-----------------------------------------------------------------
115500     MOVE "N" TO MGW-MATCH-THIS-COMP
115600     SET SUB-1 TO 1
115700     PERFORM 4220-CHERCHER-MATERIAU THRU 4220-EXIT
115800         VARYING SUB-1 FROM 1 BY 1
115900         UNTIL SUB-1 > W-MG-COUNT OR MGW-COMP-MATCHED
116000     .
116100*-----------------------------------------------------------------
116200*    THIS COMPONENT'S SUGGESTED GRADE IS SET, OR LEFT BLANK IF NO
116300*    MASTER ROW MATCHED.
116400*-----------------------------------------------------------------
116500 4210-EXIT.
116600     EXIT.
116700
116800 4220-CHERCHER-MATERIAU.
116900*-----------------------------------------------------------------
117000*    SEQUENTIAL SEARCH OF THE MATERIAL-GRADE MAPPING TABLE FOR A
117100*    ROW WHOSE SUBSTRING FIELD OCCURS ANYWHERE INSIDE THE
117200*    REQUEST'S FREE-TEXT MATERIAL DESCRIPTION, WITHIN THE SAME
117300*    CATEGORY GROUP AND COMPONENT.  THE MASTER FIELD IS
117400*    SPACE-PADDED TO A FIXED WIDTH, SO THE TRAILING SPACES ARE
117500*    TRIMMED BEFORE THE COMPARE (SEE 4225) -- OTHERWISE A SHORT
117600*    WORD LIKE 'TIN' WOULD NEVER MATCH BECAUSE THE MASTER FIELD
117700*    IS PADDED OUT TO FULL WIDTH WITH SPACES.
117800*-----------------------------------------------------------------
117900*-----------------------------------------------------------------
118000*    A MATERIAL DESCRIPTION CAN MATCH MORE THAN ONE MASTER ROW
118100*    (E.G. 'GALVANIZED IRON SHEET' CONTAINS BOTH 'IRON' AND
118200*    'SHEET') -- THE FIRST TABLE MATCH WINS, SO MASTER ROW ORDER
118300*    MATTERS FOR AMBIGUOUS TEXT.
118400*-----------------------------------------------------------------
118500     IF W-MG-CATEGORY-GROUP(SUB-1) = MGW-CATEGORY-GROUP
118600        AND W-MG-COMPONENT(SUB-1) = MGW-COMP-NAME
118700         IF W-MG-MATERIAL-SUBSTR(SUB-1) = SPACES
118800             CONTINUE
118900         ELSE
119000             MOVE 30 TO MGW-SUBSTR-LEN
119100             PERFORM 4225-RACCOURCIR-LONGUEUR THRU 4225-EXIT
119200                 UNTIL MGW-SUBSTR-LEN = 0
119300                 OR W-MG-MATERIAL-SUBSTR(SUB-1)
119400                     (MGW-SUBSTR-LEN:1) NOT = SPACE
119500             IF MGW-SUBSTR-LEN > 0
119600                 INSPECT MGW-MAT-TEXT TALLYING W-DIFF
119700                     FOR ALL W-MG-MATERIAL-SUBSTR(SUB-1)
119800                         (1:MGW-SUBSTR-LEN)
119900                 IF W-DIFF > ZERO
120000                     MOVE "Y" TO MGW-MATCH-THIS-COMP
120100                     MOVE W-MG-GRADE(SUB-1) TO MGW-GRADE-FOUND
120200                     EVALUATE MGW-GRADE-FOUND
120300                         WHEN "Excellent" MOVE 4 TO MGW-GRADE-SCORE
120400                         WHEN "Good"      MOVE 3 TO MGW-GRADE-SCORE
120500                         WHEN "Average"   MOVE 2 TO MGW-GRADE-SCORE
120600                         WHEN "Economy"   MOVE 1 TO MGW-GRADE-SCORE
120700                         WHEN "Minimum"   MOVE 0 TO MGW-GRADE-SCORE
120800                         WHEN OTHER       MOVE 2 TO MGW-GRADE-SCORE
120900                     END-EVALUATE
121000                     ADD MGW-GRADE-SCORE TO MGW-SCORE-TOTAL
121100                     ADD 1 TO MGW-MATCH-COUNT
121200                 END-IF
121300             END-IF
121400         END-IF
121500     END-IF
121600     .
121700*-----------------------------------------------------------------
121800*    MGW-GRADE-FOUND CARRIES THE MATCHED GRADE, OR SPACES IF THE
121900*    TEXT MATCHED NO MASTER ROW.
122000*-----------------------------------------------------------------
122100 4220-EXIT.
122200     EXIT.
122300
122400 4225-RACCOURCIR-LONGUEUR.
122500*-----------------------------------------------------------------
122600*    HELPER FOR 4220.  SCANS A SPACE-PADDED MASTER FIELD
122700*    BACKWARDS TO FIND THE LENGTH OF ITS SIGNIFICANT
122800*    (NON-TRAILING-SPACE) CONTENT, SO THE CALLER CAN
122900*    REFERENCE-MODIFY JUST THAT PORTION FOR THE INSPECT ...
123000*    TALLYING SUBSTRING TEST.  A BLANK FIELD RESOLVES TO LENGTH 1
123100*    RATHER THAN ZERO, SINCE A ZERO-LENGTH REFERENCE MODIFICATION
123200*    IS NOT ALLOWED.
123300*-----------------------------------------------------------------
123400*-----------------------------------------------------------------
123500*    THIS PARAGRAPH EXISTS SOLELY BECAUSE COBOL WILL NOT ACCEPT A
123600*    ZERO-LENGTH REFERENCE MODIFICATION --WITHOUT IT A COMPLETELY
123700*    BLANK MASTER ROW WOULD ABEND THE RUN INSTEAD OF SIMPLY
123800*    MATCHING NOTHING.
123900*-----------------------------------------------------------------
124000     SUBTRACT 1 FROM MGW-SUBSTR-LEN
124100     .
124200*-----------------------------------------------------------------
124300*    MGW-SUBSTR-LEN HOLDS THE TRIMMED LENGTH, MINIMUM 1.
124400*-----------------------------------------------------------------
124500 4225-EXIT.
124600     EXIT.
124700
124800*-----------------------------------------------------------------
124900*    4300 - UNDER-CONSTRUCTION VALUER
125000*-----------------------------------------------------------------
125100 4300-VALORISER-INACHEVE.
125200*-----------------------------------------------------------------
125300*    PRICES A BUILDING FLAGGED UNDER CONSTRUCTION.  STARTS FROM
125400*    THE FULL FINISHED-BUILDING COST AND DEDUCTS EACH COMPONENT
125500*    NOT YET BUILT, USING THE COMPONENT-PERCENTAGE MASTER.
125600*    COMPARES THE RESULTING COMPLETION PERCENTAGE AGAINST THE
125700*    MINIMUM-COMPLETION MASTER LOADED BY 2080 -- BELOW THE FLOOR
125800*    FOR THIS BUILDING TYPE, A WARNING IS RAISED BUT THE BUILDING
125900*    IS STILL PRICED AT WHATEVER STAGE IT HAS REACHED.
126000*-----------------------------------------------------------------
126100*-----------------------------------------------------------------
126200*    THE COMPLETION PERCENTAGE IS DERIVED FROM HOW MUCH COST WAS
126300*    DEDUCTED, NOT FROM A PERCENTAGE PUNCHED ON THE REQUEST --
126400*    THE APPRAISER NEVER ENTERS A STAGE PERCENTAGE DIRECTLY.
126500*-----------------------------------------------------------------
126600     MOVE ZERO TO UC-DEDUCTION-TOTAL
126700     EVALUATE BW-EFFECTIVE-GRADE
126800         WHEN "Excellent" MOVE "Best" TO UC-GRADE-BAND
126900         WHEN "Good"      MOVE "Best" TO UC-GRADE-BAND
127000         WHEN "Average"   MOVE "Avg"  TO UC-GRADE-BAND
127100         WHEN "Economy"   MOVE "Poor" TO UC-GRADE-BAND
127200         WHEN "Minimum"   MOVE "Poor" TO UC-GRADE-BAND
127300         WHEN OTHER       MOVE "Avg"  TO UC-GRADE-BAND
127400     END-EVALUATE
127500     EVALUATE TRUE
127600         WHEN BW-BUILDING-TYPE(1:12) = "Single Story"
127700             MOVE "SS"  TO UC-STRUCT-CLASS
127800         WHEN BW-BUILDING-TYPE(1:3) = "G+1"
127900              OR BW-BUILDING-TYPE(1:3) = "G+2"
128000             MOVE "G12" TO UC-STRUCT-CLASS
128100         WHEN BW-BUILDING-TYPE(1:3) = "G+3"
128200              OR BW-BUILDING-TYPE(1:3) = "G+4"
128300             MOVE "G34" TO UC-STRUCT-CLASS
128400         WHEN OTHER
128500             MOVE "G12" TO UC-STRUCT-CLASS
128600     END-EVALUATE
128700     SET SUB-1 TO 1
128800     PERFORM 4310-DEDUIRE-UN-COMPOSANT THRU 4310-EXIT
128900         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > 6
129000     COMPUTE BW-COMPLETED-FRACTION = 1 - UC-DEDUCTION-TOTAL
129100     COMPUTE BW-BLDG-COST ROUNDED =
129200             BW-FULL-COST * BW-COMPLETED-FRACTION
129300     COMPUTE BW-COMPLETE-PCT =
129400             BW-COMPLETED-FRACTION * 100
129500     SET SUB-2 TO 1
129600     SEARCH W-MN-ENTRY
129700         AT END MOVE ZERO TO BW-MIN-PCT
129800         WHEN W-MN-KEY(W-MN-IDX) = BW-POLICY-TYPE
129900             COMPUTE BW-MIN-PCT = W-MN-VALUE(W-MN-IDX) * 100
130000     END-SEARCH
130100     IF BW-COMPLETED-FRACTION < (BW-MIN-PCT / 100)
130200         PERFORM 4320-ENREGISTRER-AVERTISSEMENT THRU 4320-EXIT
130300     END-IF
130400     .
130500*-----------------------------------------------------------------
130600*    BW-BLDG-COST REFLECTS ONLY THE WORK ACTUALLY IN PLACE, AND
130700*    THE COMPLETION WARNING HAS BEEN RAISED IF THE STAGE WAS
130800*    BELOW THE MINIMUM FLOOR.
130900*-----------------------------------------------------------------
131000 4300-EXIT.
131100     EXIT.
131200
131300 4310-DEDUIRE-UN-COMPOSANT.
131400*-----------------------------------------------------------------
131500*    DEDUCTS ONE INCOMPLETE COMPONENT'S SHARE OF COST FROM THE
131600*    BUILDING TOTAL, LOOKING UP ITS PERCENTAGE IN THE
131700*    COMPONENT-PERCENTAGE MASTER FOR THE BUILDING'S FLOOR-COUNT
131800*    BAND AND QUALITY GRADE.
131900*-----------------------------------------------------------------
132000*-----------------------------------------------------------------
132100*    A COMPONENT NOT FOUND IN THE COMPONENT-PERCENTAGE MASTER
132200*    CONTRIBUTES ZERO DEDUCTION --THE BUILDING IS STILL PRICED,
132300*    JUST WITHOUT THAT ADJUSTMENT.
132400*-----------------------------------------------------------------
132500     MOVE VB-INCOMPLETE-COMPS(SUB-1) TO UC-COMP-NAME
132600     IF UC-COMP-NAME = SPACES
132700         CONTINUE
132800     ELSE
132900         MOVE ZERO TO UC-DEDUCTION-ONE
133000         SET W-CP-IDX TO 1
133100         SEARCH W-CP-ENTRY
133200             AT END MOVE ZERO TO UC-DEDUCTION-ONE
133300             WHEN W-CP-COMPONENT(W-CP-IDX) = UC-COMP-NAME
133400                 EVALUATE UC-STRUCT-CLASS
133500                     WHEN "SS"
133600                         EVALUATE UC-GRADE-BAND
133700                             WHEN "Best"
133800                                 MOVE W-CP-SS-BEST(W-CP-IDX)
133900                                     TO UC-DEDUCTION-ONE
134000                             WHEN "Poor"
134100                                 MOVE W-CP-SS-POOR(W-CP-IDX)
134200                                     TO UC-DEDUCTION-ONE
134300                             WHEN OTHER
134400                                 MOVE W-CP-SS-AVG(W-CP-IDX)
134500                                     TO UC-DEDUCTION-ONE
134600                         END-EVALUATE
134700                     WHEN "G34"
134800                         EVALUATE UC-GRADE-BAND
134900                             WHEN "Best"
135000                                 MOVE W-CP-G34-BEST(W-CP-IDX)
135100                                     TO UC-DEDUCTION-ONE
135200                             WHEN "Poor"
135300                                 MOVE W-CP-G34-POOR(W-CP-IDX)
135400                                     TO UC-DEDUCTION-ONE
135500                             WHEN OTHER
135600                                 MOVE W-CP-G34-AVG(W-CP-IDX)
135700                                     TO UC-DEDUCTION-ONE
135800                         END-EVALUATE
135900                     WHEN OTHER
136000                         EVALUATE UC-GRADE-BAND
136100                             WHEN "Best"
136200                                 MOVE W-CP-G12-BEST(W-CP-IDX)
136300                                     TO UC-DEDUCTION-ONE
136400                             WHEN "Poor"
136500                                 MOVE W-CP-G12-POOR(W-CP-IDX)
136600                                     TO UC-DEDUCTION-ONE
136700                             WHEN OTHER
136800                                 MOVE W-CP-G12-AVG(W-CP-IDX)
136900                                     TO UC-DEDUCTION-ONE
137000                         END-EVALUATE
137100                 END-EVALUATE
137200         END-SEARCH
137300         ADD UC-DEDUCTION-ONE TO UC-DEDUCTION-TOTAL
137400     END-IF
137500     .
137600*-----------------------------------------------------------------
137700*    THIS COMPONENT'S SHARE HAS BEEN SUBTRACTED FROM
137800*    UC-DEDUCTION-TOTAL.
137900*-----------------------------------------------------------------
138000 4310-EXIT.
138100     EXIT.
138200
138300 4320-ENREGISTRER-AVERTISSEMENT.
138400*-----------------------------------------------------------------
138500*    RAISES THE UNDER-CONSTRUCTION MINIMUM-COMPLETION WARNING FOR
138600*    THE CURRENT CASE.  INCREMENTS THE CASE WARNING COUNT AND THE
138700*    BATCH TRAILER WARNING COUNT, AND QUEUES THE WARNING TEXT FOR
138800*    THE REPORT WRITTEN BY 8520-ECRIRE-LIGNE-AVERTISSEMENT.
138900*-----------------------------------------------------------------
139000*-----------------------------------------------------------------
139100*    THE TWENTY-ENTRY WARNING TABLE IS NOT CHECKED FOR OVERFLOW
139200*    -- A CASE WITH THAT MANY INCOMPLETE BUILDINGS WOULD BE
139300*    UNUSUAL ENOUGH TO WARRANT MANUAL REVIEW REGARDLESS.
139400*-----------------------------------------------------------------
139500     IF CW-WARN-COUNT < 20
139600         ADD 1 TO CW-WARN-COUNT
139700         MOVE VB-BLDG-NAME TO WARN-BLDG-NAME(CW-WARN-COUNT)
139800         MOVE BW-COMPLETE-PCT TO WARN-COMPLETE-PCT(CW-WARN-COUNT)
139900         MOVE BW-MIN-PCT TO WARN-MIN-PCT(CW-WARN-COUNT)
140000     END-IF
140100     .
140200*-----------------------------------------------------------------
140300*    THE WARNING HAS BEEN QUEUED FOR THIS CASE'S REPORT BLOCK.
140400*-----------------------------------------------------------------
140500 4320-EXIT.
140600     EXIT.
140700
140800*-----------------------------------------------------------------
140900*    4400 - APARTMENT FLOOR ADJUSTMENT
141000*-----------------------------------------------------------------
141100 4400-AJUSTER-ETAGE-APPART.
141200*-----------------------------------------------------------------
141300*    APPLIES THE APARTMENT FLOOR-LEVEL ADJUSTMENT -- UPPER FLOORS
141400*    IN A WALK-UP APARTMENT BUILDING ARE WORTH LESS THAN THE
141500*    GROUND FLOOR.  THE DEDUCTION IS FLOORED AT -10 PERCENT SO A
141600*    VERY HIGH FLOOR NUMBER CANNOT DRIVE THE ADJUSTMENT BELOW A
141700*    SANE MINIMUM (SEE THE VL-0047 CHANGE LOG ENTRY).
141800*-----------------------------------------------------------------
141900*-----------------------------------------------------------------
142000*    ONLY APPLIES TO BUILDING CATEGORY 'HIGHER VILLA' AND SIMILAR
142100*    MULTI-STOREY RESIDENTIAL TYPES --A SINGLE-STOREY BUILDING
142200*    NEVER REACHES THIS PARAGRAPH WITH A NON-ZERO FLOOR NUMBER.
142300*-----------------------------------------------------------------
142400     EVALUATE TRUE
142500         WHEN VB-NUM-FLOORS = 1
142600             MOVE 0.025 TO BW-FLOOR-DEDUCTION
142700         WHEN VB-NUM-FLOORS > 1
142800             COMPUTE BW-FLOOR-DEDUCTION ROUNDED =
142900                 0.025 - (0.015 * (VB-NUM-FLOORS - 1))
143000         WHEN OTHER
143100             MOVE ZERO TO BW-FLOOR-DEDUCTION
143200     END-EVALUATE
143300     IF BW-FLOOR-DEDUCTION < -0.10
143400         MOVE -0.10 TO BW-FLOOR-DEDUCTION
143500     END-IF
143600     COMPUTE BW-BLDG-COST ROUNDED =
143700             BW-BLDG-COST * (1 - BW-FLOOR-DEDUCTION)
143800     .
143900*-----------------------------------------------------------------
144000*    BW-FLOOR-DEDUCTION IS SET, NEVER BELOW -10 PERCENT.
144100*-----------------------------------------------------------------
144200 4400-EXIT.
144300     EXIT.
144400
144500*-----------------------------------------------------------------
144600*    3150 - APARTMENT PLOT-AREA FACTOR (FIRST BUILDING ONLY)
144700*-----------------------------------------------------------------
144800 3150-AJUSTER-SURFACE-APPART.
144900*-----------------------------------------------------------------
145000*    APPLIES THE APARTMENT PLOT-AREA FACTOR.  THIS RUNS ONCE PER
145100*    CASE, AGAINST THE FIRST BUILDING ONLY, BEFORE THE LOCATION
145200*    VALUER -- AN APARTMENT CASE'S PLOT AREA IS THE SHARE OF LAND
145300*    UNDER THE WHOLE BLOCK, NOT A FULL INDEPENDENT PLOT, SO THE
145400*    LOCATION VALUE IS SCALED DOWN TO MATCH BEFORE IT IS
145500*    COMPUTED.
145600*-----------------------------------------------------------------
145700*-----------------------------------------------------------------
145800*    RUNS BEFORE 6000 SO THE LAND VALUER NEVER SEES THE
145900*    UNADJUSTED PLOT AREA FOR AN APARTMENT CASE.
146000*-----------------------------------------------------------------
146100     IF CW-FIRST-CATEGORY = "Apartment / Condominium"
146200         IF CW-FIRST-GRADE = "Excellent" OR
146300            CW-FIRST-GRADE = "Good"
146400             COMPUTE CW-ADJ-PLOT-AREA ROUNDED =
146500                     CW-PLOT-AREA * 0.8
146600         ELSE
146700             COMPUTE CW-ADJ-PLOT-AREA ROUNDED =
146800                     CW-PLOT-AREA * 0.4
146900         END-IF
147000     END-IF
147100     .
147200*-----------------------------------------------------------------
147300*    CW-ADJ-PLOT-AREA REPLACES CW-PLOT-AREA FOR THE REMAINDER OF
147400*    THIS CASE'S LOCATION VALUATION.
147500*-----------------------------------------------------------------
147600 3150-EXIT.
147700     EXIT.
147800
147900*-----------------------------------------------------------------
148000*    4500/4600/4700 - FUEL / COFFEE / GREENHOUSE VALUERS
148100*-----------------------------------------------------------------
148200 4500-VALORISER-STATION-SERVICE.
148300*-----------------------------------------------------------------
148400*    DRIVER FOR THE FUEL-STATION SPECIAL-ITEM VALUER.  LOOPS OVER
148500*    THE FUEL COMPONENT ENTRIES ON THE BUILDING RECORD, CALLING
148600*    4511 FOR EACH ONE.
148700*-----------------------------------------------------------------
148800*-----------------------------------------------------------------
148900*    A CASE WITH NO FUEL COMPONENTS SIMPLY FALLS THROUGH THIS
149000*    PARAGRAPH WITHOUT ADDING ANYTHING TO CW-CCW.
149100*-----------------------------------------------------------------
149200     MOVE ZERO TO BW-BLDG-COST
149300     PERFORM 4510-AJOUTER-COMPOSANT-DIVERS THRU 4510-EXIT
149400     ADD BW-BLDG-COST TO CW-CCW
149500     .
149600*-----------------------------------------------------------------
149700*    ALL FUEL COMPONENTS ON THIS BUILDING ARE PRICED.
149800*-----------------------------------------------------------------
149900 4500-EXIT.
150000     EXIT.
150100
150200 4510-AJOUTER-COMPOSANT-DIVERS.
150300*-----------------------------------------------------------------
150400*    SHARED HELPER USED BY THE FUEL/COFFEE/GREENHOUSE VALUERS TO
150500*    ADD ONE PRICED COMPONENT'S VALUE INTO THE RUNNING BUILDING
150600*    TOTAL.
150700*-----------------------------------------------------------------
150800*-----------------------------------------------------------------
150900*    KEPT SEPARATE FROM THE PRICING PARAGRAPHS SO A FUTURE FOURTH
151000*    SPECIAL-ITEM CATEGORY CAN REUSE THE SAME ACCUMULATION LOGIC.
151100*-----------------------------------------------------------------
151200     SET SUB-1 TO 1
151300     PERFORM 4511-AJOUTER-UN-COMPOSANT-FUEL THRU 4511-EXIT
151400         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > 6
151500     .
151600*-----------------------------------------------------------------
151700*    THE COMPONENT VALUE HAS BEEN FOLDED INTO CW-CCW.
151800*-----------------------------------------------------------------
151900 4510-EXIT.
152000     EXIT.
152100
152200 4511-AJOUTER-UN-COMPOSANT-FUEL.
152300*-----------------------------------------------------------------
152400*    PRICES ONE FUEL-STATION COMPONENT (TANK, PUMP, CANOPY, ETC)
152500*    BY SEQUENTIAL SEARCH OF THE FUEL UNIT-RATE TABLE,
152600*    MULTIPLYING THE REQUESTED QUANTITY BY THE MASTER'S UNIT
152700*    RATE.
152800*-----------------------------------------------------------------
152900*-----------------------------------------------------------------
153000*    THE QUANTITY FIELD IS WHATEVER UNIT THE MASTER RATE IS
153100*    QUOTED IN (TANKS, PUMPS, SQUARE METRES OF CANOPY, ETC) --
153200*    THERE IS NO UNIT-OF-MEASURE CHECK.
153300*-----------------------------------------------------------------
153400     EVALUATE SUB-1
153500         WHEN 1
153600             MOVE VB-SPEC-COMP(1) TO GH-QTY-1
153700             MOVE "FUEL--SITE-PREP"   TO UC-COMP-NAME
153800         WHEN 2
153900             MOVE VB-SPEC-COMP(2) TO GH-QTY-1
154000             MOVE "FUEL--FORECOURT"   TO UC-COMP-NAME
154100         WHEN 3
154200             MOVE VB-SPEC-COMP(3) TO GH-QTY-1
154300             MOVE "FUEL--CANOPY"      TO UC-COMP-NAME
154400         WHEN 4
154500             MOVE VB-SPEC-COMP(4) TO GH-QTY-1
154600             MOVE "FUEL--PUMP-ISLAND" TO UC-COMP-NAME
154700         WHEN 5
154800             MOVE VB-SPEC-COMP(5) TO GH-QTY-1
154900             MOVE "FUEL--TANK-30M3"   TO UC-COMP-NAME
155000         WHEN 6
155100             MOVE VB-SPEC-COMP(6) TO GH-QTY-1
155200             MOVE "FUEL--TANK-50M3"   TO UC-COMP-NAME
155300     END-EVALUATE
155400     MOVE ZERO TO GH-RATE
155500     SET W-UR-FUEL-IDX TO 1
155600     SEARCH W-UR-FUEL-ENTRY
155700         AT END MOVE ZERO TO GH-RATE
155800         WHEN W-UR-FUEL-KEY(W-UR-FUEL-IDX) = UC-COMP-NAME
155900             MOVE W-UR-FUEL-VALUE(W-UR-FUEL-IDX) TO GH-RATE
156000     END-SEARCH
156100     COMPUTE BW-BLDG-COST ROUNDED =
156200             BW-BLDG-COST + (GH-QTY-1 * GH-RATE)
156300     .
156400*-----------------------------------------------------------------
156500*    THIS FUEL COMPONENT IS PRICED, OR ZERO IF NO MASTER ROW
156600*    MATCHED ITS KEY.
156700*-----------------------------------------------------------------
156800 4511-EXIT.
156900     EXIT.
157000
157100 4600-VALORISER-SITE-CAFE.
157200*-----------------------------------------------------------------
157300*    DRIVER FOR THE COFFEE-SITE SPECIAL-ITEM VALUER, SAME SHAPE
157400*    AS 4500 ABOVE BUT AGAINST THE COFFEE COMPONENT TABLE.
157500*-----------------------------------------------------------------
157600*-----------------------------------------------------------------
157700*    A CASE WITH NO COFFEE COMPONENTS SIMPLY FALLS THROUGH THIS
157800*    PARAGRAPH WITHOUT ADDING ANYTHING TO CW-CCW.
157900*-----------------------------------------------------------------
158000     MOVE ZERO TO BW-BLDG-COST
158100     SET SUB-1 TO 1
158200     PERFORM 4610-AJOUTER-UN-COMPOSANT-CAFE THRU 4610-EXIT
158300         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > 4
158400     ADD BW-BLDG-COST TO CW-CCW
158500     .
158600*-----------------------------------------------------------------
158700*    ALL COFFEE-SITE COMPONENTS ON THIS BUILDING ARE PRICED.
158800*-----------------------------------------------------------------
158900 4600-EXIT.
159000     EXIT.
159100
159200 4610-AJOUTER-UN-COMPOSANT-CAFE.
159300*-----------------------------------------------------------------
159400*    PRICES ONE COFFEE-SITE COMPONENT (PULPING, WASHING, DRYING
159500*    BED, ETC) BY SEQUENTIAL SEARCH OF THE COFFEE UNIT-RATE
159600*    TABLE.
159700*-----------------------------------------------------------------
159800*-----------------------------------------------------------------
159900*    SAME SHAPE AS 4511 ABOVE, AGAINST THE COFFEE UNIT-RATE TABLE
160000*    LOADED BY 2060.
160100*-----------------------------------------------------------------
160200     EVALUATE SUB-1
160300         WHEN 1
160400             MOVE VB-SPEC-COMP(1) TO GH-QTY-1
160500             MOVE "CAFE--HOPPER"      TO UC-COMP-NAME
160600         WHEN 2
160700             MOVE VB-SPEC-COMP(2) TO GH-QTY-1
160800             MOVE "CAFE--FERMENT"     TO UC-COMP-NAME
160900         WHEN 3
161000             MOVE VB-SPEC-COMP(3) TO GH-QTY-1
161100             MOVE "CAFE--CHANNELS"    TO UC-COMP-NAME
161200         WHEN 4
161300             MOVE VB-SPEC-COMP(4) TO GH-QTY-1
161400             MOVE "CAFE--DRIER"       TO UC-COMP-NAME
161500     END-EVALUATE
161600     MOVE ZERO TO GH-RATE
161700     SET W-UR-CAFE-IDX TO 1
161800     SEARCH W-UR-CAFE-ENTRY
161900         AT END MOVE ZERO TO GH-RATE
162000         WHEN W-UR-CAFE-KEY(W-UR-CAFE-IDX) = UC-COMP-NAME
162100             MOVE W-UR-CAFE-VALUE(W-UR-CAFE-IDX) TO GH-RATE
162200     END-SEARCH
162300     COMPUTE BW-BLDG-COST ROUNDED =
162400             BW-BLDG-COST + (GH-QTY-1 * GH-RATE)
162500     .
162600*-----------------------------------------------------------------
162700*    THIS COFFEE COMPONENT IS PRICED, OR ZERO IF NO MASTER ROW
162800*    MATCHED ITS KEY.
162900*-----------------------------------------------------------------
163000 4610-EXIT.
163100     EXIT.
163200
163300 4700-VALORISER-SERRE.
163400*-----------------------------------------------------------------
163500*    DRIVER FOR THE GREENHOUSE SPECIAL-ITEM VALUER, SAME SHAPE AS
163600*    4500 ABOVE BUT AGAINST THE GREENHOUSE COMPONENT TABLE.
163700*-----------------------------------------------------------------
163800*-----------------------------------------------------------------
163900*    A CASE WITH NO GREENHOUSE COMPONENTS SIMPLY FALLS THROUGH
164000*    THIS PARAGRAPH WITHOUT ADDING ANYTHING TO CW-CCW.
164100*-----------------------------------------------------------------
164200     MOVE ZERO TO BW-BLDG-COST
164300     SET SUB-1 TO 1
164400     PERFORM 4710-AJOUTER-UN-COMPOSANT-SERRE THRU 4710-EXIT
164500         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > 4
164600     ADD BW-BLDG-COST TO CW-CCW
164700     .
164800*-----------------------------------------------------------------
164900*    ALL GREENHOUSE COMPONENTS ON THIS BUILDING ARE PRICED.
165000*-----------------------------------------------------------------
165100 4700-EXIT.
165200     EXIT.
165300
165400 4710-AJOUTER-UN-COMPOSANT-SERRE.
165500*-----------------------------------------------------------------
165600*    PRICES ONE GREENHOUSE COMPONENT (FRAME, GLAZING, IRRIGATION,
165700*    ETC) BY SEQUENTIAL SEARCH OF THE GREENHOUSE UNIT-RATE TABLE.
165800*-----------------------------------------------------------------
165900*-----------------------------------------------------------------
166000*    SAME SHAPE AS 4511 ABOVE, AGAINST THE GREENHOUSE UNIT-RATE
166100*    TABLE LOADED BY 2060.
166200*-----------------------------------------------------------------
166300     EVALUATE SUB-1
166400         WHEN 1
166500             MOVE VB-SPEC-COMP(1) TO GH-QTY-1
166600             MOVE "SERRE-COVER"       TO UC-COMP-NAME
166700         WHEN 2
166800             MOVE VB-SPEC-COMP(2) TO GH-QTY-1
166900             MOVE "SERRE-ROAD"        TO UC-COMP-NAME
167000         WHEN 3
167100             MOVE VB-SPEC-COMP(3) TO GH-QTY-1
167200             MOVE "SERRE-BOREHOLE"    TO UC-COMP-NAME
167300         WHEN 4
167400             MOVE VB-SPEC-COMP(4) TO GH-QTY-1
167500             MOVE "SERRE-LANDPREP"    TO UC-COMP-NAME
167600     END-EVALUATE
167700     MOVE ZERO TO GH-RATE
167800     SET W-UR-SERRE-IDX TO 1
167900     SEARCH W-UR-SERRE-ENTRY
168000         AT END MOVE ZERO TO GH-RATE
168100         WHEN W-UR-SERRE-KEY(W-UR-SERRE-IDX) = UC-COMP-NAME
168200             MOVE W-UR-SERRE-VALUE(W-UR-SERRE-IDX) TO GH-RATE
168300     END-SEARCH
168400     COMPUTE BW-BLDG-COST ROUNDED =
168500             BW-BLDG-COST + (GH-QTY-1 * GH-RATE)
168600     .
168700*-----------------------------------------------------------------
168800*    THIS GREENHOUSE COMPONENT IS PRICED, OR ZERO IF NO MASTER
168900*    ROW MATCHED ITS KEY.
169000*-----------------------------------------------------------------
169100 4710-EXIT.
169200     EXIT.
169300
169400*-----------------------------------------------------------------
169500*    3900 SERIES - END OF CASE (CONTROL BREAK)
169600*-----------------------------------------------------------------
169700 3900-FIN-DOSSIER.
169800*-----------------------------------------------------------------
169900*    CLOSES OUT THE CURRENT CASE.  THIS IS WHERE EVERYTHING THAT
170000*    IS COMPUTED ONCE PER CASE RATHER THAN ONCE PER BUILDING
170100*    HAPPENS --ELEVATOR, LOCATION VALUE AND ITS CAP, OTHER COSTS,
170200*    CONSULTANCY FEE, MARKET/FORCED VALUE, THEN THE RESULT RECORD
170300*    AND REPORT BLOCK ARE WRITTEN.  CALLED BOTH ON A NEW 'H'
170400*    RECORD AND AT END OF FILE -- SEE 3010 AND 9000.
170500*-----------------------------------------------------------------
170600*-----------------------------------------------------------------
170700*    THE ORDER OF THE PERFORMS HERE MATTERS --THE LOCATION CAP IN
170800*    6500 MUST RUN AFTER 6000 HAS PRICED THE LAND, AND 7500'S
170900*    FINAL VALUES MUST RUN AFTER EVERYTHING ELSE HAS BEEN ADDED
171000*    TO THE CASE TOTAL.
171100*-----------------------------------------------------------------
171200     PERFORM 3150-AJUSTER-SURFACE-APPART THRU 3150-EXIT
171300     IF NOT SKIP-ELEVATOR-PASS
171400         PERFORM 5000-CALCULER-ASCENSEUR THRU 5000-EXIT
171500     END-IF
171600     PERFORM 6000-CALCULER-VALEUR-TERRAIN THRU 6000-EXIT
171700     PERFORM 6500-LIMITER-VALEUR-TERRAIN THRU 6500-EXIT
171800     PERFORM 7000-CALCULER-AUTRES-COUTS THRU 7000-EXIT
171900     PERFORM 7500-CALCULER-VALEURS-FINALES THRU 7500-EXIT
172000     PERFORM 8000-ECRIRE-RESULTAT THRU 8000-EXIT
172100     PERFORM 8500-ECRIRE-RAPPORT-DOSSIER THRU 8500-EXIT
172200     ADD 1 TO BT-CASE-COUNT
172300     ADD CW-MARKET-VALUE TO BT-MARKET-TOTAL
172400     ADD CW-FORCED-VALUE TO BT-FORCED-TOTAL
172500     ADD CW-WARN-COUNT TO BT-WARNING-TOTAL
172600     MOVE "N" TO SW-HAVE-CASE
172700     .
172800*-----------------------------------------------------------------
172900*    THE RESULT RECORD AND REPORT BLOCK FOR THE CLOSED CASE HAVE
173000*    BEEN WRITTEN AND THE BATCH TOTALS UPDATED.
173100*-----------------------------------------------------------------
173200 3900-EXIT.
173300     EXIT.
173400
173500*-----------------------------------------------------------------
173600*    5000 - ELEVATOR SPECIAL ITEM (CLOSEST STOPS MATCH)
173700*-----------------------------------------------------------------
173800 5000-CALCULER-ASCENSEUR.
173900*-----------------------------------------------------------------
174000*    PRICES THE ELEVATOR SPECIAL ITEM, IF THE CASE HAS ONE.
174100*    SEARCHES THE ELEVATOR UNIT-RATE TABLE FOR THE EXACT
174200*    CAPACITY/ STOPS MATCH FIRST; FAILING THAT, 5010 PICKS THE
174300*    ROW WITH THE CLOSEST STOPS COUNT FOR THE SAME CAPACITY
174400*    RATHER THAN LEAVING THE ELEVATOR UNPRICED.
174500*-----------------------------------------------------------------
174600*-----------------------------------------------------------------
174700*    SKIPPED ENTIRELY WHEN CW-HAS-ELEVATOR IS 'N' -- A CASE
174800*    WITHOUT AN ELEVATOR NEVER TOUCHES THE ELEVATOR TABLE AT ALL.
174900*-----------------------------------------------------------------
175000     IF CW-ELEVATOR-PRESENT
175100         MOVE 99999 TO EW-BEST-DIFF
175200         MOVE ZERO TO EW-BEST-VALUE
175300         MOVE "N" TO EW-FOUND-SW
175400         PERFORM 5010-COMPARER-UN-ASCENSEUR THRU 5010-EXIT
175500             VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > W-ER-COUNT
175600         IF EW-FOUND-ONE
175700             ADD EW-BEST-VALUE TO CW-CCW
175800         END-IF
175900     END-IF
176000     .
176100*-----------------------------------------------------------------
176200*    CW-CCW HAS BEEN INCREASED BY THE ELEVATOR VALUE, IF THE CASE
176300*    HAS ONE.
176400*-----------------------------------------------------------------
176500 5000-EXIT.
176600     EXIT.
176700
176800 5010-COMPARER-UN-ASCENSEUR.
176900*-----------------------------------------------------------------
177000*    TIE-BREAK HELPER FOR 5000.  COMPARES ONE ELEVATOR TABLE
177100*    ROW'S STOPS COUNT AGAINST THE BEST MATCH FOUND SO FAR AND
177200*    KEEPS WHICHEVER IS CLOSER TO THE REQUESTED STOPS COUNT.  ON
177300*    AN EXACT TIE THE FIRST ROW ENCOUNTERED IN TABLE ORDER WINS.
177400*-----------------------------------------------------------------
177500*-----------------------------------------------------------------
177600*    W-DIFF IS DEFINED COMP FOR SPEED --THIS PARAGRAPH RUNS ONCE
177700*    PER TABLE ROW FOR EVERY ELEVATOR CASE IN THE BATCH.
177800*-----------------------------------------------------------------
177900     IF CW-ELEVATOR-STOPS >= W-ER-STOPS(SUB-1)
178000         COMPUTE W-DIFF =
178100                 CW-ELEVATOR-STOPS - W-ER-STOPS(SUB-1)
178200     ELSE
178300         COMPUTE W-DIFF =
178400                 W-ER-STOPS(SUB-1) - CW-ELEVATOR-STOPS
178500     END-IF
178600     IF W-DIFF < EW-BEST-DIFF
178700         MOVE W-DIFF TO EW-BEST-DIFF
178800         MOVE W-ER-VALUE(SUB-1) TO EW-BEST-VALUE
178900         SET EW-FOUND-ONE TO TRUE
179000     END-IF
179100     .
179200*-----------------------------------------------------------------
179300*    EW-BEST-VALUE NOW HOLDS THE CLOSER OF THE TWO ROWS COMPARED.
179400*-----------------------------------------------------------------
179500 5010-EXIT.
179600     EXIT.
179700
179800*-----------------------------------------------------------------
179900*    6000 - LOCATION VALUER (TIERED RATE LOOKUP)
180000*-----------------------------------------------------------------
180100 6000-CALCULER-VALEUR-TERRAIN.
180200*-----------------------------------------------------------------
180300*    PRICES THE LAND.  SEARCHES THE LOCATION-RATE MASTER FOR THE
180400*    ROW MATCHING TOWN CLASS, LAND USE AND PLOT GRADE WHOSE AREA
180500*    BAND CONTAINS THE CASE'S PLOT AREA, AND MULTIPLIES BY THE
180600*    PLOT AREA.  A ROW NOT FOUND FALLS BACK TO THE TOWN CLASS'S
180700*    DEFAULT RATE RATHER THAN LEAVING THE LAND UNPRICED -- SEE
180800*    6010 BELOW.
180900*-----------------------------------------------------------------
181000*-----------------------------------------------------------------
181100*    THE DEFAULT-RATE FALLBACK ONLY ENGAGES WHEN NO AREA BAND
181200*    MATCHED FOR THE TOWN CLASS -- A TOWN CLASS MISSING FROM THE
181300*    MASTER ENTIRELY STILL PRICES LAND AT ZERO.
181400*-----------------------------------------------------------------
181500     MOVE ZERO TO CW-CALC-LOC-VALUE
181600     MOVE "N" TO CW-LR-BAND-FOUND
181700     SET SUB-1 TO 1
181800     PERFORM 6010-EXAMINER-UNE-BANDE THRU 6010-EXIT
181900         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > W-LR-COUNT
182000     IF CW-CALC-LOC-VALUE = ZERO AND NOT CW-LR-BAND-WAS-FOUND
182100         COMPUTE CW-CALC-LOC-VALUE ROUNDED =
182200                 3000 * CW-ADJ-PLOT-AREA
182300     END-IF
182400     .
182500*-----------------------------------------------------------------
182600*    CW-CALC-LOC-VALUE HOLDS THE RAW (UNCAPPED) LAND VALUE FOR
182700*    THE CASE.
182800*-----------------------------------------------------------------
182900 6000-EXIT.
183000     EXIT.
183100
183200 6010-EXAMINER-UNE-BANDE.
183300*-----------------------------------------------------------------
183400*    EXAMINES ONE LOCATION-RATE TABLE ROW DURING THE SEARCH IN
183500*    6000, TRACKING WHETHER AN AREA-BAND MATCH WAS FOUND SO THE
183600*    CALLER KNOWS WHETHER TO FALL BACK TO THE DEFAULT RATE.
183700*-----------------------------------------------------------------
183800*-----------------------------------------------------------------
183900*    CHECKS TOWN CLASS, LAND USE AND PLOT GRADE TOGETHER WITH THE
184000*    AREA BAND -- ALL FOUR MUST MATCH FOR THIS ROW TO BE
184100*    ACCEPTED.
184200*-----------------------------------------------------------------
184300     IF W-LR-TOWN-CLASS(SUB-1) = CW-PROP-TOWN
184400        AND W-LR-USE-TYPE(SUB-1) = CW-GEN-USE
184500        AND W-LR-PLOT-GRADE(SUB-1) = CW-PLOT-GRADE
184600         SET CW-LR-BAND-WAS-FOUND TO TRUE
184700         IF CW-ADJ-PLOT-AREA >= W-LR-AREA-MIN(SUB-1)
184800            AND CW-ADJ-PLOT-AREA <= W-LR-AREA-MAX(SUB-1)
184900             COMPUTE CW-CALC-LOC-VALUE ROUNDED =
185000                     W-LR-RATE(SUB-1) * CW-ADJ-PLOT-AREA
185100         END-IF
185200     END-IF
185300     .
185400*-----------------------------------------------------------------
185500*    CW-LR-BAND-WAS-FOUND REFLECTS WHETHER THIS ROW MATCHED THE
185600*    CASE'S AREA.
185700*-----------------------------------------------------------------
185800 6010-EXIT.
185900     EXIT.
186000
186100*-----------------------------------------------------------------
186200*    6500 - LOCATION VALUE CAP
186300*-----------------------------------------------------------------
186400 6500-LIMITER-VALEUR-TERRAIN.
186500*-----------------------------------------------------------------
186600*    CAPS THE LAND VALUE AGAINST THE PUBLISHED LOCATION CAP TIERS
186700*    SO A SINGLE OVERSIZED OR MISKEYED PLOT CANNOT DOMINATE THE
186800*    COLLATERAL VALUE.  THE CAP TIER IS SELECTED BY CW-ADJ-PLOT-
186900*    AREA (PLOT AREA), NOT BY THE RAW LAND VALUE, SO THIS MUST
187000*    RUN AFTER 6000 HAS ALREADY PRICED THE LAND.
187100*-----------------------------------------------------------------
187200*-----------------------------------------------------------------
187300*    THE CAP PROTECTS THE BANK'S COLLATERAL COVERAGE RATIO --
187400*    WITHOUT IT ONE OVERSIZED PLOT COULD MAKE A WEAK BUILDING
187500*    LOOK LIKE STRONG COLLATERAL.
187600*-----------------------------------------------------------------
187700     IF CW-CCW = ZERO
187800         MOVE ZERO TO CW-LOC-VALUE-LIMIT
187900     ELSE
188000         EVALUATE TRUE
188100             WHEN CW-ADJ-PLOT-AREA <= 2000
188200                 COMPUTE CW-LOC-VALUE-LIMIT ROUNDED =
188300                         3.0 * CW-CCW
188400             WHEN CW-ADJ-PLOT-AREA >= 2001 AND
188500                  CW-ADJ-PLOT-AREA <= 10000
188600                 COMPUTE CW-LOC-VALUE-LIMIT ROUNDED =
188700                         (3.5 * CW-CCW) -
188800                         (CW-CCW * CW-ADJ-PLOT-AREA / 4000)
188900             WHEN OTHER
189000                 MOVE CW-CCW TO CW-LOC-VALUE-LIMIT
189100         END-EVALUATE
189200     END-IF
189300     IF CW-CALC-LOC-VALUE < CW-LOC-VALUE-LIMIT
189400         MOVE CW-CALC-LOC-VALUE TO CW-FINAL-LOC-VALUE
189500     ELSE
189600         MOVE CW-LOC-VALUE-LIMIT TO CW-FINAL-LOC-VALUE
189700     END-IF
189800     .
189900*-----------------------------------------------------------------
190000*    CW-FINAL-LOC-VALUE HOLDS THE LAND VALUE AFTER THE CAP TIER
190100*    HAS BEEN APPLIED.
190200*-----------------------------------------------------------------
190300 6500-EXIT.
190400     EXIT.
190500
190600*-----------------------------------------------------------------
190700*    7000 - OTHER COSTS (FENCE/SEPTIC/EXTERNAL/WATER TANK)
190800*-----------------------------------------------------------------
190900 7000-CALCULER-AUTRES-COUTS.
191000*-----------------------------------------------------------------
191100*    ADDS THE FIXED AND PERCENTAGE-BASED OTHER-COST ITEMS (SITE
191200*    PREPARATION, SERVICES CONNECTION, ETC) ON TOP OF THE
191300*    BUILDING AND LAND TOTAL FOR THE CASE.
191400*-----------------------------------------------------------------
191500*-----------------------------------------------------------------
191600*    FENCE, SEPTIC AND EXTERNAL WORKS PERCENTAGES ARE APPLIED TO
191700*    CW-CCW, NOT TO THE FINAL MARKET VALUE -- THEY ARE COSTS OF
191800*    THE IMPROVEMENTS, NOT OF THE LAND.
191900*-----------------------------------------------------------------
192000     IF CW-FIRST-CATEGORY = "Apartment / Condominium"
192100         MOVE ZERO TO CW-OTHER-COSTS
192200     ELSE
192300         COMPUTE CW-OTHER-COSTS ROUNDED =
192400             (CW-CCW * CW-FENCE-PCT / 100) +
192500             (CW-CCW * CW-SEPTIC-PCT / 100) +
192600             (CW-CCW * CW-EXTERNAL-PCT / 100) +
192700             CW-WATER-TANK-COST
192800     END-IF
192900     .
193000*-----------------------------------------------------------------
193100*    CW-OTHER-COSTS HOLDS THE FULL OTHER-COST TOTAL FOR THE CASE.
193200*-----------------------------------------------------------------
193300 7000-EXIT.
193400     EXIT.
193500
193600*-----------------------------------------------------------------
193700*    7500 - FINAL VALUES (SUBTOTAL/CONSULTANCY/MARKET/FORCED)
193800*-----------------------------------------------------------------
193900 7500-CALCULER-VALEURS-FINALES.
194000*-----------------------------------------------------------------
194100*    COMPUTES THE CONSULTANCY FEE AND THE FINAL MARKET AND
194200*    FORCED-SALE VALUES FOR THE CASE FROM THE ACCUMULATED TOTAL
194300*    COST, AND ROLLS THE CASE TOTALS INTO THE BATCH TRAILER
194400*    ACCUMULATORS.
194500*-----------------------------------------------------------------
194600*-----------------------------------------------------------------
194700*    THE FORCED-SALE VALUE IS ALWAYS LOWER THAN THE MARKET VALUE
194800*    -- IT REFLECTS WHAT THE BANK COULD EXPECT TO RECOVER UNDER A
194900*    QUICK DISTRESSED SALE, PER CREDIT POLICY.
195000*-----------------------------------------------------------------
195100     COMPUTE CW-SUBTOTAL ROUNDED =
195200             CW-CCW + CW-FINAL-LOC-VALUE + CW-OTHER-COSTS
195300     COMPUTE CW-CONSULTANCY ROUNDED =
195400             CW-SUBTOTAL * CW-CONSULT-PCT / 100
195500     COMPUTE CW-MARKET-VALUE ROUNDED =
195600             (CW-SUBTOTAL + CW-CONSULTANCY) * CW-MCF * CW-PEF
195700     COMPUTE CW-FORCED-VALUE ROUNDED =
195800             CW-MARKET-VALUE * 0.8
195900     .
196000*-----------------------------------------------------------------
196100*    CW-MARKET-VALUE AND CW-FORCED-VALUE ARE SET AND THE BATCH
196200*    TRAILER ACCUMULATORS HAVE BEEN UPDATED.
196300*-----------------------------------------------------------------
196400 7500-EXIT.
196500     EXIT.
196600
196700*-----------------------------------------------------------------
196800*    8000 - WRITE RESULT RECORD
196900*-----------------------------------------------------------------
197000 8000-ECRIRE-RESULTAT.
197100*-----------------------------------------------------------------
197200*    WRITES THE VALUATION RESULT RECORD FOR THE CASE TO
197300*    VALRES-FILE.  ONE RECORD PER CASE, CARRYING THE CASE-ID, THE
197400*    LAND AND BUILDING VALUES, THE MARKET AND FORCED VALUES AND
197500*    THE WARNING COUNT.
197600*-----------------------------------------------------------------
197700*-----------------------------------------------------------------
197800*    THIS RECORD IS WHAT FEEDS THE LOAN COLLATERAL SYSTEM -- THE
197900*    PRINTED REPORT IN 8500 IS FOR THE APPRAISAL FILE ONLY AND IS
198000*    NEVER READ BACK IN BY ANY PROGRAM.
198100*-----------------------------------------------------------------
198200     MOVE SPACES TO VALRES-OUTPUT-RECORD
198300     MOVE CW-CASE-ID          TO VR-CASE-ID
198400     MOVE CW-CCW              TO VR-TOTAL-BUILDING-COST
198500     MOVE CW-OTHER-COSTS      TO VR-TOTAL-OTHER-COSTS
198600     MOVE CW-CALC-LOC-VALUE   TO VR-CALCULATED-LOC-VALUE
198700     MOVE CW-LOC-VALUE-LIMIT  TO VR-LOC-VALUE-LIMIT
198800     MOVE CW-FINAL-LOC-VALUE  TO VR-FINAL-LOC-VALUE
198900     MOVE CW-MARKET-VALUE     TO VR-MARKET-VALUE
199000     MOVE CW-FORCED-VALUE     TO VR-FORCED-VALUE
199100     MOVE CW-WARN-COUNT       TO VR-WARNING-COUNT
199200     WRITE VALRES-OUTPUT-RECORD
199300     .
199400*-----------------------------------------------------------------
199500*    THE RESULT RECORD FOR THIS CASE IS ON VALRES-FILE.
199600*-----------------------------------------------------------------
199700 8000-EXIT.
199800     EXIT.
199900
200000*-----------------------------------------------------------------
200100*    8500/9000 - REPORT WRITING (PER-CASE BLOCK / BATCH TRAILER)
200200*-----------------------------------------------------------------
200300 8500-ECRIRE-RAPPORT-DOSSIER.
200400*-----------------------------------------------------------------
200500*    WRITES THE PRINTED VALUATION REPORT BLOCK FOR THE CASE
200600*    --CASE HEADER, COST BREAKDOWN, SUGGESTED MATERIAL GRADES AND
200700*    ANY WARNINGS RAISED DURING PRICING.  CALLS 8510 AND 8520 FOR
200800*    THE REPEATING GRADE AND WARNING LINES.
200900*-----------------------------------------------------------------
201000*-----------------------------------------------------------------
201100*    LAID OUT TO MATCH THE PAPER FORM THE BRANCH APPRAISER USES
201200*    FOR MANUAL REVIEW -- DO NOT REORDER THE SECTIONS WITHOUT
201300*    CHECKING WITH THE VALUATION POLICY UNIT.
201400*-----------------------------------------------------------------
201500     WRITE VALRPT-RECORD FROM VALRPT-CASE-HEADER
201600     MOVE SPACES TO VALRPT-CASE-TITLE
201700     MOVE CW-CASE-ID TO RPT-CASE-ID-OUT
201800     WRITE VALRPT-RECORD FROM VALRPT-CASE-TITLE
201900
202000     MOVE SPACES TO VALRPT-COST-LINE
202100     MOVE "Total Building Cost (CCW)" TO RPT-COST-LABEL
202200     MOVE CW-CCW TO RPT-COST-AMOUNT
202300     WRITE VALRPT-RECORD FROM VALRPT-COST-LINE
202400
202500     MOVE SPACES TO VALRPT-COST-LINE
202600     MOVE "Other Costs" TO RPT-COST-LABEL
202700     MOVE CW-OTHER-COSTS TO RPT-COST-AMOUNT
202800     WRITE VALRPT-RECORD FROM VALRPT-COST-LINE
202900
203000     MOVE SPACES TO VALRPT-COST-LINE
203100     MOVE "Location Value Applied" TO RPT-COST-LABEL
203200     MOVE CW-FINAL-LOC-VALUE TO RPT-COST-AMOUNT
203300     WRITE VALRPT-RECORD FROM VALRPT-COST-LINE
203400
203500     MOVE SPACES TO VALRPT-COST-LINE
203600     MOVE "  Calculated Location Value" TO RPT-COST-LABEL
203700     MOVE CW-CALC-LOC-VALUE TO RPT-COST-AMOUNT
203800     WRITE VALRPT-RECORD FROM VALRPT-COST-LINE
203900
204000     MOVE SPACES TO VALRPT-COST-LINE
204100     MOVE "  Location Value Limit" TO RPT-COST-LABEL
204200     MOVE CW-LOC-VALUE-LIMIT TO RPT-COST-AMOUNT
204300     WRITE VALRPT-RECORD FROM VALRPT-COST-LINE
204400
204500     MOVE SPACES TO VALRPT-COST-LINE
204600     MOVE "Estimated Market Value" TO RPT-COST-LABEL
204700     MOVE CW-MARKET-VALUE TO RPT-COST-AMOUNT
204800     WRITE VALRPT-RECORD FROM VALRPT-COST-LINE
204900
205000     MOVE SPACES TO VALRPT-COST-LINE
205100     MOVE "Estimated Forced Sale Value" TO RPT-COST-LABEL
205200     MOVE CW-FORCED-VALUE TO RPT-COST-AMOUNT
205300     WRITE VALRPT-RECORD FROM VALRPT-COST-LINE
205400
205500     SET SUB-1 TO 1
205600     PERFORM 8510-ECRIRE-LIGNE-GRADE THRU 8510-EXIT
205700         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > CW-BLDG-COUNT
205800
205900     IF CW-WARN-COUNT > ZERO
206000         SET SUB-1 TO 1
206100         PERFORM 8520-ECRIRE-LIGNE-AVERTISSEMENT THRU 8520-EXIT
206200             VARYING SUB-1 FROM 1 BY 1
206300             UNTIL SUB-1 > CW-WARN-COUNT
206400     END-IF
206500
206600     IF CW-REMARKS NOT = SPACES
206700         MOVE SPACES TO VALRPT-REMARKS-LINE
206800         MOVE CW-REMARKS TO RPT-REMARKS-OUT
206900         WRITE VALRPT-RECORD FROM VALRPT-REMARKS-LINE
207000     END-IF
207100     .
207200*-----------------------------------------------------------------
207300*    THE FULL REPORT BLOCK FOR THIS CASE IS ON VALRPT-FILE.
207400*-----------------------------------------------------------------
207500 8500-EXIT.
207600     EXIT.
207700
207800 8510-ECRIRE-LIGNE-GRADE.
207900*-----------------------------------------------------------------
208000*    WRITES ONE SUGGESTED-MATERIAL-GRADE LINE ON THE REPORT.
208100*-----------------------------------------------------------------
208200*-----------------------------------------------------------------
208300*    PRINTED FOR EVERY STANDARD-CATEGORY BUILDING ON THE CASE --
208400*    VR-SUGGESTED-GRADE IS ALWAYS POPULATED BY 4200, WHETHER OR
208500*    NOT THE REQUEST ALSO CARRIES A CONFIRMED GRADE.
208600*-----------------------------------------------------------------
208700     MOVE SPACES TO VALRPT-GRADE-LINE
208800     MOVE SUB-1 TO RPT-GRADE-BLDG-NUM
208900     MOVE CW-BLDG-NAME-TABLE(SUB-1) TO RPT-GRADE-BLDG-NAME
209000     MOVE VR-SUGGESTED-GRADE(SUB-1) TO RPT-GRADE-VALUE
209100     WRITE VALRPT-RECORD FROM VALRPT-GRADE-LINE
209200     .
209300*-----------------------------------------------------------------
209400*    ONE GRADE LINE WRITTEN.
209500*-----------------------------------------------------------------
209600 8510-EXIT.
209700     EXIT.
209800
209900 8520-ECRIRE-LIGNE-AVERTISSEMENT.
210000*-----------------------------------------------------------------
210100*    WRITES ONE WARNING LINE ON THE REPORT.
210200*-----------------------------------------------------------------
210300*-----------------------------------------------------------------
210400*    PRINTED IN THE SAME ORDER THE WARNINGS WERE RAISED DURING
210500*    PRICING, NOT SORTED BY BUILDING.
210600*-----------------------------------------------------------------
210700     MOVE SPACES TO VALRPT-WARNING-LINE
210800     MOVE WARN-BLDG-NAME(SUB-1) TO RPT-WARN-BLDG-NAME
210900     MOVE WARN-COMPLETE-PCT(SUB-1) TO RPT-WARN-COMPLETE-PCT
211000     MOVE WARN-MIN-PCT(SUB-1) TO RPT-WARN-MIN-PCT
211100     WRITE VALRPT-RECORD FROM VALRPT-WARNING-LINE
211200     .
211300*-----------------------------------------------------------------
211400*    ONE WARNING LINE WRITTEN.
211500*-----------------------------------------------------------------
211600 8520-EXIT.
211700     EXIT.
211800
211900 9000-ECRIRE-RAPPORT-FINAL.
212000*-----------------------------------------------------------------
212100*    WRITES THE BATCH TRAILER -- TOTAL CASES PROCESSED, GRAND
212200*    TOTAL MARKET AND FORCED VALUE ACROSS THE WHOLE RUN, AND
212300*    TOTAL WARNINGS RAISED -- AFTER THE LAST CASE HAS BEEN CLOSED
212400*    OUT.
212500*-----------------------------------------------------------------
212600*-----------------------------------------------------------------
212700*    THE GRAND TOTALS HERE SHOULD TIE TO THE SUM OF THE
212800*    INDIVIDUAL RESULT RECORDS ON VALRES-FILE -- A MISMATCH
212900*    USUALLY MEANS A CASE WAS OPENED BUT NEVER CLOSED.
213000*-----------------------------------------------------------------
213100     MOVE SPACES TO VALRPT-TRAILER-LINE
213200     MOVE "BATCH TOTAL - MARKET VALUE" TO RPT-TRAILER-LABEL
213300     MOVE BT-MARKET-TOTAL TO RPT-TRAILER-AMOUNT
213400     WRITE VALRPT-RECORD FROM VALRPT-TRAILER-LINE
213500
213600     MOVE SPACES TO VALRPT-TRAILER-LINE
213700     MOVE "BATCH TOTAL - FORCED VALUE" TO RPT-TRAILER-LABEL
213800     MOVE BT-FORCED-TOTAL TO RPT-TRAILER-AMOUNT
213900     WRITE VALRPT-RECORD FROM VALRPT-TRAILER-LINE
214000
214100     MOVE SPACES TO VALRPT-TRAILER-COUNT
214200     MOVE "BATCH TOTAL - CASES PROCESSED" TO RPT-TRAILER-LABEL2
214300     MOVE BT-CASE-COUNT TO RPT-TRAILER-COUNT-OUT
214400     WRITE VALRPT-RECORD FROM VALRPT-TRAILER-COUNT
214500
214600     MOVE SPACES TO VALRPT-TRAILER-COUNT
214700     MOVE "BATCH TOTAL - WARNINGS RAISED" TO RPT-TRAILER-LABEL2
214800     MOVE BT-WARNING-TOTAL TO RPT-TRAILER-COUNT-OUT
214900     WRITE VALRPT-RECORD FROM VALRPT-TRAILER-COUNT
215000
215100     CLOSE MASTER-EXTRACT VALREQ-FILE VALRES-FILE VALRPT-FILE
215200     .
215300*-----------------------------------------------------------------
215400*    THE BATCH TRAILER LINE IS ON VALRPT-FILE.
215500*-----------------------------------------------------------------
215600 9000-EXIT.
215700     EXIT.
215800
215900 9900-FIN-PGM.
216000*-----------------------------------------------------------------
216100*    CLOSES ALL FILES AND ENDS THE RUN.  REACHED BOTH ON NORMAL
216200*    END OF FILE AND ON THE FATAL OPEN-FAILURE PATH OUT OF 1000
216300*    --CHECK WS-MX-STATUS/WS-VQ-STATUS IF THIS FIRES EARLY.
216400*-----------------------------------------------------------------
216500*-----------------------------------------------------------------
216600*    REACHED EXACTLY ONCE PER RUN, EITHER NORMALLY OR VIA THE
216700*    FATAL-OPEN PATH OUT OF 1000.
216800*-----------------------------------------------------------------
216900     STOP RUN.
217000*-----------------------------------------------------------------
217100*    ALL FILES ARE CLOSED; THE RUN ENDS HERE.
217200*-----------------------------------------------------------------
217300 9900-EXIT.
217400     EXIT.
