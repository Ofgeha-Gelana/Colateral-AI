000100******************************************************************
000200* VALMAST.                                                       *
000300* INSTALLATION.   ADDIS COLLATERAL VALUATION SYSTEM               *
000400* AUTHOR.         T. ALEMU                                       *
000500*-----------------------------------------------------------------
000600* FILE RECORD LAYOUTS FOR THE SEVEN RATE/POLICY MASTER FILES AND  *
000700* THE WORKING-STORAGE TABLES THEY ARE LOADED INTO AT START-UP.    *
000800*-----------------------------------------------------------------
000900*    CHANGE LOG
001000*    DATE      INIT  REQ#      DESCRIPTION
001100*    --------  ----  --------  -----------------------------------
001200*    03/14/91  TAA   VL-0001   ORIGINAL COPYBOOK (BUILDING RATES,
001300*                              COMPONENT PCTS, LOCATION RATES)
001400*    06/20/94  TAA   VL-0017   ADDED MATERIAL GRADE MAPPING MASTER
001500*    09/02/93  TAA   VL-0014   ADDED UNIT-RATE / ELEVATOR MASTERS
001600*    02/18/99  DBK   VL-0031   Y2K REVIEW - NO DATE FIELDS FOUND
001700******************************************************************
001800*-----------------------------------------------------------------
001900*    FD LAYOUT - BUILDING-RATES MASTER (ONE PER BUILDING TYPE)
002000*-----------------------------------------------------------------
002100*    ONE ROW PER BUILDING TYPE.  HAND-MAINTAINED BY THE
002200*    VALUATION POLICY UNIT WHEN RATES ARE REVISED.
002300 01  BLDRATE-MASTER-RECORD.
002400     05  BR-BUILDING-TYPE        PIC X(40).
002500*        FIVE GRADE BANDS, EACH A MIN/MAX PER-SQM RATE PAIR.
002600*        4100-RECHERCHER-TARIF-GRADE IN VAL020 PICKS THE BAND
002700*        WHOSE RANGE CONTAINS THE REQUESTED QUALITY GRADE.
002800     05  BR-EXC-MIN              PIC 9(07)V99.
002900     05  BR-EXC-MAX              PIC 9(07)V99.
003000     05  BR-GOOD-MIN             PIC 9(07)V99.
003100     05  BR-GOOD-MAX             PIC 9(07)V99.
003200     05  BR-AVG-MIN              PIC 9(07)V99.
003300     05  BR-AVG-MAX              PIC 9(07)V99.
003400     05  BR-ECO-MIN              PIC 9(07)V99.
003500     05  BR-ECO-MAX              PIC 9(07)V99.
003600     05  BR-MIN-MIN              PIC 9(07)V99.
003700     05  BR-MIN-MAX              PIC 9(07)V99.
003800     05  FILLER                  PIC X(10).
003900
004000*-----------------------------------------------------------------
004100*    FD LAYOUT - COMPONENT-PERCENTAGES MASTER
004200*-----------------------------------------------------------------
004300*    ONE ROW PER COMPONENT -- ROOF, FOUNDATION, FINISHES AND
004400*    SO ON.  SEE CP-COMPONENT BELOW FOR THE EXACT LIST.
004500 01  COMPPCT-MASTER-RECORD.
004600     05  CP-COMPONENT            PIC X(20).
004700*        NINE SHARES COVERING THREE FLOOR-COUNT/GRADE GROUPS
004800*        (SS, G12, G34) EACH SPLIT BEST/AVG/POOR -- PERCENT OF
004900*        TOTAL BUILDING COST THIS COMPONENT REPRESENTS.
005000     05  CP-SS-BEST              PIC V9999.
005100     05  CP-SS-AVG               PIC V9999.
005200     05  CP-SS-POOR              PIC V9999.
005300     05  CP-G12-BEST             PIC V9999.
005400     05  CP-G12-AVG              PIC V9999.
005500     05  CP-G12-POOR             PIC V9999.
005600     05  CP-G34-BEST             PIC V9999.
005700     05  CP-G34-AVG              PIC V9999.
005800     05  CP-G34-POOR             PIC V9999.
005900     05  FILLER                  PIC X(04).
006000
006100*-----------------------------------------------------------------
006200*    FD LAYOUT - LOCATION-RATES MASTER
006300*-----------------------------------------------------------------
006400*    ONE ROW PER TOWN CLASS / LAND USE / PLOT GRADE / AREA
006500*    BAND COMBINATION.
006600 01  LOCRATE-MASTER-RECORD.
006700     05  LR-TOWN-CLASS           PIC X(25).
006800     05  LR-USE-TYPE             PIC X(12).
006900     05  LR-PLOT-GRADE           PIC X(03).
007000*        AREA BAND IN SQUARE METRES.  BANDS MUST NOT OVERLAP
007100*        WITHIN THE SAME TOWN CLASS/USE/GRADE COMBINATION.
007200     05  LR-AREA-MIN             PIC 9(07).
007300     05  LR-AREA-MAX             PIC 9(07).
007400     05  LR-RATE                 PIC 9(07)V99.
007500     05  FILLER                  PIC X(07).
007600
007700*-----------------------------------------------------------------
007800*    FD LAYOUT - MATERIAL-GRADE-MAPPING MASTER
007900*-----------------------------------------------------------------
008000*    CATEGORY GROUP IS A SINGLE CHARACTER -- SEE THE POLICY
008100*    MANUAL FOR THE CURRENT LIST OF GROUP CODES.
008200 01  MATGRD-MASTER-RECORD.
008300*        V = VILLA/RESIDENTIAL CONSTRUCTION, M = MULTI-STOREY/
008400*        APARTMENT CONSTRUCTION -- NOT THE SAME CODE AS VH-GEN-USE
008500*        ON THE REQUEST RECORD.
008600     05  MG-CATEGORY-GROUP       PIC X(01).
008700         88  MG-GROUP-VILLA          VALUE "V".
008800         88  MG-GROUP-MPH            VALUE "M".
008900*        MG-MATERIAL-SUBSTR IS MATCHED AS A SUBSTRING ANYWHERE
009000*        INSIDE THE REQUEST'S FREE-TEXT MATERIAL DESCRIPTION,
009100*        NOT AS AN EXACT-EQUAL COMPARISON.
009200     05  MG-COMPONENT            PIC X(20).
009300     05  MG-MATERIAL-SUBSTR      PIC X(30).
009400     05  MG-GRADE                PIC X(10).
009500     05  FILLER                  PIC X(09).
009600
009700*-----------------------------------------------------------------
009800*    FD LAYOUT - UNIT-RATE MASTER (FUEL / COFFEE / GREENHOUSE)
009900*-----------------------------------------------------------------
010000*    ONE FILE CARRIES FUEL, COFFEE AND GREENHOUSE COMPONENT
010100*    RATES, DISTINGUISHED ONLY BY THE KEY PREFIX.
010200 01  UNITRATE-MASTER-RECORD.
010300     05  UR-KEY                  PIC X(30).
010400*        UR-KEY CARRIES A SIX-CHARACTER PREFIX (FUEL--, CAFE--,
010500*        SERRE-) THAT VAL010 USES TO SPLIT THIS ONE MASTER INTO
010600*        THREE SEPARATE WORKING-STORAGE TABLES.
010700     05  UR-VALUE                PIC 9(09)V99.
010800     05  FILLER                  PIC X(09).
010900
011000*-----------------------------------------------------------------
011100*    FD LAYOUT - ELEVATOR RATE MASTER (CAPACITY/STOPS KEYED)
011200*-----------------------------------------------------------------
011300*    A SHORT MASTER -- MOST INSTALLATIONS ONLY CARRY A
011400*    HANDFUL OF CAPACITY/STOPS COMBINATIONS.
011500 01  ELEVRATE-MASTER-RECORD.
011600     05  ER-CAPACITY             PIC 9(03).
011700     05  ER-STOPS                PIC 9(03).
011800*        5000-CALCULER-ASCENSEUR PICKS THE ROW WITH THE CLOSEST
011900*        STOPS COUNT WHEN THE EXACT VALUE IS NOT CARRIED.
012000     05  ER-VALUE                PIC 9(09)V99.
012100     05  FILLER                  PIC X(13).
012200
012300*-----------------------------------------------------------------
012400*    FD LAYOUT - MINIMUM-COMPLETION MASTER (POLICY TYPE KEYED)
012500*-----------------------------------------------------------------
012600*    THE FLOOR PERCENTAGE BELOW WHICH AN UNDER-CONSTRUCTION
012700*    BUILDING IS TOO EARLY-STAGE TO VALUE WITH CONFIDENCE.
012800 01  MINCOMP-MASTER-RECORD.
012900     05  MC-KEY                  PIC X(30).
013000*        MC-KEY IS THE POLICY TYPE.  A POLICY TYPE WITH NO ROW
013100*        HERE GETS NO MINIMUM-COMPLETION WARNING AT ALL.
013200     05  MC-VALUE                PIC V9999.
013300     05  FILLER                  PIC X(06).
013400
013500*-----------------------------------------------------------------
013600*    WORKING-STORAGE TABLES BUILT FROM THE MASTER FILES ABOVE
013700*-----------------------------------------------------------------
013800*    LOADED BY 2020-CHARGER-TARIF-BATIMENT.  40-ENTRY LIMIT --
013900*    ONE ROW PER BUILDING TYPE, WELL ABOVE THE POLICY MANUAL'S
014000*    CURRENT COUNT.
014100 01  W-TARIFS-BATIMENT.
014200     05  W-BR-COUNT              PIC 9(03) COMP VALUE ZERO.
014300     05  W-BR-ENTRY OCCURS 40 TIMES
014400                 INDEXED BY W-BR-IDX.
014500*        W-BR-IDX WALKS THIS TABLE SEQUENTIALLY -- NO KEYED
014600*        ACCESS, SINCE THE TABLE NEVER GROWS PAST 40 ROWS.
014700         10  W-BR-BUILDING-TYPE  PIC X(40).
014800         10  W-BR-EXC-MIN        PIC 9(07)V99.
014900         10  W-BR-EXC-MAX        PIC 9(07)V99.
015000         10  W-BR-GOOD-MIN       PIC 9(07)V99.
015100         10  W-BR-GOOD-MAX       PIC 9(07)V99.
015200         10  W-BR-AVG-MIN        PIC 9(07)V99.
015300         10  W-BR-AVG-MAX        PIC 9(07)V99.
015400         10  W-BR-ECO-MIN        PIC 9(07)V99.
015500         10  W-BR-ECO-MAX        PIC 9(07)V99.
015600         10  W-BR-MIN-MIN        PIC 9(07)V99.
015700         10  W-BR-MIN-MAX        PIC 9(07)V99.
015800
015900*    LOADED BY 2030-CHARGER-POURCENT-COMPOSANT.  SEARCHED BY
016000*    THE UNDER-CONSTRUCTION VALUER TO STRIP COMPONENTS NOT
016100*    YET BUILT OUT OF THE FULL-BUILDING COST.
016200 01  W-POURCENT-COMPOSANTS.
016300     05  W-CP-COUNT              PIC 9(03) COMP VALUE ZERO.
016400     05  W-CP-ENTRY OCCURS 30 TIMES
016500                 INDEXED BY W-CP-IDX.
016600*        SAME NINE-FIELD SHAPE AS COMPPCT-MASTER-RECORD ABOVE,
016700*        ONE ENTRY PER COMPONENT LOADED.
016800         10  W-CP-COMPONENT      PIC X(20).
016900         10  W-CP-SS-BEST        PIC V9999.
017000         10  W-CP-SS-AVG         PIC V9999.
017100         10  W-CP-SS-POOR        PIC V9999.
017200         10  W-CP-G12-BEST       PIC V9999.
017300         10  W-CP-G12-AVG        PIC V9999.
017400         10  W-CP-G12-POOR       PIC V9999.
017500         10  W-CP-G34-BEST       PIC V9999.
017600         10  W-CP-G34-AVG        PIC V9999.
017700         10  W-CP-G34-POOR       PIC V9999.
017800
017900*    LOADED BY 2040-CHARGER-TARIF-TERRAIN.  400-ENTRY LIMIT TO
018000*    COVER EVERY TOWN CLASS / USE / GRADE / AREA-BAND ROW IN
018100*    THE CURRENT MASTER, WITH ROOM FOR GROWTH.
018200 01  W-TARIFS-TERRAIN.
018300     05  W-LR-COUNT              PIC 9(04) COMP VALUE ZERO.
018400     05  W-LR-ENTRY OCCURS 400 TIMES
018500                 INDEXED BY W-LR-IDX.
018600*        400-ROW TABLE -- THE LARGEST IN THIS COPYBOOK, SINCE
018700*        LOCATION RATES VARY BY FOUR INDEPENDENT KEYS.
018800         10  W-LR-TOWN-CLASS     PIC X(25).
018900         10  W-LR-USE-TYPE       PIC X(12).
019000         10  W-LR-PLOT-GRADE     PIC X(03).
019100         10  W-LR-AREA-MIN       PIC 9(07).
019200         10  W-LR-AREA-MAX       PIC 9(07).
019300         10  W-LR-RATE           PIC 9(07)V99.
019400
019500*    LOADED BY 2050-CHARGER-GRILLE-MATERIAU.  SEARCHED BY THE
019600*    MATERIAL GRADE SUGGESTER (4200 SERIES IN VAL020).
019700 01  W-GRILLE-MATERIAUX.
019800     05  W-MG-COUNT              PIC 9(04) COMP VALUE ZERO.
019900     05  W-MG-ENTRY OCCURS 300 TIMES
020000                 INDEXED BY W-MG-IDX.
020100*        W-MG-MATERIAL-SUBSTR IS SPREAD OVER TWO SOURCE LINES
020200*        BELOW ONLY BECAUSE OF THE 72-COLUMN MARGIN -- IT IS ONE
020300*        FIELD, NOT TWO.
020400         10  W-MG-CATEGORY-GROUP PIC X(01).
020500         10  W-MG-COMPONENT      PIC X(20).
020600         10  W-MG-MATERIAL-SUBSTR
020700                                 PIC X(30).
020800         10  W-MG-GRADE          PIC X(10).
020900
021000*    ONE OF THREE TABLES SPLIT OUT OF THE UNIT-RATE MASTER BY
021100*    KEY PREFIX -- SEE UR-KEY ABOVE.  FUEL COMPONENTS ONLY.
021200 01  W-TARIFS-STATION-SERVICE.
021300     05  W-UR-FUEL-COUNT         PIC 9(02) COMP VALUE ZERO.
021400     05  W-UR-FUEL-ENTRY OCCURS 10 TIMES
021500                 INDEXED BY W-UR-FUEL-IDX.
021600*        KEY HERE IS STORED WITHOUT ITS FUEL-- PREFIX -- VAL010
021700*        STRIPS THE PREFIX BEFORE WRITING THE EXTRACT RECORD.
021800         10  W-UR-FUEL-KEY       PIC X(30).
021900         10  W-UR-FUEL-VALUE     PIC 9(09)V99.
022000
022100*    COFFEE-SITE COMPONENTS ONLY -- SEE THE NOTE UNDER
022200*    W-TARIFS-STATION-SERVICE ABOVE.
022300 01  W-TARIFS-SITE-CAFE.
022400     05  W-UR-CAFE-COUNT         PIC 9(02) COMP VALUE ZERO.
022500     05  W-UR-CAFE-ENTRY OCCURS 10 TIMES
022600                 INDEXED BY W-UR-CAFE-IDX.
022700*        SAME TREATMENT AS W-UR-FUEL-KEY ABOVE, PREFIX CAFE--
022800*        STRIPPED BY VAL010.
022900         10  W-UR-CAFE-KEY       PIC X(30).
023000         10  W-UR-CAFE-VALUE     PIC 9(09)V99.
023100
023200*    GREENHOUSE COMPONENTS ONLY -- SEE THE NOTE UNDER
023300*    W-TARIFS-STATION-SERVICE ABOVE.
023400 01  W-TARIFS-SERRE.
023500     05  W-UR-SERRE-COUNT        PIC 9(02) COMP VALUE ZERO.
023600     05  W-UR-SERRE-ENTRY OCCURS 10 TIMES
023700                 INDEXED BY W-UR-SERRE-IDX.
023800*        SAME TREATMENT AS W-UR-FUEL-KEY ABOVE, PREFIX SERRE-
023900*        STRIPPED BY VAL010.
024000         10  W-UR-SERRE-KEY      PIC X(30).
024100         10  W-UR-SERRE-VALUE    PIC 9(09)V99.
024200
024300*    LOADED BY 2070-CHARGER-TARIF-ASCENSEUR.  50-ENTRY LIMIT --
024400*    ONE ROW PER CAPACITY/STOPS COMBINATION CARRIED.
024500 01  W-TARIFS-ASCENSEUR.
024600     05  W-ER-COUNT              PIC 9(03) COMP VALUE ZERO.
024700     05  W-ER-ENTRY OCCURS 50 TIMES
024800                 INDEXED BY W-ER-IDX.
024900*        CAPACITY AND STOPS TOGETHER FORM THE SEARCH KEY -- A
025000*        TABLE MISS FALLS BACK TO THE CLOSEST STOPS COUNT.
025100         10  W-ER-CAPACITY       PIC 9(03).
025200         10  W-ER-STOPS          PIC 9(03).
025300         10  W-ER-VALUE          PIC 9(09)V99.
025400
025500*    LOADED BY 2080-CHARGER-SEUILS-ACHEVEMENT.  W-MN-KEY IS THE
025600*    POLICY TYPE, W-MN-VALUE THE MINIMUM COMPLETION PERCENT.
025700 01  W-SEUILS-ACHEVEMENT.
025800     05  W-MN-COUNT              PIC 9(02) COMP VALUE ZERO.
025900     05  W-MN-ENTRY OCCURS 10 TIMES
026000                 INDEXED BY W-MN-IDX.
026100*        HOLDS THE POLICY TYPE, RIGHT-PADDED WITH SPACES TO
026200*        THIRTY BYTES TO MATCH THE EXTRACT RECORD'S KEY FIELD.
026300         10  W-MN-KEY            PIC X(30).
026400         10  W-MN-VALUE          PIC V9999.
