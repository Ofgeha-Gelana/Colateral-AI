000100******************************************************************
000200* VALCOMP.                                                       *
000300* INSTALLATION.   ADDIS COLLATERAL VALUATION SYSTEM               *
000400* AUTHOR.         T. ALEMU                                       *
000500*-----------------------------------------------------------------
000600* RECORD LAYOUTS FOR THE VALUATION-REQUEST INPUT FILE.  A CASE IS *
000700* ONE HEADER (REC-TYPE 'H') FOLLOWED BY ONE OR MORE BUILDING      *
000800* DETAIL RECORDS (REC-TYPE 'B').  BOTH FORMATS SHARE ONE FD IN    *
000900* THE CALLING PROGRAM - SEE RECORD CONTAINS CLAUSE THERE.         *
001000*-----------------------------------------------------------------
001100*    CHANGE LOG
001200*    DATE      INIT  REQ#      DESCRIPTION
001300*    --------  ----  --------  -----------------------------------
001400*    03/14/91  TAA   VL-0001   ORIGINAL COPYBOOK
001500*    09/02/93  TAA   VL-0014   ADDED EXTERNAL-PCT, CONSULT-PCT
001600*    11/29/96  DBK   VL-0022   WIDENED REMARKS TO 40 BYTES
001700*    02/18/99  DBK   VL-0031   Y2K - NO DATE FIELDS IN THIS COPY
001800******************************************************************
001900*-----------------------------------------------------------------
002000*    ONE HEADER RECORD OPENS EVERY CASE.  VH-CASE-ID IS THE KEY
002100*    THE CALLING PROGRAM'S CONTROL BREAK WATCHES - A NEW VALUE
002200*    HERE CLOSES THE PRIOR CASE AND STARTS A NEW ONE.
002300*-----------------------------------------------------------------
002400 01  VALREQ-HEADER-RECORD.
002500     05  VH-REC-TYPE             PIC X(01).
002600         88  VH-IS-HEADER            VALUE "H".
002700     05  VH-CASE-ID              PIC X(10).
002800*        PLOT AREA AND GRADE DRIVE THE LOCATION VALUER.  VH-
002900*        PLOT-GRADE IS A MASTER-FILE CODE, NOT A QUALITY SCORE.
003000     05  VH-PLOT-AREA            PIC 9(07)V99.
003100     05  VH-PROP-TOWN            PIC X(25).
003200     05  VH-GEN-USE              PIC X(12).
003300         88  VH-USE-RESIDENTIAL      VALUE "Residential ".
003400         88  VH-USE-COMMERCIAL       VALUE "Commercial  ".
003500     05  VH-PLOT-GRADE           PIC X(03).
003600*        ELEVATOR STOPS IS ONLY MEANINGFUL WHEN VH-ELEVATOR-
003700*        PRESENT IS TRUE - OTHERWISE LEFT AT ZERO BY DATA ENTRY.
003800     05  VH-HAS-ELEVATOR         PIC X(01).
003900         88  VH-ELEVATOR-PRESENT     VALUE "Y".
004000     05  VH-ELEVATOR-STOPS       PIC 9(03).
004100*        SITE-IMPROVEMENT PERCENTAGES.  EACH IS A PERCENT OF
004200*        CONSTRUCTION WORTH, NOT A FLAT BIRR AMOUNT, EXCEPT THE
004300*        WATER TANK, WHICH IS PRICED AS A FIXED ADD-ON COST.
004400     05  VH-FENCE-PCT            PIC 9(03)V99.
004500     05  VH-SEPTIC-PCT           PIC 9(03)V99.
004600     05  VH-EXTERNAL-PCT         PIC 9(03)V99.
004700     05  VH-WATER-TANK-COST      PIC 9(09)V99.
004800     05  VH-CONSULT-PCT          PIC 9(03)V99.
004900*        MARKET AND FORCED-SALE FACTORS, CARRIED AS DECIMAL
005000*        FRACTIONS (E.G. 0.7500), NOT WHOLE PERCENTAGES.
005100     05  VH-MCF                  PIC 9(01)V9999.
005200     05  VH-PEF                  PIC 9(01)V9999.
005300     05  VH-REMARKS              PIC X(40).
005400     05  FILLER                  PIC X(05).
005500
005600*-----------------------------------------------------------------
005700*    ONE BUILDING RECORD PER STRUCTURE ON THE PLOT.  A CASE MAY
005800*    CARRY SEVERAL OF THESE BEHIND A SINGLE HEADER RECORD.
005900*-----------------------------------------------------------------
006000 01  VALREQ-BUILDING-RECORD.
006100     05  VB-REC-TYPE             PIC X(01).
006200         88  VB-IS-BUILDING          VALUE "B".
006300     05  VB-CASE-ID              PIC X(10).
006400     05  VB-BLDG-NAME            PIC X(20).
006500     05  VB-BLDG-CATEGORY        PIC X(25).
006600*        DIMENSIONS FEED THE TOTAL-AREA COMPUTATION DONE BY THE
006700*        CALLING PROGRAM - THIS COPYBOOK DOES NOT COMPUTE AREA.
006800     05  VB-LENGTH-M             PIC 9(05)V99.
006900     05  VB-WIDTH-M              PIC 9(05)V99.
007000     05  VB-NUM-FLOORS           PIC 9(03).
007100     05  VB-HAS-BASEMENT         PIC X(01).
007200         88  VB-HAS-BASEMENT-YES     VALUE "Y".
007300*        AN UNDER-CONSTRUCTION BUILDING IS ROUTED TO THE
007400*        COMPLETION-STAGE VALUER INSTEAD OF THE NORMAL PRICER.
007500     05  VB-UNDER-CONSTR         PIC X(01).
007600         88  VB-UNDER-CONSTR-YES     VALUE "Y".
007700     05  VB-CONFIRMED-GRADE      PIC X(10).
007800*        ONE FREE-TEXT MATERIAL DESCRIPTION PER COMPONENT, LEFT
007900*        BLANK BY THE APPRAISER WHEN A GRADE SHOULD BE SUGGESTED.
008000*        THE REDEFINES BELOW LETS THE SAME SIX FIELDS BE WALKED
008100*        AS A TABLE INSTEAD OF SIX SEPARATE NAMES.
008200     05  VB-MATERIALS.
008300         10  VB-MAT-FOUNDATION   PIC X(30).
008400         10  VB-MAT-ROOFING      PIC X(30).
008500         10  VB-MAT-METALWORK    PIC X(30).
008600         10  VB-MAT-FLOOR        PIC X(30).
008700         10  VB-MAT-CEILING      PIC X(30).
008800         10  VB-MAT-SANITARY     PIC X(30).
008900     05  VB-MATERIALS-TABLE REDEFINES VB-MATERIALS.
009000         10  VB-MAT-ENTRY        PIC X(30) OCCURS 6 TIMES.
009100     05  VB-TOTAL-BLDG-AREA      PIC 9(07)V99.
009200*        FOR AN UNDER-CONSTRUCTION BUILDING, LISTS WHICH
009300*        COMPONENTS ARE NOT YET BUILT AND HOW MUCH OF EACH HAS
009400*        BEEN SPECULATIVELY COMPLETED, EACH IN MATCHING SLOTS.
009500     05  VB-INCOMPLETE-COMPS     PIC X(20) OCCURS 6 TIMES.
009600     05  VB-SPEC-COMP            PIC 9(07)V99 OCCURS 6 TIMES.
009700     05  FILLER                  PIC X(02).
